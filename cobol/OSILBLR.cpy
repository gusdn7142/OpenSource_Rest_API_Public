000100*----------------------------------------------------------------*
000200* OSILBLR - OUTPUT LABEL RECORD - LABEL-FILE                     *
000300*           ONE ROW PER (ISSUE, RETAINED LABEL) PAIR.  APPEND    *
000400*           ONLY.  THE MVP PASS WRITES ONLY TARGET LABELS; THE   *
000500*           LEGACY PASS WRITES EVERY LABEL ON THE ISSUE.         *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        OSILBLR 
000800*----------------------------------------------------------------*OSILBLR 
000900* OSI001  19/06/2009 RSNG    - INITIAL COPYBOOK, GHI FEED PROJECT.OSILBLR 
001000*----------------------------------------------------------------*OSILBLR 
001100 01  OUTPUT-LABEL-AREA                  PIC X(130).               
001200 01  OUTPUT-LABEL-RECORD REDEFINES OUTPUT-LABEL-AREA.             
001300     05  LBL-ISSUE-ID                   PIC 9(18).                
001400*                                FOREIGN KEY TO ISSUE MASTER      
001500     05  LBL-NAME                       PIC X(100).               
001600*                                LABEL NAME AS RECEIVED           
001700     05  LBL-COLOR                      PIC X(07).                
001800*                                "#" FOLLOWED BY 6 HEX DIGITS     
001900     05  FILLER                         PIC X(005).               
