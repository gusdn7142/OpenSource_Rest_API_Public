000100*----------------------------------------------------------------*
000200* OSCMWS   - COMMON WORK STORAGE - OPEN SOURCE ISSUE BATCH       *
000300*            SUBSYSTEM.  COPIED INTO EVERY OSI-PREFIXED PROGRAM  *
000400*            AND SUBROUTINE SO FILE-STATUS TESTING IS DONE THE   *
000500*            SAME WAY EVERYWHERE IN THE SUBSYSTEM.               *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        OSCMWS  
000800*----------------------------------------------------------------*OSCMWS  
000900* OSI001  19/06/2009 RSNG    - INITIAL COPYBOOK FOR GHI FEED      OSCMWS  
001000*                              CONVERSION PROJECT.                OSCMWS  
001100* OSI014  09/11/2012 TCHAN   - ADDED WK-C-DUPLICATE-KEY 88-LEVEL  OSCMWS  
001200*                              FOR ISSUE MASTER DEDUP CHECKING.   OSCMWS  
001300* OSI029  22/01/1999 PLOW    - Y2K REMEDIATION REVIEW - NO DATE   OSCMWS  
001400*                              FIELDS IN THIS COPYBOOK, NO CHANGE OSCMWS  
001500*                              REQUIRED, SIGNED OFF.              OSCMWS  
001600*----------------------------------------------------------------*OSCMWS  
001700 01  WK-C-COMMON-AREA.                                            
001800     05  WK-C-FILE-STATUS           PIC X(02) VALUE "00".         
001900         88  WK-C-SUCCESSFUL                  VALUE "00".         
002000         88  WK-C-RECORD-NOT-FOUND            VALUE "23".         
002100         88  WK-C-DUPLICATE-KEY               VALUE "22".         
002200         88  WK-C-END-OF-FILE                 VALUE "10".         
002300     05  WK-C-ABEND-SWITCH          PIC X(01) VALUE "N".          
002400         88  WK-C-ABEND-REQUESTED             VALUE "Y".          
002500     05  FILLER                     PIC X(07) VALUE SPACES.       
