000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OSXREPO.
000500 AUTHOR.         KWLIM.
000600 INSTALLATION.   OPEN SOURCE ISSUE BATCH SUBSYSTEM.
000700 DATE-WRITTEN.   30 OCT 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  SHARED CALLED ROUTINE - LOOKS UP A REPOSITORY ON
001200*               REPOSITORY-MASTER-FILE BY GITHUB ID.  IF FOUND,
001300*               REFRESHES THE STAR COUNT AND REWRITES IT; IF NOT
001400*               FOUND, BUILDS A NEW ROW AND WRITES IT.  CALLED BY
001500*               BOTH OSIVDRV (MVP PASS) AND OSIVLEG (LEGACY PASS)
001600*               SO THE "REPOSITORY CREATION" RULE LIVES IN ONE
001700*               PLACE.  WK-XREPO-MODE TELLS THIS ROUTINE WHICH
001800*               CALLER IS ASKING, SINCE THE MVP CALLER GETS A
001900*               LANGUAGE FALLBACK TO ITS TARGET TABLE AND THE
002000*               LEGACY CALLER DOES NOT.  ONE CALL PER ISSUE
002100*               RECORD PROCESSED BY EITHER CALLER - NOT ONE CALL
002200*               PER REPOSITORY - SO A REPOSITORY CAN BE LOOKED UP
002300*               SEVERAL TIMES IN A RUN; THAT IS WHY THE READ/
002400*               REWRITE/WRITE LOGIC BELOW HAS TO BE IDEMPOTENT.
002500*______________________________________________________________
002600* HISTORY OF MODIFICATION:                                        OSXREPO 
002700*================================================================ OSXREPO 
002800* OSI041  11/09/2017 KWLIM   - e-REQ 9140 - INITIAL VERSION FOR   OSXREPO 
002900*                              THE MVP REPOSITORY SCORING PROJECT.OSXREPO 
003000*----------------------------------------------------------------*OSXREPO 
003100* OSI058  02/05/2019 KWLIM   - e-REQ 11206 - ADDED WK-XREPO-MODE  OSXREPO 
003200*                              SO THE LEGACY PASS COULD SHARE THISOSXREPO 
003300*                              ROUTINE INSTEAD OF DUPLICATING THE OSXREPO 
003400*                              UPSERT LOGIC IN OSIVLEG.           OSXREPO 
003500*----------------------------------------------------------------*OSXREPO 
003600* OSI071  06/02/2021 TCHAN   - e-REQ 13380 - OPEN I-O NOW FALLS   OSXREPO 
003700*                              BACK TO OPEN OUTPUT WHEN THE MASTEROSXREPO 
003800*                              IS BRAND NEW (FILE STATUS 35).     OSXREPO 
003900*----------------------------------------------------------------*OSXREPO 
004000* OSI090  14/08/2023 NRAMA   - TICKET OSI-2290 - ADDED WK-TRACE-IDOSXREPO 
004100*                              DISPLAY-FORMAT REDEFINE TO MAKE THEOSXREPO 
004200*                              "UPSERT" TRACE LINE READABLE ON THEOSXREPO 
004300*                              JOB LOG DURING INCIDENT OSI-2290.  OSXREPO 
004400*----------------------------------------------------------------*OSXREPO 
004500* OSI098  02/04/2024 NRAMA   - TICKET OSI-2451 - ADDED A 77-LEVEL OSXREPO 
004600*                              RUN COUNTER, WK-C-UPSERT-CTR, AND  OSXREPO 
004700*                              AN END-OF-JOB MESSAGE SHOWING HOW  OSXREPO 
004800*                              MANY REPOS THIS CALL UPSERTED THIS OSXREPO 
004900*                              RUN - OPS ASKED FOR THIS WHILE     OSXREPO 
005000*                              CHASING OSI-2290.                  OSXREPO 
005100*----------------------------------------------------------------*OSXREPO 
005200 EJECT                                                            OSXREPO 
005300**********************                                            OSXREPO 
005400 ENVIRONMENT DIVISION.                                            OSXREPO 
005500**********************                                            OSXREPO 
005600******************************************************************OSXREPO 
005700*  NO DEVICE-DEPENDENT ENVIRONMENT SETTINGS NEEDED BEYOND THE    *OSXREPO 
005800*  STANDARD UPSI-0 ABEND SWITCH - ROUTINE HAS NO REPORT OF ITS   *OSXREPO 
005900*  OWN, ONLY THE ONE INDEXED MASTER FILE BELOW.                  *OSXREPO 
006000******************************************************************OSXREPO 
006100 CONFIGURATION SECTION.                                           OSXREPO 
006200 SOURCE-COMPUTER.  IBM-AS400.                                     OSXREPO 
006300 OBJECT-COMPUTER.  IBM-AS400.                                     OSXREPO 
006400 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                        OSXREPO 
006500                       ON  STATUS IS U0-ON                        OSXREPO 
006600                       OFF STATUS IS U0-OFF.                      OSXREPO 
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*    REPOSITORY-MASTER-FILE HOLDS ONE ROW PER DISTINCT GITHUB
007100*    REPOSITORY EVER SEEN BY EITHER CALLING PROGRAM - KEYED ON
007200*    THE REPOSITORY'S GITHUB ID SO BOTH OSIVDRV AND OSIVLEG CAN
007300*    SHARE IT WITHOUT DUPLICATE ROWS.
007400     SELECT REPOSITORY-MASTER-FILE ASSIGN TO REPOMSTR
007500            ORGANIZATION      IS INDEXED
007600            ACCESS MODE       IS DYNAMIC
007700            RECORD KEY        IS REPO-GITHUB-ID
007800            FILE STATUS       IS WK-C-FILE-STATUS.
007900
008000***************
008100 DATA DIVISION.
008200***************
008300 FILE SECTION.
008400***************
008500******************************************************************
008600*  RECORD LAYOUT IS IN OSIREPR - SEE THAT COPYBOOK FOR THE FULL  *
008700*  REPOSITORY RECORD - THE FIELDS TOUCHED HERE ARE REPO-GITHUB-  *
008800*  ID (KEY), REPO-OWNER, REPO-NAME, REPO-PRIMARY-LANGUAGE, AND   *
008900*  REPO-STARS-COUNT.                                             *
009000******************************************************************
009100 FD  REPOSITORY-MASTER-FILE
009200     LABEL RECORDS ARE STANDARD.
009300     COPY OSIREPR.
009400
009500*************************
009600 WORKING-STORAGE SECTION.
009700*************************
009800 01  FILLER                         PIC X(24) VALUE
009900     "** PROGRAM OSXREPO   **".
010000
010100* ------------------ PROGRAM WORKING STORAGE --------------------*
010200* WK-C-COMMON PULLS IN THE SHOP-STANDARD FILE-STATUS AND 88-LEVEL
010300* SUCCESS/FAILURE CONDITIONS (WK-C-SUCCESSFUL, WK-C-RECORD-NOT-
010400* FOUND, ETC) SHARED BY EVERY PROGRAM IN THIS SUBSYSTEM.
010500 01  WK-C-COMMON.
010600     COPY OSCMWS.
010700
010800* STANDALONE RUN COUNTER - 77-LEVEL, NOT PART OF ANY GROUP, SO IT
010900* SURVIVES INDEPENDENTLY OF THE WORK-SWITCHES GROUP BELOW.
011000 77  WK-C-UPSERT-CTR               PIC S9(07) COMP VALUE ZERO.
011100*                              TOTAL REPOSITORY UPSERTS (NEW OR
011200*                              REFRESHED) THIS CALLED PROGRAM HAS
011300*                              PERFORMED SINCE ITS FIRST CALL -
011400*                              DISPLAYED ON THE Z000 END-OF-JOB
011500*                              CLOSE MESSAGE, ADDED PER OSI-2451.
011600
011700* WK-C-WORK-SWITCHES CARRIES THE ONE-TIME FILE-OPEN SWITCH AND A
011800* RUNNING CALL COUNT (EVERY CALL INCLUDING THE "END" CALL).  THE
011900* REDEFINES BELOW GIVES A DISPLAYABLE VIEW OF THE SWITCH BYTE FOR
012000* TRACE MESSAGES WITHOUT A SEPARATE MOVE.
012100 01  WK-C-WORK-SWITCHES.
012200     05  WK-C-FIRST-TIME-SW        PIC X(01) VALUE "Y".
012300*                               Y UNTIL REPOSITORY-MASTER-FILE HAS
012400*                                BEEN OPENED ONCE THIS RUN
012500         88  WK-C-FIRST-TIME                 VALUE "Y".
012600     05  WK-C-CALL-COUNT           PIC S9(07) COMP VALUE ZERO.
012700*                                BUMPED ONCE PER CALL FROM MAIN-
012800*                                MODULE - NOT CURRENTLY DISPLAYED,
012900*                                KEPT FOR THE NEXT DEBUGGING PASS
013000     05  FILLER                    PIC X(09) VALUE SPACES.
013100 01  WK-C-WORK-SWITCHES-X REDEFINES WK-C-WORK-SWITCHES.
013200     05  WK-C-FIRST-TIME-DISP      PIC X(01).
013300     05  FILLER                    PIC X(19).
013400
013500* WK-TRACE-AREA CARRIES THE CURRENT CALL'S GITHUB REPOSITORY ID IN
013600* DISPLAY FORMAT SO IT CAN APPEAR ON THE JOB LOG - SEE A000 BELOW.
013700 01  WK-TRACE-AREA.
013800     05  WK-TRACE-ID               PIC 9(18) VALUE ZERO.
013900     05  WK-TRACE-ID-X REDEFINES WK-TRACE-ID
014000                                   PIC X(18).
014100*                                DISPLAY-FORMAT VIEW OF THE SAME
014200*                               18 DIGITS - GITHUB IDS ARE NUMERIC
014300*                               BUT DISPLAY OF A PIC 9 FIELD ALONE
014400*                               DROPS LEADING ZEROS ON SOME SHOPS'
014500*                               CONSOLES, SO WE DISPLAY THE X VIEW
014600     05  FILLER                    PIC X(10) VALUE SPACES.
014700 01  WK-TRACE-AREA-SPLIT REDEFINES WK-TRACE-AREA.
014800*                               HIGH/LOW HALVES OF THE 18-DIGIT ID
014900*                                KEPT FOR A HASH-PARTITIONING IDEA
015000*                                THAT WAS NEVER BUILT - RETAINED
015100*                                SINCE THE REDEFINE COSTS NOTHING
015200     05  WK-TRACE-ID-HIGH          PIC 9(09).
015300     05  WK-TRACE-ID-LOW           PIC 9(09).
015400     05  FILLER                    PIC X(10).
015500
015600*****************
015700 LINKAGE SECTION.
015800*****************
015900* SEE THE OSXREPO COPYBOOK FOR THE FULL LAYOUT - WK-XREPO-INPUT
016000* CARRIES BOTH CALLERS' REQUEST FIELDS, WK-XREPO-OUTPUT CARRIES
016100* WHAT THIS ROUTINE HANDS BACK.
016200 COPY OSXREPO.
016300 EJECT
016400***********************************************
016500 PROCEDURE DIVISION USING WK-XREPO-RECORD.
016600***********************************************
016700******************************************************************
016800*  ENTRY POINT.  WK-XREPO-MODE = "END" IS THE CALLING PROGRAM'S  *
016900*  SIGNAL TO CLOSE REPOSITORY-MASTER-FILE BEFORE GOBACK - SENT   *
017000*  EXACTLY ONCE, AT THE END OF THE CALLER'S OWN RUN.  ANY OTHER  *
017100*  MODE VALUE IS A NORMAL UPSERT REQUEST.                        *
017200******************************************************************
017300 MAIN-MODULE.
017400     IF      WK-XREPO-MODE = "END"
017500             PERFORM Z000-END-PROGRAM-ROUTINE
017600                THRU Z099-END-PROGRAM-ROUTINE-EX
017700             GOBACK.
017800
017900     ADD     1                       TO    WK-C-CALL-COUNT.
018000     PERFORM A000-PROCESS-CALLED-ROUTINE
018100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
018200     GOBACK.
018300
018400******************************************************************
018500*  UPSERT THE REPOSITORY ROW FOR THIS GITHUB ID                  *
018600******************************************************************
018700 A000-PROCESS-CALLED-ROUTINE.
018800*    OPEN THE MASTER ON THE VERY FIRST CALL ONLY - SUBSEQUENT
018900*    CALLS REUSE THE SAME OPEN FILE FOR THE WHOLE RUN.
019000     IF      WK-C-FIRST-TIME
019100             PERFORM A010-OPEN-MASTER-FILE
019200             MOVE "N"                TO    WK-C-FIRST-TIME-SW.
019300
019400*    CLEAR THE OUTPUT FIELDS - A REWRITE CALLER RELIES ON OWNER/
019500*    NAME/ERROR-CD STARTING BLANK EACH CALL, NOT CARRYING OVER
019600*    FROM THE PRIOR REPOSITORY.
019700     MOVE    SPACES                  TO    WK-XREPO-OWNER
019800                                            WK-XREPO-NAME
019900                                            WK-XREPO-ERROR-CD.
020000     MOVE    "N"                     TO    WK-XREPO-NEW-RECORD-SW.
020100     MOVE    WK-XREPO-REPO-GITHUB-ID TO    WK-TRACE-ID
020200                                            REPO-GITHUB-ID.
020300     DISPLAY "OSXREPO - UPSERT TRACE - REPO ID " WK-TRACE-ID-X.
020400
020500     READ    REPOSITORY-MASTER-FILE.
020600     IF      WK-C-SUCCESSFUL
020700             PERFORM A070-REFRESH-EXISTING-REPOSITORY
020800             SET     WK-XREPO-WAS-EXISTING TO TRUE
020900     ELSE
021000         IF  WK-C-RECORD-NOT-FOUND
021100             PERFORM A080-BUILD-NEW-REPOSITORY
021200             WRITE   OUTPUT-REPOSITORY-RECORD
021300             SET     WK-XREPO-WAS-NEW TO TRUE
021400         ELSE
021500             MOVE    "OSX0206"        TO    WK-XREPO-ERROR-CD
021600             DISPLAY "OSXREPO - READ FILE ERROR - REPOMSTR"
021700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
021800
021900*    BUMP THE 77-LEVEL RUN COUNTER - COUNTS EVERY UPSERT THIS
022000*    CALLED PROGRAM HAS PERFORMED THIS RUN, NEW OR REFRESHED.
022100     ADD     1                       TO    WK-C-UPSERT-CTR.
022200
022300*    REBUILD THE CALLER'S COMBINED FULL-NAME FIELD FROM WHATEVER
022400*    OWNER/NAME WE JUST ESTABLISHED, SO A REFRESH CALL RETURNS THE
022500*    MASTER'S OWNER/NAME EVEN IF THE CALLER PASSED A STALE ONE.
022600     MOVE    WK-XREPO-OWNER          TO    WK-XREPO-FULL-NAME
022700                                            (1:70).
022800     MOVE    WK-XREPO-NAME           TO    WK-XREPO-FULL-NAME
022900                                            (71:70).
023000
023100 A099-PROCESS-CALLED-ROUTINE-EX.
023200     EXIT.
023300
023400******************************************************************
023500*  OPEN THE MASTER - FALL BACK TO OPEN OUTPUT WHEN FILE IS NEW   *
023600******************************************************************
023700 A010-OPEN-MASTER-FILE.
023800     OPEN    I-O REPOSITORY-MASTER-FILE.
023900     IF      WK-C-SUCCESSFUL
024000             GO TO A019-OPEN-MASTER-FILE-EX.
024100
024200*    STATUS 35 MEANS THE INDEXED FILE DOES NOT EXIST YET - THIS IS
024300*    EXPECTED ON A BRAND NEW ENVIRONMENT'S FIRST RUN (OSI-1640).
024400     IF      WK-C-FILE-STATUS = "35"
024500             OPEN    OUTPUT REPOSITORY-MASTER-FILE
024600             IF      NOT WK-C-SUCCESSFUL
024700                     DISPLAY "OSXREPO - CREATE FILE ERROR - "
024800                             "REPOMSTR"
024900                     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025000                     GO TO Y900-ABNORMAL-TERMINATION
025100             ELSE
025200                     CLOSE   REPOSITORY-MASTER-FILE
025300                     OPEN    I-O REPOSITORY-MASTER-FILE
025400         ELSE
025500             DISPLAY "OSXREPO - OPEN FILE ERROR - REPOMSTR"
025600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025700             GO TO Y900-ABNORMAL-TERMINATION.
025800
025900 A019-OPEN-MASTER-FILE-EX.
026000     EXIT.
026100
026200******************************************************************
026300*  REPOSITORY FOUND - REFRESH STAR COUNT ONLY                    *
026400*  THE STAR COUNT IS THE ONLY FIELD THE FEED CAN LEGITIMATELY    *
026500*  UPDATE ON AN EXISTING ROW - OWNER, NAME AND LANGUAGE ARE SET  *
026600*  ONCE WHEN THE ROW IS FIRST CREATED AND HELD STABLE AFTER THAT.*
026700******************************************************************
026800 A070-REFRESH-EXISTING-REPOSITORY.
026900     MOVE    WK-XREPO-STARS          TO    REPO-STARS-COUNT.
027000     MOVE    REPO-OWNER              TO    WK-XREPO-OWNER.
027100     MOVE    REPO-NAME               TO    WK-XREPO-NAME.
027200     MOVE    REPO-PRIMARY-LANGUAGE   TO
027300                                       WK-XREPO-FINAL-LANGUAGE.
027400     REWRITE OUTPUT-REPOSITORY-RECORD.
027500     IF      NOT WK-C-SUCCESSFUL
027600             DISPLAY "OSXREPO - REWRITE ERROR - REPOMSTR"
027700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
027800
027900******************************************************************
028000*  REPOSITORY NOT FOUND - BUILD THE "REPOSITORY CREATION" RULE   *
028100******************************************************************
028200 A080-BUILD-NEW-REPOSITORY.
028300     MOVE    WK-XREPO-REPO-GITHUB-ID TO    REPO-GITHUB-ID.
028400     MOVE    WK-XREPO-URL            TO    REPO-GITHUB-URL.
028500     MOVE    WK-XREPO-STARS          TO    REPO-STARS-COUNT.
028600
028700*    SPLIT THE "OWNER/NAME" FULL-NAME STRING THE CALLER PASSED IN
028800*    ON ITS ONE SLASH - THIS IS THE ONLY FIELD-SPLITTING THIS
028900*    ROUTINE DOES, SINCE REPO-OWNER AND REPO-NAME ARE SEPARATE
029000*    FIELDS ON THE MASTER BUT GITHUB'S FULL NAME IS ONE STRING.
029100     UNSTRING WK-XREPO-FULL-NAME DELIMITED BY "/"
029200         INTO WK-XREPO-OWNER WK-XREPO-NAME.
029300
029400*    A MALFORMED FULL-NAME (NO SLASH, OR NOTHING AFTER IT) LEAVES
029500*    ONE OR BOTH HALVES BLANK - SUBSTITUTE A PLACEHOLDER RATHER
029600*    THAN WRITE A BLANK KEY COMPONENT TO THE MASTER.
029700     IF      WK-XREPO-OWNER = SPACES
029800             MOVE "UNKNOWN"          TO    WK-XREPO-OWNER.
029900     IF      WK-XREPO-NAME = SPACES
030000             MOVE "UNKNOWN"          TO    WK-XREPO-NAME.
030100
030200     MOVE    WK-XREPO-OWNER          TO    REPO-OWNER.
030300     MOVE    WK-XREPO-NAME           TO    REPO-NAME.
030400
030500*    THE LANGUAGE-FALLBACK RULE: THE MVP CALLER FALLS BACK TO ITS
030600*    OWN TARGET-TABLE LANGUAGE WHEN THE FEED DID NOT SUPPLY ONE;
030700*    THE LEGACY CALLER HAS NO TARGET TABLE, SO IT PASSES WHATEVER
030800*    THE FEED SUPPLIED STRAIGHT THROUGH, BLANK OR NOT.
030900     IF      WK-XREPO-MVP-MODE
031000         IF  WK-XREPO-LANGUAGE NOT = SPACES
031100             MOVE WK-XREPO-LANGUAGE     TO REPO-PRIMARY-LANGUAGE
031200         ELSE
031300             MOVE WK-XREPO-TARGET-LANGUAGE
031400                                        TO REPO-PRIMARY-LANGUAGE
031500     ELSE
031600         MOVE    WK-XREPO-LANGUAGE      TO REPO-PRIMARY-LANGUAGE.
031700
031800     MOVE    REPO-PRIMARY-LANGUAGE   TO
031900                                       WK-XREPO-FINAL-LANGUAGE.
032000
032100******************************************************************
032200*  PROGRAM ABEND HANDLING                                        *
032300*  UPSI-SWITCH-0 IS SET ON SO THE SUBMITTING JCL/CL CAN TEST IT  *
032400*  AND SKIP DEPENDENT STEPS - THIS PROGRAM DOES NOT ITSELF ABEND.*
032500******************************************************************
032600 Y900-ABNORMAL-TERMINATION.
032700     SET     UPSI-SWITCH-0 TO ON.
032800     PERFORM Z000-END-PROGRAM-ROUTINE
032900        THRU Z099-END-PROGRAM-ROUTINE-EX.
033000     GOBACK.
033100
033200******************************************************************
033300*  CLOSE THE MASTER AND REPORT THIS CALLED PROGRAM'S RUN TOTALS  *
033400******************************************************************
033500 Z000-END-PROGRAM-ROUTINE.
033600*    DISPLAY THE 77-LEVEL RUN COUNTER BEFORE THE MASTER CLOSES -
033700*    ADDED PER OSI-2451 SO OPS CAN SEE UPSERT VOLUME PER CALLER.
033800     DISPLAY "OSXREPO - REPOSITORY UPSERTS THIS RUN - "
033900             WK-C-UPSERT-CTR.
034000     CLOSE   REPOSITORY-MASTER-FILE.
034100     IF      NOT WK-C-SUCCESSFUL
034200             DISPLAY "OSXREPO - CLOSE FILE ERROR - REPOMSTR"
034300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
034400
034500 Z099-END-PROGRAM-ROUTINE-EX.
034600     EXIT.
034700
034800******************************************************************
034900***************** END OF PROGRAM SOURCE - OSXREPO ***************
035000******************************************************************
