000100*----------------------------------------------------------------*
000200* OSIREPR - OUTPUT REPOSITORY RECORD - REPOSITORY-MASTER-FILE    *
000300*           ONE ROW PER DISTINCT GITHUB REPOSITORY SEEN BY EITHER*
000400*           INGESTION PASS.  REWRITTEN IN PLACE ON A STAR-COUNT  *
000500*           REFRESH, APPENDED WHEN THE REPOSITORY IS NEW.        *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        OSIREPR 
000800*----------------------------------------------------------------*OSIREPR 
000900* OSI001  19/06/2009 RSNG    - INITIAL COPYBOOK, GHI FEED PROJECT.OSIREPR 
001000* OSI041  11/09/2017 KWLIM   - ADDED REPO-PRIMARY-LANGUAGE FOR    OSIREPR 
001100*                              THE MVP DIFFICULTY SCORING PROJECT.OSIREPR 
001200*----------------------------------------------------------------*OSIREPR 
001300 01  OUTPUT-REPOSITORY-AREA             PIC X(750).               
001400 01  OUTPUT-REPOSITORY-RECORD REDEFINES OUTPUT-REPOSITORY-AREA.   
001500     05  REPO-GITHUB-ID                 PIC 9(18).                
001600*                                DEDUP / LOOKUP KEY - UNIQUE      
001700     05  REPO-OWNER-NAME.                                         
001800         10  REPO-OWNER                 PIC X(070).               
001900*                                TEXT BEFORE "/" IN FULL NAME     
002000         10  REPO-NAME                  PIC X(070).               
002100*                                TEXT AFTER "/" IN FULL NAME      
002200     05  REPO-FULL-NAME-V REDEFINES REPO-OWNER-NAME               
002300                               PIC X(140).                        
002400*                                COMBINED OWNER/NAME RECONSTRUCTED
002500*                                VIEW - USED ONLY FOR DISPLAY TRAC
002600     05  REPO-GITHUB-URL                PIC X(500).               
002700*                                REPOSITORY GITHUB URL            
002800     05  REPO-PRIMARY-LANGUAGE          PIC X(050).               
002900*                                LANGUAGE ACTUALLY STORED         
003000     05  REPO-STARS-COUNT               PIC 9(09).                
003100*                                LATEST KNOWN STAR COUNT          
003200     05  FILLER                         PIC X(033).               
