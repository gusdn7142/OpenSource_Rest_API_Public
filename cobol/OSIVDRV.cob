000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     OSIVDRV.                                                 
000500 AUTHOR.         KWLIM.                                                   
000600 INSTALLATION.   OPEN SOURCE ISSUE BATCH SUBSYSTEM.                       
000700 DATE-WRITTEN.   15 FEB 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       UNCLASSIFIED.                                            
001000*                                                                         
001100*DESCRIPTION :  MVP ISSUE INGESTION BATCH DRIVER.  JCL/CL ENTRY           
001200*               POINT FOR THE NIGHTLY RUN.  LOADS THE 5-ROW               
001300*               TARGET-REPOSITORY TABLE, THEN FOR EACH TARGET             
001400*               REPOSITORY IN TABLE ORDER READS ITS BLOCK OF              
001500*               INPUT-ISSUE-RECORDS OFF ISSUE-INPUT-FILE (THE             
001600*               FILE IS PRE-SORTED BY THE UPSTREAM FEED JOB INTO          
001700*               TARGET-TABLE ORDER, SO A SIMPLE READ-AHEAD GIVES          
001800*               US THE "CANDIDATE SET PER REPOSITORY" WITHOUT A           
001900*               SEPARATE KEYED LOOKUP), SCORES AND WRITES EACH            
002000*               ISSUE, PRINTS RUN-SUMMARY-REPORT, AND FINALLY             
002100*               CALLS OSIVLEG FOR THE LEGACY SCORING PASS OVER            
002200*               THE SAME ISSUE FILE.                                      
002300*______________________________________________________________           
002400* HISTORY OF MODIFICATION:                                        OSIVDRV 
002500*================================================================ OSIVDRV 
002600* OSI041  11/09/2017 KWLIM   - e-REQ 9140 - INITIAL VERSION FOR   OSIVDRV 
002700*                              THE MVP REPOSITORY SCORING PROJECT.OSIVDRV 
002800*----------------------------------------------------------------*OSIVDRV 
002900* OSI058  02/05/2019 KWLIM   - e-REQ 11206 - VUEJS/VUE ADDED AS   OSIVDRV 
003000*                              5TH TARGET REPOSITORY WITH AN EMPTYOSIVDRV 
003100*                              CURATED LABEL LIST - CONFIRMED WITHOSIVDRV 
003200*                              PRODUCT OWNER THAT ALL ITS LABELS  OSIVDRV 
003300*                              ARE DROPPED, ONLY THE ISSUE ROW IS OSIVDRV 
003400*                              KEPT.                              OSIVDRV 
003500*----------------------------------------------------------------*OSIVDRV 
003600* OSI071  06/02/2021 TCHAN   - TICKET OSI-1640 - ISSUE-MASTER AND OSIVDRV 
003700*                              REPORT FILES NOW OPEN-WITH-FALLBACKOSIVDRV 
003800*                              ON STATUS 35 SO A BRAND NEW        OSIVDRV 
003900*                              ENVIRONMENT DOES NOT ABEND ON THE  OSIVDRV 
004000*                              FIRST RUN.                         OSIVDRV 
004100*----------------------------------------------------------------*OSIVDRV 
004200* OSI090  14/08/2023 NRAMA   - TICKET OSI-2290 - FAILED-REPO-CNT  OSIVDRV 
004300*                              NOW BUMPED WHEN A REPOSITORY'S     OSIVDRV 
004400*                              ISSUE BLOCK HITS A NON-EOF READ    OSIVDRV 
004500*                              ERROR PARTWAY THROUGH, INSTEAD OF  OSIVDRV 
004600*                              SILENTLY STOPPING THE WHOLE RUN.   OSIVDRV 
004700*----------------------------------------------------------------*OSIVDRV 
004800* OSI097  19/03/2024 NRAMA   - TICKET OSI-2451 - B100/C000 NO     OSIVDRV 
004900*                              LONGER GATE THE FILE READ ON AN    OSIVDRV 
005000*                              EXACT TARGET-REPOSITORY MATCH. A   OSIVDRV 
005100*                              RECORD FAILING C100'S KEY-DATA EDITOSIVDRV 
005200*                              WAS NEVER BEING READ PAST, FREEZINGOSIVDRV 
005300*                              THE FILE POSITION AND SILENTLY     OSIVDRV 
005400*                              DROPPING EVERY RECORD BEHIND IT FOROSIVDRV 
005500*                              THE REST OF THE RUN.               OSIVDRV 
005600*----------------------------------------------------------------*OSIVDRV 
005700* OSI101  22/05/2024 NRAMA   - TICKET OSI-2451 - ADDED A 77-LEVEL OSIVDRV 
005800*                              REPOSITORY-BLOCK COUNTER,          OSIVDRV 
005900*                              WK-C-TGT-BLOCK-CTR, TO THE END-OF- OSIVDRV 
006000*                              JOB DISPLAY SO OPS CAN SEE HOW MANYOSIVDRV 
006100*                              OF THE 5 TARGET-TABLE ROWS ACTUALLYOSIVDRV 
006200*                              TURNED UP ANY CANDIDATE ISSUES THISOSIVDRV 
006300*                              RUN, NOT JUST THE RAW ISSUE COUNTS OSIVDRV 
006400*                              RAISED WHILE CHASING OSI-2290.     OSIVDRV 
006500*-----------------------------------------------------------------OSIVDRV 
006600                                                                          
006700******************************************************************        
006800*  FILE STATUS VALUES USED BY THIS PROGRAM                       *        
006900*  00 - SUCCESSFUL COMPLETION OF THE LAST I/O                    *        
007000*  10 - AT END ON A SEQUENTIAL READ (NORMAL EOF)                 *        
007100*  23 - RECORD NOT FOUND ON A KEYED READ OF ISSUE-MASTER-FILE -  *        
007200*       NOT AN ERROR HERE, IT MEANS THE ISSUE IS NOT A DUPLICATE *        
007300*  35 - FILE DOES NOT EXIST ON AN OPEN - HANDLED BY THE OPEN-    *        
007400*       OUTPUT/REOPEN FALLBACK IN A001 FOR A BRAND NEW           *        
007500*  ENVIRONMENT                                                   *        
007600*  ANY OTHER VALUE IS TREATED AS A GENUINE I/O ERROR AND LOGGED  *        
007700******************************************************************        
007800                                                                          
007900******************************************************************        
008000*  WORKING-STORAGE PREFIX KEY                                    *        
008100*  WK-C-   SHOP-STANDARD COMMON FIELDS (OSCMWS) AND ISSUE-MASTER-*        
008200*          FILE / GENERAL FILE-STATUS WORK FOR THIS PROGRAM      *        
008300*  WK-D-   THIS PROGRAM'S OWN DRIVER-LEVEL SWITCHES/COUNTERS/DATE*        
008400*  WK-L-   LABEL-FILE STATUS (DISTINCT FROM WK-C- SINCE IT IS A  *        
008500*          SEPARATE LINE-SEQUENTIAL FILE WITH ITS OWN STATUS SET)*        
008600*  WK-R-   REPORT-FILE STATUS, SAME REASON AS WK-L- ABOVE        *        
008700*  WK-LC-  LOWER-CASED SCRATCH COPY OF A LABEL OR CURATED ENTRY  *        
008800*  WK-MVP- MVP SCORING WORK (SCORE ACCUMULATOR, WEIGHT TABLE)    *        
008900*  WK-TARGET- THE 5-ROW TARGET-REPOSITORY TABLE ITSELF           *        
009000*  WK-TRIM- GENERAL-PURPOSE TRAILING-SPACE TRIM WORK AREA        *        
009100*  WK-XREPO- PARAMETER AREA PASSED TO THE OSXREPO CALLED ROUTINE *        
009200******************************************************************        
009300                                                                          
009400******************************************************************        
009500*  CROSS-REFERENCE TO OSIVLEG                                    *        
009600*  THIS PROGRAM (OSIVDRV) RUNS FIRST AND OWNS ISSUE-MASTER-FILE, *        
009700*  LABEL-FILE AND REPORT-FILE FOR THE WHOLE JOB STEP - IT OPENS  *        
009800*  THEM, WRITES TO THEM, AND CLOSES THEM BEFORE CALLING OSIVLEG. *        
009900*  OSIVLEG THEN OPENS THE SAME ISSUE-INPUT-FILE AGAIN FROM THE   *        
010000*  TOP AND RE-OPENS ISSUE-MASTER-FILE AND LABEL-FILE ITSELF FOR  *        
010100*  ITS OWN LEGACY SCORING PASS - THE TWO PROGRAMS DO NOT SHARE   *        
010200*  OPEN FILE HANDLES, ONLY THE PHYSICAL FILES ON DISK.  THE MVP  *        
010300*  DIFFICULTY THRESHOLDS IN C410 BELOW (-20/20) ARE DELIBERATELY *        
010400*  DIFFERENT FROM OSIVLEG'S LEGACY THRESHOLDS (0/40) - SEE C410'S*        
010500*  OWN BANNER.                                                   *        
010600******************************************************************        
010700                                                                          
010800******************************************************************        
010900*  KNOWN LIMITATIONS / OPEN ITEMS                                *        
011000*  1. WK-MVP-WEIGHT-TABLE IS LOADED BY A060 BUT NEVER SEARCHED - *        
011100*     IT IS DOCUMENTATION FOR THE HAND-CODED CHAIN IN C411, KEPT *        
011200*     IN STEP WITH IT BY CONVENTION ONLY, NOT BY A TABLE SEARCH. *        
011300*  2. THE 5-ROW TARGET TABLE IS HARD-CODED IN A050 - ADDING A 6TH*        
011400*     TARGET REPOSITORY MEANS A PROGRAM CHANGE, NOT A DATA       *        
011500*  CHANGE,                                                       *        
011600*     SINCE THE VARYING CLAUSE IN MAIN-MODULE IS LITERAL 5.      *        
011700*  3. OUT-TITLE'S DEFAULT-ON-BLANK TEXT IS HARD-CODED KOREAN -   *        
011800*  NOT                                                           *        
011900*     PULLED FROM A MESSAGE TABLE, SO A LOCALE CHANGE MEANS A    *        
012000*     PROGRAM CHANGE HERE TOO.                                   *        
012100*  4. THE READ-AHEAD BLOCK LOGIC IN B100/C000 DEPENDS ENTIRELY ON*        
012200*     THE UPSTREAM FEED JOB'S SORT ORDER MATCHING THE 5-ROW TABLE*        
012300*     ORDER - A RE-SORT OF THE FEED WITHOUT A MATCHING CHANGE    *        
012400*  HERE                                                          *        
012500*     WOULD SILENTLY MISS CANDIDATE ISSUES.                      *        
012600******************************************************************        
012700                                                                          
012800******************************************************************        
012900*  TESTING NOTE                                                  *        
013000*  SAMPLE RUNS AGAINST A SMALL HAND-BUILT ISSINFIL EXTRACT SHOULD*        
013100*  COVER AT LEAST ONE ISSUE PER TARGET ROW, ONE DUPLICATE GITHUB *        
013200*  ISSUE ID, ONE RECORD WITH A ZERO GITHUB ID (KEY-DATA EDIT     *        
013300*  FAILURE), AND ONE VUEJS/VUE ROW TO CONFIRM ITS LABELS ARE ALL *        
013400*  DROPPED BY C500 WHILE THE ISSUE ROW ITSELF STILL WRITES.      *        
013500******************************************************************        
013600                                                                          
013700******************************************************************        
013800*  DEBUGGING TIP                                                 *        
013900*  WHEN RSL-NEW-ISSUES-COUNT AND RSL-DUPLICATE-COUNT BOTH COME   *        
014000*  BACK ZERO FOR A TARGET ROW THAT SHOULD HAVE CANDIDATES, CHECK *        
014100*  THE UPSTREAM FEED'S SORT ORDER FIRST - A MISORDERED FEED LOOKS*        
014200*  IDENTICAL TO A REPOSITORY WITH NO ISSUES BECAUSE THE BLOCK-   *        
014300*  BOUNDARY TEST IN B100 SIMPLY NEVER SEES A MATCHING RECORD.    *        
014400******************************************************************        
014500 EJECT                                                                    
014600******************************************************************        
014700*  ENVIRONMENT DIVISION                                          *        
014800*  CONFIGURATION SECTION NAMES THE AS/400 PARTITION THIS STEP    *        
014900*  RUNS                                                          *        
015000*  ON - BOTH SOURCE AND OBJECT ARE THE SAME BOX IN THIS SHOP, NO *        
015100*  CROSS-COMPILE STEP.  UPSI-0 IS THE SUBSYSTEM-STANDARD ABEND   *        
015200*  FLAG - SEE Y900 BELOW - TESTED BY THE SUBMITTING JCL/CL STEP  *        
015300*  AFTER THIS PROGRAM RETURNS.                                   *        
015400******************************************************************        
015500 ENVIRONMENT DIVISION.                                                    
015600 CONFIGURATION SECTION.                                                   
015700 SOURCE-COMPUTER.  IBM-AS400.                                             
015800 OBJECT-COMPUTER.  IBM-AS400.                                             
015900 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
016000                       ON  STATUS IS U0-ON                                
016100                       OFF STATUS IS U0-OFF.                              
016200                                                                          
016300******************************************************************        
016400*  INPUT-OUTPUT SECTION                                          *        
016500*  FOUR FILES THIS PROGRAM OWNS.  ISSUE-INPUT-FILE IS THE        *        
016600*  UPSTREAM                                                      *        
016700*  FEED, READ ONCE, SEQUENTIALLY, PRE-SORTED INTO TARGET-TABLE   *        
016800*  ORDER.  ISSUE-MASTER-FILE IS THE INDEXED OUTPUT OF THIS PASS, *        
016900*  OPENED I-O SO C300 CAN DEDUP-CHECK BY KEY BEFORE C400 WRITES. *        
017000*  LABEL-FILE AND REPORT-FILE ARE BOTH LINE-SEQUENTIAL OUTPUTS - *        
017100*  LABEL-FILE IS OPENED EXTEND SO BOTH THIS PASS AND OSIVLEG CAN *        
017200*  APPEND TO THE SAME PHYSICAL FILE ACROSS THE TWO CALLS IN ONE  *        
017300*  JOB STEP.                                                     *        
017400******************************************************************        
017500 INPUT-OUTPUT SECTION.                                                    
017600 FILE-CONTROL.                                                            
017700     SELECT ISSUE-INPUT-FILE ASSIGN TO ISSINFIL                           
017800            ORGANIZATION      IS LINE SEQUENTIAL                          
017900            FILE STATUS       IS WK-C-FILE-STATUS.                        
018000                                                                          
018100     SELECT ISSUE-MASTER-FILE ASSIGN TO ISSUMSTR                          
018200            ORGANIZATION      IS INDEXED                                  
018300            ACCESS MODE       IS DYNAMIC                                  
018400            RECORD KEY        IS OUT-GITHUB-ISSUE-ID                      
018500            FILE STATUS       IS WK-C-FILE-STATUS.                        
018600                                                                          
018700     SELECT LABEL-FILE ASSIGN TO LABELFIL                                 
018800            ORGANIZATION      IS LINE SEQUENTIAL                          
018900            FILE STATUS       IS WK-L-FILE-STATUS.                        
019000                                                                          
019100     SELECT REPORT-FILE ASSIGN TO RUNSUMRY                                
019200            ORGANIZATION      IS LINE SEQUENTIAL                          
019300            FILE STATUS       IS WK-R-FILE-STATUS.                        
019400                                                                          
019500******************************************************************        
019600*  DATA DIVISION / FILE SECTION                                  *        
019700*  ISSUE-INPUT-FILE, ISSUE-MASTER-FILE AND LABEL-FILE ALL COPY   *        
019800*  THEIR RECORD LAYOUTS FROM SHARED COPYBOOKS (OSIISSR/OSIISOR/  *        
019900*  OSILBLR) SO OSIVLEG CAN COPY THE SAME LAYOUTS INSTEAD OF      *        
020000*  KEEPING A SECOND SET IN STEP.  REPORT-FILE'S RECORD IS SMALL  *        
020100*  ENOUGH TO KEEP LOCAL - IT HAS NO OTHER READER.                *        
020200******************************************************************        
020300***************                                                           
020400 DATA DIVISION.                                                           
020500***************                                                           
020600 FILE SECTION.                                                            
020700***************                                                           
020800 FD  ISSUE-INPUT-FILE                                                     
020900     LABEL RECORDS ARE STANDARD.                                          
021000*    FIELDS OF OSIISSR THIS PROGRAM TOUCHES - ISSUE-GITHUB-ID,            
021100*    ISSUE-REPO-GITHUB-ID, ISSUE-REPO-FULL-NAME, ISSUE-REPO-              
021200*    LANGUAGE, ISSUE-REPO-STARS, ISSUE-TITLE, ISSUE-HTML-URL,             
021300*    ISSUE-CREATED-DATE, ISSUE-CREATED-TIME, ISSUE-LABEL-COUNT,           
021400*    ISSUE-LABELS (ARRAY), ISSUE-COMMENTS-COUNT.                          
021500     COPY OSIISSR.                                                        
021600                                                                          
021700 FD  ISSUE-MASTER-FILE                                                    
021800     LABEL RECORDS ARE STANDARD.                                          
021900*    FIELDS OF OSIISOR THIS PROGRAM TOUCHES - OUT-GITHUB-ISSUE-ID         
022000*    (RECORD KEY), OUT-REPO-GITHUB-ID, OUT-GITHUB-URL, OUT-TITLE,         
022100*    OUT-CREATED-DATE, OUT-CREATED-TIME, OUT-DIFFICULTY-LEVEL,            
022200*    OUT-ESTIMATED-TIME, OUT-POPULARITY-SCORE.                            
022300     COPY OSIISOR.                                                        
022400                                                                          
022500 FD  LABEL-FILE                                                           
022600     LABEL RECORDS ARE STANDARD.                                          
022700*    FIELDS OF OSILBLR THIS PROGRAM TOUCHES - LBL-ISSUE-ID,               
022800*    LBL-NAME, LBL-COLOR (ALWAYS BLANKED HERE - THE FEED DOES             
022900*    NOT CARRY LABEL COLOR TO THIS PROGRAM).                              
023000     COPY OSILBLR.                                                        
023100                                                                          
023200******************************************************************        
023300*  RUN-SUMMARY-REPORT RECORD - ONE DETAIL LINE PER TARGET        *        
023400*  REPOSITORY PLUS ONE GRAND-TOTAL LINE WRITTEN BY D200 - SEE    *        
023500*  D100/D200 IN THE PROCEDURE DIVISION FOR WHO FILLS WHICH GROUP *        
023600******************************************************************        
023700 FD  REPORT-FILE                                                          
023800     LABEL RECORDS ARE OMITTED.                                           
023900 01  RUN-SUMMARY-AREA                  PIC X(80).                         
024000 01  RUN-SUMMARY-RECORD REDEFINES RUN-SUMMARY-AREA.                       
024100     05  RSL-REPOSITORY-FULL-NAME      PIC X(40).                         
024200*                                TARGET REPOSITORY'S FULL NAME            
024300     05  FILLER                        PIC X(02).                         
024400     05  RSL-NEW-ISSUES-COUNT          PIC ZZZZZ9.                        
024500*                                PER-REPOSITORY PROCESSED-COUNT           
024600     05  FILLER                        PIC X(02).                         
024700     05  RSL-DUPLICATE-COUNT           PIC ZZZZZ9.                        
024800*                                PER-REPOSITORY SKIPPED-COUNT             
024900     05  FILLER                        PIC X(02).                         
025000     05  RSL-FAILED-REPO-COUNT         PIC ZZZZZ9.                        
025100*                                BLANK ON DETAIL LINES - POPULATED        
025200*                                ON THE GRAND-TOTAL LINE ONLY             
025300     05  FILLER                        PIC X(18).                         
025400                                                                          
025500******************************************************************        
025600*  WORKING-STORAGE SECTION                                       *        
025700*  PREFIX KEY - WK-C- IS SHOP-STANDARD COMMON (FILE STATUS, ETC),*        
025800*  WK-D- IS THIS PROGRAM'S OWN DRIVER-LEVEL WORK AREAS, WK-L- IS *        
025900*  THE OUTPUT LABEL-FILE STATUS, WK-R- IS THE REPORT-FILE STATUS,*        
026000*  WK-LC- IS A LOWER-CASED SCRATCH COPY OF A LABEL OR CURATED    *        
026100*  ENTRY FOR THE SUBSTRING TESTS, WK-MVP- IS THE SCORING-RELATED *        
026200*  WORK, WK-TARGET- IS THE 5-ROW TABLE ITSELF, WK-XREPO- IS THE  *        
026300*  PARAMETER AREA PASSED TO THE OSXREPO CALLED ROUTINE.          *        
026400******************************************************************        
026500*************************                                                 
026600 WORKING-STORAGE SECTION.                                                 
026700*************************                                                 
026800 01  FILLER                         PIC X(24) VALUE                       
026900     "** PROGRAM OSIVDRV   **".                                           
027000                                                                          
027100* ------------------ PROGRAM WORKING STORAGE --------------------*        
027200* WK-C-COMMON PULLS IN THE SHOP-STANDARD FILE-STATUS FIELD AND            
027300* 88-LEVEL SUCCESS/FAILURE CONDITIONS SHARED ACROSS THE                   
027400* SUBSYSTEM - SEE OSCMWS FOR THE LAYOUT.                                  
027500 01  WK-C-COMMON.                                                         
027600     COPY OSCMWS.                                                         
027700                                                                          
027800* STANDALONE RUN COUNTER - 77-LEVEL - COUNTS HOW MANY OF THE 5            
027900* TARGET-TABLE ROWS ACTUALLY TURNED UP ONE OR MORE CANDIDATE              
028000* ISSUES THIS RUN, ADDED PER TICKET OSI-2451.                             
028100 77  WK-C-TGT-BLOCK-CTR              PIC S9(03) COMP VALUE ZERO.          
028200*                              BUMPED ONCE PER TARGET ROW IN B100         
028300*                              WHEN EITHER WK-REPO-PROCESSED-CNT          
028400*                              OR WK-REPO-SKIPPED-CNT CAME BACK           
028500*                              NON-ZERO - SHOWN ON THE Z000 END-          
028600*                              OF-JOB DISPLAY SO OPS CAN SEE HOW          
028700*                              MANY OF THE 5 ROWS WERE LIVE.              
028800                                                                          
028900* WK-L-FILE-STATUS AND WK-R-FILE-STATUS ARE SEPARATE FROM                 
029000* WK-C-FILE-STATUS SINCE LABEL-FILE AND REPORT-FILE ARE BOTH              
029100* LINE-SEQUENTIAL FILES WITH THEIR OWN STATUS CODES, DISTINCT             
029200* FROM THE INDEXED ISSUE-MASTER-FILE'S STATUS VALUES.                     
029300 01  WK-L-FILE-STATUS                 PIC X(02) VALUE "00".               
029400     88  WK-L-SUCCESSFUL                         VALUE "00".              
029500                                                                          
029600 01  WK-R-FILE-STATUS                 PIC X(02) VALUE "00".               
029700     88  WK-R-SUCCESSFUL                         VALUE "00".              
029800                                                                          
029900* EOF/VALID/RETAIN SWITCHES DRIVE THE MAIN PROCESSING LOOP IN             
030000* B100/C000 AND THE VALIDATE PARAGRAPH IN C100 - WK-D-REPO-ERROR-         
030100* SWITCH STOPS A TARGET REPOSITORY'S BLOCK EARLY ON A READ ERROR          
030200* (OSI090) - WK-TIME-FOUND-SW IS A SEPARATE ONE-SHOT SWITCH USED          
030300* ONLY INSIDE THE ESTIMATED-TIME SCAN.                                    
030400 01  WK-D-WORK-SWITCHES.                                                  
030500     05  WK-D-EOF-SWITCH               PIC X(01) VALUE "N".               
030600         88  WK-D-END-OF-INPUT                   VALUE "Y".               
030700     05  WK-D-VALID-SWITCH             PIC X(01) VALUE "N".               
030800         88  WK-D-ISSUE-VALID                    VALUE "Y".               
030900     05  WK-D-RETAIN-SWITCH            PIC X(01) VALUE "N".               
031000*                              Y WHEN C520 FINDS A CURATED-LABEL          
031100*                             SYMMETRIC-SUBSTRING MATCH FOR THE           
031200*                             ISSUE LABEL CURRENTLY UNDER TEST            
031300     05  WK-D-REPO-ERROR-SWITCH        PIC X(01) VALUE "N".               
031400*                              Y STOPS A TARGET ROW'S BLOCK EARLY         
031500*                             ON A NON-EOF READ ERROR - OSI090            
031600     05  WK-TIME-FOUND-SW              PIC X(01) VALUE "N".               
031700*                              Y ONCE C420 HAS SETTLED ON AN              
031800*                             ESTIMATED-TIME BUCKET FOR THIS ISSUE        
031900     05  FILLER                        PIC X(05) VALUE SPACES.            
032000                                                                          
032100* RUN TOTALS - WK-REPO-PROCESSED-CNT/WK-REPO-SKIPPED-CNT RESET            
032200* PER TARGET ROW IN B100 AND FOLDED INTO WK-TOTAL-PROCESSED/              
032300* WK-TOTAL-SKIPPED FOR THE GRAND-TOTAL LINE IN D200.                      
032400 01  WK-D-COUNTERS.                                                       
032500     05  WK-REPO-PROCESSED-CNT         PIC S9(07) COMP VALUE ZERO.        
032600     05  WK-REPO-SKIPPED-CNT           PIC S9(07) COMP VALUE ZERO.        
032700     05  WK-TOTAL-PROCESSED            PIC S9(07) COMP VALUE ZERO.        
032800     05  WK-TOTAL-SKIPPED              PIC S9(07) COMP VALUE ZERO.        
032900     05  WK-FAILED-REPO-CNT            PIC S9(07) COMP VALUE ZERO.        
033000     05  FILLER                        PIC X(10)  VALUE SPACES.           
033100                                                                          
033200* WK-MVP-SCORE ACCUMULATES THE MUTUALLY-EXCLUSIVE PER-LABEL               
033300* DIFFICULTY ADJUSTMENTS IN C410/C411; WK-MATCH-CNT IS THE TALLY          
033400* FIELD REUSED BY EVERY INSPECT ... TALLYING TEST IN THIS                 
033500* PROGRAM.                                                                
033600 01  WK-MVP-SCORE                      PIC S9(05) COMP VALUE ZERO.        
033700 01  WK-MATCH-CNT                      PIC S9(03) COMP VALUE ZERO.        
033800* WK-LC-LABEL AND WK-LC-CURATED HOLD LOWER-CASED SCRATCH COPIES           
033900* OF A LABEL NAME AND A CURATED-LIST ENTRY FOR THE SYMMETRIC              
034000* SUBSTRING TEST IN C520 - THE REDEFINE BELOW EXPOSES JUST THE            
034100* FIRST 30 BYTES OF THE CURATED ENTRY FOR TRACE DISPLAYS.                 
034200 01  WK-LC-LABEL                       PIC X(100) VALUE SPACES.           
034300 01  WK-LC-CURATED                     PIC X(100) VALUE SPACES.           
034400 01  WK-LC-CURATED-X REDEFINES WK-LC-CURATED.                             
034500     05  WK-LC-CURATED-FIRST30         PIC X(30).                         
034600     05  FILLER                        PIC X(70).                         
034700                                                                          
034800******************************************************************        
034900*  WK-TRIM-WORK-AREA - GENERAL-PURPOSE TRAILING-SPACE TRIM AREA  *        
035000*  SHARED BY THE C520 CURATED-LABEL COMPARE - Z510 COMPUTES      *        
035100*  SIGNIFICANT LENGTH INTO WK-TRIM-LEN, WHICH THE CALLER THEN    *        
035200*  COPIES OUT TO WK-LABEL-TRIM-LEN OR WK-CURATED-TRIM-LEN BEFORE *        
035300*  THE AREA IS REUSED FOR THE OTHER SIDE OF THE COMPARE.         *        
035400******************************************************************        
035500 01  WK-TRIM-WORK-AREA.                                                   
035600     05  WK-TRIM-AREA                  PIC X(100) VALUE SPACES.           
035700     05  WK-TRIM-LEN                   PIC S9(03) COMP VALUE ZERO.        
035800     05  WK-LABEL-TRIM-LEN             PIC S9(03) COMP VALUE ZERO.        
035900     05  WK-CURATED-TRIM-LEN           PIC S9(03) COMP VALUE ZERO.        
036000     05  WK-CUR-LBL-IDX                PIC S9(02) COMP VALUE ZERO.        
036100                                                                          
036200* ----------------- TARGET REPOSITORY TABLE ---------------------*        
036300* OSITGTR HOLDS THE 5-ROW MVPRepositoryConfig TABLE LOADED BY             
036400* A050 BELOW - WK-TGT-IDX (THE VARYING INDEX IN MAIN-MODULE)              
036500* WALKS IT IN TABLE ORDER, WHICH MUST MATCH THE UPSTREAM FEED'S           
036600* SORT ORDER FOR THE READ-AHEAD BLOCK LOGIC TO WORK AT ALL.               
036700 01  WK-TARGET-AREA.                                                      
036800     COPY OSITGTR.                                                        
036900                                                                          
037000* ---- MVP LABEL-WEIGHT REFERENCE TABLE (DifficultyConfig) ------*        
037100* LOADED FOR DOCUMENTATION / FUTURE TABLE-DRIVEN REWRITE ONLY -  *        
037200* THE SCORING LOGIC BELOW WALKS THE SAME PATTERNS DIRECTLY SO    *        
037300* THE MUTUALLY-EXCLUSIVE PER-LABEL CHAIN IS EASY TO FOLLOW.      *        
037400 01  WK-MVP-WEIGHT-TABLE.                                                 
037500     05  WK-MVP-WEIGHT-ENTRY OCCURS 12 TIMES                              
037600                             INDEXED BY WK-MVP-WT-IDX.                    
037700         10  WK-MVP-WT-PATTERN         PIC X(30).                         
037800         10  WK-MVP-WT-WEIGHT          PIC S9(03).                        
037900                                                                          
038000* WK-D-DATE-AREA HOLDS TODAY'S RUN DATE PULLED BY A001 - THE              
038100* REDEFINE BELOW IS NOT REFERENCED YET BUT IS KEPT SO A FUTURE            
038200* DATE-STAMPED REPORT HEADING CAN GET AT CCYY/MM/DD SEPARATELY            
038300* WITHOUT A NEW FIELD.                                                    
038400 01  WK-D-DATE-AREA.                                                      
038500     05  WK-D-RUN-DATE                 PIC 9(08) VALUE ZERO.              
038600 01  WK-D-DATE-AREA-X REDEFINES WK-D-DATE-AREA.                           
038700     05  WK-D-RUN-CCYY                 PIC 9(04).                         
038800     05  WK-D-RUN-MM                   PIC 9(02).                         
038900     05  WK-D-RUN-DD                   PIC 9(02).                         
039000                                                                          
039100* ---- AREA PASSED TO THE SHARED OSXREPO UPSERT SUBROUTINE ------*        
039200     COPY OSXREPO.                                                        
039300                                                                          
039400******************************************************************        
039500*  GLOSSARY OF KOREAN OUTPUT TEXT                                *        
039600*  THE MASTER-FILE DIFFICULTY AND ESTIMATED-TIME FIELDS ARE SET  *        
039700*  IN                                                            *        
039800*  KOREAN SINCE THE DOWNSTREAM CONSUMER OF ISSUE-MASTER-FILE IS A*        
039900*  KOREAN-LANGUAGE DASHBOARD - THE ENGLISH GLOSS BELOW IS FOR    *        
040000*  MAINTENANCE PROGRAMMERS ONLY, NOT MOVED ANYWHERE:             *        
040100*    초급 = BEGINNER (DIFFICULTY)    중급 = INTERMEDIATE (DIFFICULTY)*        
040200*    고급 = ADVANCED (DIFFICULTY)                                  *        
040300*    1시간 이내 = UNDER 1 HOUR        1-3시간 = 1 TO 3 HOURS           *        
040400*    3-8시간 = 3 TO 8 HOURS           8시간 이상 = 8 HOURS OR MORE     *        
040500*    제목 없음 = NO TITLE (DEFAULT WHEN THE FEED SENT A BLANK TITLE) *        
040600******************************************************************        
040700                                                                          
040800******************************************************************        
040900*  WHY OPEN EXTEND, NOT OPEN OUTPUT, FOR LABEL-FILE              *        
041000*  THIS PASS AND OSIVLEG BOTH WRITE TO THE SAME PHYSICAL LABEL-  *        
041100*  FILE WITHIN THE SAME JOB STEP - OSIVLEG RUNS SECOND AND MUST  *        
041200*  NOT TRUNCATE WHAT THIS PASS JUST WROTE.  OPEN EXTEND APPENDS; *        
041300*  OPEN OUTPUT WOULD BLANK THE FILE BACK TO EMPTY EACH TIME.  THE*        
041400*  ONLY TIME THIS PASS USES OPEN OUTPUT ON LABEL-FILE IS THE     *        
041500*  BRAND-NEW-ENVIRONMENT FALLBACK IN A001 WHEN FILE STATUS 35    *        
041600*  SAYS THE FILE DOES NOT EXIST ON DISK YET TO EXTEND.           *        
041700******************************************************************        
041800                                                                          
041900******************************************************************        
042000*  PROCEDURE DIVISION                                            *        
042100*  PARAGRAPH INDEX                                               *        
042200*  MAIN-MODULE ............. DRIVES THE WHOLE PASS, CALLS OSIVLEG*        
042300*  A001/A009 ................ OPEN FILES, PRIME READ-AHEAD BUFFER*        
042400*  A050 ..................... LOAD 5-ROW TARGET-REPOSITORY TABLE *        
042500*  A060 ..................... LOAD MVP WEIGHT REFERENCE TABLE    *        
042600*  D000 ..................... WRITE REPORT HEADINGS              *        
042700*  B100/B199 ................ ONE TARGET REPOSITORY'S ISSUE BLOCK*        
042800*  C000/C099 ................ ONE ISSUE RECORD                   *        
042900*  C100 ..................... VALIDATE KEY DATA                  *        
043000*  C200 ..................... UPSERT REPOSITORY VIA OSXREPO      *        
043100*  C300 ..................... DEDUP CHECK AGAINST ISSUE-MASTER-  *        
043200*  FILE                                                          *        
043300*  C400 ..................... BUILD AND WRITE THE NEW ISSUE ROW  *        
043400*  C410/C411 ................ MVP DIFFICULTY SCORING CHAIN       *        
043500*  C420/C421/C425 ........... MVP ESTIMATED-TIME SCORING CHAIN   *        
043600*  C430 ..................... POPULARITY SCORE                   *        
043700*  C500/C510/C520/C530 ...... CURATED-LABEL RETENTION AND WRITE  *        
043800*  Z510/Z511 ................ TRAILING-SPACE TRIM UTILITY        *        
043900*  D100 ..................... PER-REPOSITORY SUMMARY DETAIL LINE *        
044000*  D200 ..................... GRAND-TOTAL SUMMARY LINE           *        
044100*  Y900 ..................... ABEND HANDLING                     *        
044200*  Z000/Z099 ................ CLOSE FILES, END-OF-JOB DISPLAY    *        
044300******************************************************************        
044400***********************************************                           
044500 PROCEDURE DIVISION.                                                      
044600***********************************************                           
044700 MAIN-MODULE.                                                             
044800*    THE VARYING LIMIT OF 5 BELOW IS THE SAME LITERAL 5 USED BY           
044900*    A050'S TABLE LOAD - SEE THE "WHY A HARD-CODED TABLE" NOTE            
045000*    ABOVE A050 IF THAT NUMBER EVER NEEDS TO CHANGE.                      
045100     PERFORM A001-INITIALIZE-MVP-PASS                                     
045200        THRU A009-INITIALIZE-MVP-PASS-EX.                                 
045300     PERFORM B100-PROCESS-TARGET-REPOS                                    
045400        THRU B199-PROCESS-TARGET-REPOS-EX                                 
045500        VARYING WK-TGT-IDX FROM 1 BY 1 UNTIL WK-TGT-IDX > 5.              
045600     PERFORM D200-PRINT-GRAND-TOTAL                                       
045700        THRU D209-PRINT-GRAND-TOTAL-EX.                                   
045800     PERFORM Z000-END-MVP-PASS                                            
045900        THRU Z099-END-MVP-PASS-EX.                                        
046000*    FALL THROUGH TO OSIVLEG FOR THE LEGACY SCORING PASS OVER THE         
046100*    SAME ISSUE-INPUT-FILE - BOTH PASSES RUN IN THE ONE JOB STEP          
046200*    SO PRODUCT CAN COMPARE MVP VS LEGACY SCORES SIDE BY SIDE.            
046300     CALL     "OSIVLEG".                                                  
046400     GOBACK.                                                              
046500                                                                          
046600******************************************************************        
046700*  OPEN FILES, LOAD TABLES, PRIME THE READ-AHEAD BUFFER          *        
046800*  OSI071 - BOTH ISSUE-MASTER-FILE AND LABEL-FILE FALL BACK TO AN*        
046900*  OPEN OUTPUT/CLOSE/REOPEN I-O (OR EXTEND) SEQUENCE ON FILE     *        
047000*  STATUS 35 SO A BRAND NEW ENVIRONMENT'S FIRST RUN DOES NOT     *        
047100*  ABEND                                                         *        
047200*  BEFORE THE FILE EVER EXISTS ON DISK.                          *        
047300******************************************************************        
047400******************************************************************        
047500*  WHY ISSUE-MASTER-FILE'S FALLBACK CLOSES BEFORE REOPENING BUT  *        
047600*  LABEL-FILE'S DOES NOT                                         *        
047700*  ISSUE-MASTER-FILE IS INDEXED - THE OPEN OUTPUT CALL CREATES   *        
047800*  THE UNDERLYING INDEXED STRUCTURE ON DISK, BUT AN INDEXED FILE *        
047900*  CANNOT GO STRAIGHT FROM OUTPUT MODE TO I-O MODE WITHOUT AN    *        
048000*  INTERVENING CLOSE ON THIS COMPILER - HENCE THE CLOSE/REOPEN.  *        
048100*  LABEL-FILE IS LINE-SEQUENTIAL, WHERE OPEN OUTPUT ALONE LEAVES *        
048200*  THE FILE READY FOR WRITES WITHOUT A SEPARATE REOPEN STEP.     *        
048300******************************************************************        
048400 A001-INITIALIZE-MVP-PASS.                                                
048500     ACCEPT   WK-D-RUN-DATE FROM DATE YYYYMMDD.                           
048600                                                                          
048700     OPEN     INPUT ISSUE-INPUT-FILE.                                     
048800     IF       NOT WK-C-SUCCESSFUL                                         
048900              DISPLAY "OSIVDRV - OPEN FILE ERROR - ISSINFIL"              
049000              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                  
049100              GO TO Y900-ABNORMAL-TERMINATION.                            
049200                                                                          
049300     OPEN     I-O ISSUE-MASTER-FILE.                                      
049400     IF       NOT WK-C-SUCCESSFUL                                         
049500         IF   WK-C-FILE-STATUS = "35"                                     
049600              OPEN     OUTPUT ISSUE-MASTER-FILE                           
049700              CLOSE    ISSUE-MASTER-FILE                                  
049800              OPEN     I-O ISSUE-MASTER-FILE                              
049900         ELSE                                                             
050000              DISPLAY "OSIVDRV - OPEN FILE ERROR - ISSUMSTR"              
050100              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                  
050200              GO TO Y900-ABNORMAL-TERMINATION.                            
050300                                                                          
050400     OPEN     EXTEND LABEL-FILE.                                          
050500     IF       NOT WK-L-SUCCESSFUL                                         
050600         IF   WK-L-FILE-STATUS = "35"                                     
050700              OPEN     OUTPUT LABEL-FILE                                  
050800         ELSE                                                             
050900              DISPLAY "OSIVDRV - OPEN FILE ERROR - LABELFIL"              
051000              DISPLAY "FILE STATUS IS " WK-L-FILE-STATUS                  
051100              GO TO Y900-ABNORMAL-TERMINATION.                            
051200                                                                          
051300     OPEN     OUTPUT REPORT-FILE.                                         
051400     IF       NOT WK-R-SUCCESSFUL                                         
051500              DISPLAY "OSIVDRV - OPEN FILE ERROR - RUNSUMRY"              
051600              DISPLAY "FILE STATUS IS " WK-R-FILE-STATUS                  
051700              GO TO Y900-ABNORMAL-TERMINATION.                            
051800                                                                          
051900     PERFORM  A050-LOAD-TARGET-TABLE                                      
052000        THRU  A050-LOAD-TARGET-TABLE-EX.                                  
052100     PERFORM  A060-LOAD-WEIGHT-TABLE                                      
052200        THRU  A060-LOAD-WEIGHT-TABLE-EX.                                  
052300     PERFORM  D000-WRITE-REPORT-HEADINGS                                  
052400        THRU  D009-WRITE-REPORT-HEADINGS-EX.                              
052500                                                                          
052600     MOVE     ZERO TO WK-TOTAL-PROCESSED                                  
052700                       WK-TOTAL-SKIPPED                                   
052800                       WK-FAILED-REPO-CNT.                                
052900                                                                          
053000*    PRIME THE READ-AHEAD BUFFER - B100/C000 BELOW ALWAYS TEST THE        
053100*    RECORD ALREADY SITTING IN THE BUFFER RATHER THAN READING AT          
053200*    THE TOP OF THEIR OWN LOOP, SO THE FIRST RECORD OF THE WHOLE          
053300*    FILE HAS TO BE READ AND VALIDATED HERE BEFORE B100 EVER RUNS.        
053400     READ     ISSUE-INPUT-FILE                                            
053500         AT END SET WK-D-END-OF-INPUT TO TRUE.                            
053600     IF       NOT WK-D-END-OF-INPUT                                       
053700              PERFORM C100-VALIDATE-ISSUE                                 
053800                 THRU C109-VALIDATE-ISSUE-EX.                             
053900                                                                          
054000 A009-INITIALIZE-MVP-PASS-EX.                                             
054100     EXIT.                                                                
054200                                                                          
054300******************************************************************        
054400*  WHY A HARD-CODED TABLE                                        *        
054500*  e-REQ 9140 SCOPED THE MVP PASS TO EXACTLY 5 NAMED REPOSITORIES*        
054600*  CHOSEN BY PRODUCT AS A REPRESENTATIVE JAVA/JAVASCRIPT SAMPLE -*        
054700*  THERE WAS NEVER A REQUIREMENT TO ADD OR REMOVE TARGET ROWS AT *        
054800*  RUN TIME, SO THE TABLE WAS HARD-CODED RATHER THAN DRIVEN FROM *        
054900*  A PARAMETER FILE.  IF THAT CHANGES, THIS PARAGRAPH AND THE    *        
055000*  LITERAL 5 IN MAIN-MODULE'S VARYING CLAUSE BOTH NEED           *        
055100*  REVISITING.                                                   *        
055200******************************************************************        
055300*----------------------------------------------------------------*        
055400*  5-ROW TARGET-REPOSITORY TABLE - MVPRepositoryConfig           *        
055500*  JAVA SHOPS ROWS 1-2, JAVASCRIPT SHOPS ROWS 3-5 - VUEJS/VUE    *        
055600*  CARRIES NO CURATED LABEL LIST PER e-REQ 11206                 *        
055700*----------------------------------------------------------------*        
055800 A050-LOAD-TARGET-TABLE.                                                  
055900*    ROW 1 - SPRING-PROJECTS/SPRING-BOOT - JAVA, 2 CURATED LABELS         
056000     MOVE "spring-projects/spring-boot"                                   
056100                                     TO WK-TARGET-FULL-NAME(1).           
056200     MOVE "java"                    TO WK-TARGET-LANGUAGE(1).             
056300     MOVE 2                         TO WK-TARGET-LABEL-COUNT(1).          
056400     MOVE "bug"                     TO WK-TARGET-LABEL-ENTRY(1,1).        
056500     MOVE "documentation"           TO WK-TARGET-LABEL-ENTRY(1,2).        
056600                                                                          
056700*    ROW 2 - ELASTIC/ELASTICSEARCH - JAVA, 3 CURATED LABELS               
056800     MOVE "elastic/elasticsearch"   TO WK-TARGET-FULL-NAME(2).            
056900     MOVE "java"                    TO WK-TARGET-LANGUAGE(2).             
057000     MOVE 3                         TO WK-TARGET-LABEL-COUNT(2).          
057100     MOVE "bug"                     TO WK-TARGET-LABEL-ENTRY(2,1).        
057200     MOVE "enhancement"             TO WK-TARGET-LABEL-ENTRY(2,2).        
057300     MOVE "good first issue"        TO WK-TARGET-LABEL-ENTRY(2,3).        
057400                                                                          
057500*    ROW 3 - FACEBOOK/REACT - JAVASCRIPT, 2 CURATED LABELS                
057600     MOVE "facebook/react"          TO WK-TARGET-FULL-NAME(3).            
057700     MOVE "javascript"              TO WK-TARGET-LANGUAGE(3).             
057800     MOVE 2                         TO WK-TARGET-LABEL-COUNT(3).          
057900     MOVE "good first issue"        TO WK-TARGET-LABEL-ENTRY(3,1).        
058000     MOVE "bug"                     TO WK-TARGET-LABEL-ENTRY(3,2).        
058100                                                                          
058200*    ROW 4 - NODEJS/NODE - JAVASCRIPT, 1 CURATED LABEL                    
058300     MOVE "nodejs/node"             TO WK-TARGET-FULL-NAME(4).            
058400     MOVE "javascript"              TO WK-TARGET-LANGUAGE(4).             
058500     MOVE 1                         TO WK-TARGET-LABEL-COUNT(4).          
058600     MOVE "good first issue"        TO WK-TARGET-LABEL-ENTRY(4,1).        
058700                                                                          
058800*    ROW 5 - VUEJS/VUE - JAVASCRIPT, NO CURATED LABELS (e-REQ             
058900*    11206) - EVERY LABEL ON A VUEJS/VUE ISSUE IS DROPPED BY C500         
059000     MOVE "vuejs/vue"               TO WK-TARGET-FULL-NAME(5).            
059100     MOVE "javascript"              TO WK-TARGET-LANGUAGE(5).             
059200     MOVE 0                         TO WK-TARGET-LABEL-COUNT(5).          
059300 A050-LOAD-TARGET-TABLE-EX.                                               
059400     EXIT.                                                                
059500                                                                          
059600*----------------------------------------------------------------*        
059700*  REFERENCE COPY OF THE MVP PATTERN/WEIGHT LIST - SEE ALSO      *        
059800*  C411-SCORE-ONE-MVP-LABEL, WHICH APPLIES THE SAME PATTERNS     *        
059900*----------------------------------------------------------------*        
060000 A060-LOAD-WEIGHT-TABLE.                                                  
060100*    ENTRY 1 - EASY-ISSUE MARKER, -50                                     
060200     MOVE "good first issue"       TO WK-MVP-WT-PATTERN(1).               
060300     MOVE -50                      TO WK-MVP-WT-WEIGHT(1).                
060400*    ENTRY 2 - EASY-ISSUE MARKER, -50                                     
060500     MOVE "beginner"               TO WK-MVP-WT-PATTERN(2).               
060600     MOVE -50                      TO WK-MVP-WT-WEIGHT(2).                
060700*    ENTRY 3 - EASY-ISSUE MARKER, -50                                     
060800     MOVE "easy"                   TO WK-MVP-WT-PATTERN(3).               
060900     MOVE -50                      TO WK-MVP-WT-WEIGHT(3).                
061000*    ENTRY 4 - TRIAGE-STAGE MARKER, -30                                   
061100     MOVE "waiting-for-triage"     TO WK-MVP-WT-PATTERN(4).               
061200     MOVE -30                      TO WK-MVP-WT-WEIGHT(4).                
061300*    ENTRY 5 - COMMUNITY-INVITE MARKER, -30                               
061400     MOVE "contribution welcome"   TO WK-MVP-WT-PATTERN(5).               
061500     MOVE -30                      TO WK-MVP-WT-WEIGHT(5).                
061600*    ENTRY 6 - DOCS MARKER, -30                                           
061700     MOVE "documentation"          TO WK-MVP-WT-PATTERN(6).               
061800     MOVE -30                      TO WK-MVP-WT-WEIGHT(6).                
061900*    ENTRY 7 - DEFECT MARKER, +20                                         
062000     MOVE "bug"                    TO WK-MVP-WT-PATTERN(7).               
062100     MOVE 20                       TO WK-MVP-WT-WEIGHT(7).                
062200*    ENTRY 8 - HARD-ISSUE MARKER, +40                                     
062300     MOVE "performance"            TO WK-MVP-WT-PATTERN(8).               
062400     MOVE 40                       TO WK-MVP-WT-WEIGHT(8).                
062500*    ENTRY 9 - HARD-ISSUE MARKER, +40                                     
062600     MOVE "optimization"           TO WK-MVP-WT-PATTERN(9).               
062700     MOVE 40                       TO WK-MVP-WT-WEIGHT(9).                
062800*    ENTRY 10 - MODERATE-ISSUE MARKER, +30                                
062900     MOVE "refactor"               TO WK-MVP-WT-PATTERN(10).              
063000     MOVE 30                       TO WK-MVP-WT-WEIGHT(10).               
063100*    ENTRY 11 - MODERATE-ISSUE MARKER, +30                                
063200     MOVE "enhancement"            TO WK-MVP-WT-PATTERN(11).              
063300     MOVE 30                       TO WK-MVP-WT-WEIGHT(11).               
063400*    ENTRY 12 - COMPONENT-TAG MARKER, +10 (PREFIX MATCH ONLY)             
063500     MOVE "component:"             TO WK-MVP-WT-PATTERN(12).              
063600     MOVE 10                       TO WK-MVP-WT-WEIGHT(12).               
063700 A060-LOAD-WEIGHT-TABLE-EX.                                               
063800     EXIT.                                                                
063900                                                                          
064000******************************************************************        
064100*  REPORT LAYOUT NOTE                                            *        
064200*  RUN-SUMMARY-REPORT IS A PLAIN 80-BYTE PRINT LINE, NOT A       *        
064300*  PRINTER-CONTROL FILE - C01/TOP-OF-FORM IN SPECIAL-NAMES ABOVE *        
064400*  IS DECLARED FOR SUBSYSTEM CONSISTENCY BUT THIS PROGRAM NEVER  *        
064500*  ADVANCES TO A NEW PAGE MID-RUN, SINCE A TYPICAL RUN IS ONLY 6 *        
064600*  LINES (2 HEADINGS, 5 DETAIL LINES, 1 GRAND TOTAL).            *        
064700******************************************************************        
064800*----------------------------------------------------------------*        
064900*  PRINT THE RUN-SUMMARY-REPORT HEADINGS                         *        
065000*----------------------------------------------------------------*        
065100 D000-WRITE-REPORT-HEADINGS.                                              
065200     MOVE     SPACES TO RUN-SUMMARY-RECORD.                               
065300     MOVE     "RUN-SUMMARY-REPORT - OSIVDRV - RUN DATE "                  
065400                                    TO RSL-REPOSITORY-FULL-NAME.          
065500     WRITE    RUN-SUMMARY-RECORD.                                         
065600     MOVE     SPACES TO RUN-SUMMARY-RECORD.                               
065700     MOVE     "REPOSITORY                              NEW   DUP"         
065800                                    TO RSL-REPOSITORY-FULL-NAME.          
065900     WRITE    RUN-SUMMARY-RECORD.                                         
066000 D009-WRITE-REPORT-HEADINGS-EX.                                           
066100     EXIT.                                                                
066200                                                                          
066300******************************************************************        
066400*  ONE TARGET REPOSITORY - CONSUME ITS BLOCK OF ISSUE-INPUT-FILE *        
066500*  OSI097 - THE BLOCK-BOUNDARY TEST BELOW ONLY STOPS THE PERFORM *        
066600*  ON A RECORD WE KNOW IS VALID.  A RECORD FAILING C100'S KEY-   *        
066700*  DATA EDIT NEVER MATCHES ANY TARGET ROW, SO IT MUST STILL BE   *        
066800*  FED THROUGH C000 TO BE READ PAST AND COUNTED SKIPPED - ELSE   *        
066900*  THE FILE POINTER NEVER MOVES OFF IT.  SEE C000 FOR THE READ.  *        
067000*  OSI101 - WK-C-TGT-BLOCK-CTR IS BUMPED HERE, NOT IN C000, SINCE*        
067100*  IT COUNTS TARGET ROWS WITH ACTIVITY, NOT INDIVIDUAL ISSUES.   *        
067200******************************************************************        
067300 B100-PROCESS-TARGET-REPOS.                                               
067400     MOVE     ZERO TO WK-REPO-PROCESSED-CNT WK-REPO-SKIPPED-CNT.          
067500     MOVE     "N"  TO WK-D-REPO-ERROR-SWITCH.                             
067600                                                                          
067700     PERFORM  C000-PROCESS-REPO-ISSUES                                    
067800        THRU  C099-PROCESS-REPO-ISSUES-EX                                 
067900        UNTIL WK-D-END-OF-INPUT                                           
068000           OR WK-D-REPO-ERROR-SWITCH = "Y"                                
068100           OR (WK-D-ISSUE-VALID                                           
068200           AND ISSUE-REPO-FULL-NAME NOT = WK-TARGET-FULL-NAME             
068300                                                (WK-TGT-IDX)).            
068400                                                                          
068500     IF       WK-D-REPO-ERROR-SWITCH = "Y"                                
068600              ADD  1 TO WK-FAILED-REPO-CNT                                
068700     ELSE                                                                 
068800              ADD  WK-REPO-PROCESSED-CNT TO WK-TOTAL-PROCESSED            
068900              ADD  WK-REPO-SKIPPED-CNT   TO WK-TOTAL-SKIPPED              
069000              IF   WK-REPO-PROCESSED-CNT = ZERO                           
069100               AND WK-REPO-SKIPPED-CNT   = ZERO                           
069200                   DISPLAY "OSIVDRV - NO CANDIDATE ISSUES FOR "           
069300                           WK-TARGET-FULL-NAME(WK-TGT-IDX)                
069400              ELSE                                                        
069500*                 OSI101 - THIS ROW HAD CANDIDATE ACTIVITY, EITHER        
069600*                 PROCESSED OR SKIPPED - COUNT IT AS A LIVE BLOCK.        
069700                   ADD  1 TO WK-C-TGT-BLOCK-CTR.                          
069800                                                                          
069900     PERFORM  D100-PRINT-SUMMARY-LINE                                     
070000        THRU  D109-PRINT-SUMMARY-LINE-EX.                                 
070100 B199-PROCESS-TARGET-REPOS-EX.                                            
070200     EXIT.                                                                
070300                                                                          
070400******************************************************************        
070500*  ONE ISSUE RECORD - VALIDATE, UPSERT, DEDUP, SCORE, WRITE      *        
070600*  OSI097 - WK-D-VALID-SWITCH IS SET FOR THE RECORD ALREADY IN   *        
070700*  THE BUFFER (BY THE PRIMING READ IN A001 OR BY THE READ BELOW  *        
070800*  ON OUR OWN PRIOR CALL) - NOT RE-EDITED HERE - SO B100'S BLOCK-*        
070900*  BOUNDARY TEST CAN SEE THE SAME VALID/INVALID FLAG WE USE.     *        
071000******************************************************************        
071100 C000-PROCESS-REPO-ISSUES.                                                
071200     IF       WK-D-ISSUE-VALID                                            
071300              PERFORM C200-UPSERT-REPOSITORY                              
071400                 THRU C209-UPSERT-REPOSITORY-EX                           
071500              PERFORM C300-CHECK-DUPLICATE-ISSUE                          
071600                 THRU C309-CHECK-DUPLICATE-ISSUE-EX                       
071700              IF   NOT WK-C-DUPLICATE-KEY                                 
071800                   PERFORM C400-BUILD-AND-WRITE-ISSUE                     
071900                      THRU C409-BUILD-AND-WRITE-ISSUE-EX                  
072000                   PERFORM C500-PROCESS-ISSUE-LABELS                      
072100                      THRU C509-PROCESS-ISSUE-LABELS-EX                   
072200                   ADD  1 TO WK-REPO-PROCESSED-CNT                        
072300              ELSE                                                        
072400                   ADD  1 TO WK-REPO-SKIPPED-CNT                          
072500     ELSE                                                                 
072600              ADD      1 TO WK-REPO-SKIPPED-CNT.                          
072700                                                                          
072800*    READ AHEAD FOR NEXT TIME THROUGH - SEE THE BANNER ABOVE B100         
072900*    FOR WHY THIS PARAGRAPH MUST ALWAYS READ PAST A RECORD, VALID         
073000*    OR NOT, RATHER THAN ONLY READING PAST A RECORD THAT MATCHED.         
073100     READ     ISSUE-INPUT-FILE                                            
073200         AT END SET WK-D-END-OF-INPUT TO TRUE.                            
073300     IF       NOT WK-D-END-OF-INPUT AND NOT WK-C-SUCCESSFUL               
073400              DISPLAY "OSIVDRV - READ FILE ERROR - ISSINFIL"              
073500              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                  
073600              MOVE "Y" TO WK-D-REPO-ERROR-SWITCH.                         
073700     IF       NOT WK-D-END-OF-INPUT                                       
073800          AND WK-D-REPO-ERROR-SWITCH NOT = "Y"                            
073900              PERFORM C100-VALIDATE-ISSUE                                 
074000                 THRU C109-VALIDATE-ISSUE-EX.                             
074100 C099-PROCESS-REPO-ISSUES-EX.                                             
074200     EXIT.                                                                
074300                                                                          
074400*----------------------------------------------------------------*        
074500*  SKIP THE RECORD IF EITHER KEY FIELD IS MISSING                *        
074600*----------------------------------------------------------------*        
074700 C100-VALIDATE-ISSUE.                                                     
074800     MOVE     "N"                    TO    WK-D-VALID-SWITCH.             
074900     IF       ISSUE-GITHUB-ID NOT = ZERO                                  
075000          AND ISSUE-REPO-GITHUB-ID NOT = ZERO                             
075100          AND ISSUE-REPO-FULL-NAME NOT = SPACES                           
075200              SET  WK-D-ISSUE-VALID TO TRUE                               
075300     ELSE                                                                 
075400              DISPLAY "OSIVDRV - SKIPPED - MISSING KEY DATA - "           
075500                      "ISSUE " ISSUE-GITHUB-ID.                           
075600 C109-VALIDATE-ISSUE-EX.                                                  
075700     EXIT.                                                                
075800                                                                          
075900******************************************************************        
076000*  DELEGATE THE REPOSITORY CREATION RULE TO OSXREPO - MVP MODE   *        
076100*  TARGET-LANGUAGE IS PASSED FOR THE LANGUAGE-FALLBACK PART OF   *        
076200*  THE RULE - SEE OSXREPO'S A080 PARAGRAPH FOR HOW IT IS USED.   *        
076300******************************************************************        
076400 C200-UPSERT-REPOSITORY.                                                  
076500*    WK-XREPO-MODE OF "MVP" TELLS OSXREPO'S A080 TO APPLY THE             
076600*    LANGUAGE-FALLBACK RULE IF THE FEED DID NOT SUPPLY A LANGUAGE.        
076700     MOVE     "MVP"                  TO    WK-XREPO-MODE.                 
076800     MOVE     ISSUE-REPO-GITHUB-ID   TO                                   
076900                                       WK-XREPO-REPO-GITHUB-ID.           
077000     MOVE     ISSUE-REPO-FULL-NAME   TO    WK-XREPO-FULL-NAME.            
077100     MOVE     ISSUE-REPO-LANGUAGE    TO    WK-XREPO-LANGUAGE.             
077200*    THE FEED CARRIES NO REPOSITORY URL FIELD FOR THIS PASS - THE         
077300*    MASTER'S URL FIELD IS LEFT BLANK FOR A REPOSITORY CREATED            
077400*    HERE RATHER THAN GUESSED AT FROM THE FULL-NAME STRING.               
077500     MOVE     SPACES                 TO    WK-XREPO-URL.                  
077600     MOVE     ISSUE-REPO-STARS       TO    WK-XREPO-STARS.                
077700     MOVE     WK-TARGET-LANGUAGE(WK-TGT-IDX)                              
077800                                     TO                                   
077900                                       WK-XREPO-TARGET-LANGUAGE.          
078000     CALL     "OSXREPO" USING WK-XREPO-RECORD.                            
078100     IF       WK-XREPO-ERROR-CD NOT = SPACES                              
078200              DISPLAY "OSIVDRV - REPOSITORY UPSERT FAILED - "             
078300                      WK-XREPO-ERROR-CD.                                  
078400 C209-UPSERT-REPOSITORY-EX.                                               
078500     EXIT.                                                                
078600                                                                          
078700******************************************************************        
078800*  DEDUP DESIGN NOTE                                             *        
078900*  DEDUP IS BY GITHUB ISSUE ID ALONE, NOT BY REPOSITORY PLUS     *        
079000*  ISSUE NUMBER - GITHUB'S ISSUE ID IS GLOBALLY UNIQUE ACROSS    *        
079100*  EVERY REPOSITORY ON THE PLATFORM, SO A SINGLE-FIELD KEYED READ*        
079200*  IS SUFFICIENT AND CHEAPER THAN A COMPOSITE KEY WOULD BE.  A   *        
079300*  SUCCESSFUL READ MEANS THIS ISSUE WAS ALREADY WRITTEN ON A     *        
079400*  PRIOR RUN OF THIS SAME PASS - IT DOES NOT GET REWRITTEN OR    *        
079500*  REFRESHED, ONLY COUNTED AS A SKIP.                            *        
079600******************************************************************        
079700*----------------------------------------------------------------*        
079800*  DEDUP CHECK AGAINST ISSUE-MASTER-FILE BY GITHUB ISSUE ID      *        
079900*----------------------------------------------------------------*        
080000 C300-CHECK-DUPLICATE-ISSUE.                                              
080100     MOVE     ISSUE-GITHUB-ID        TO    OUT-GITHUB-ISSUE-ID.           
080200     READ     ISSUE-MASTER-FILE.                                          
080300     IF       WK-C-SUCCESSFUL                                             
080400              SET  WK-C-DUPLICATE-KEY TO TRUE                             
080500     ELSE                                                                 
080600              IF   WK-C-RECORD-NOT-FOUND                                  
080700                   CONTINUE                                               
080800              ELSE                                                        
080900                   DISPLAY "OSIVDRV - READ FILE ERROR - ISSUMSTR"         
081000                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.            
081100 C309-CHECK-DUPLICATE-ISSUE-EX.                                           
081200     EXIT.                                                                
081300                                                                          
081400*----------------------------------------------------------------*        
081500*  SCORE, DEFAULT THE TITLE, AND WRITE THE NEW ISSUE ROW         *        
081600*----------------------------------------------------------------*        
081700 C400-BUILD-AND-WRITE-ISSUE.                                              
081800*    RECORD KEY - MUST BE MOVED BEFORE ANY OTHER OUT- FIELD SINCE         
081900*    ISSUE-MASTER-FILE IS KEYED ON OUT-GITHUB-ISSUE-ID.                   
082000     MOVE     ISSUE-GITHUB-ID        TO    OUT-GITHUB-ISSUE-ID.           
082100*    FOREIGN KEY BACK TO THE REPOSITORY ROW OSXREPO JUST UPSERTED.        
082200     MOVE     ISSUE-REPO-GITHUB-ID   TO    OUT-REPO-GITHUB-ID.            
082300*    STRAIGHT PASS-THROUGH FIELDS - NO EDITING OR DEFAULTING.             
082400     MOVE     ISSUE-HTML-URL         TO    OUT-GITHUB-URL.                
082500     MOVE     ISSUE-CREATED-DATE     TO    OUT-CREATED-DATE.              
082600     MOVE     ISSUE-CREATED-TIME     TO    OUT-CREATED-TIME.              
082700                                                                          
082800*    DEFAULT TITLE WHEN THE FEED SENT A BLANK - KEPT IN KOREAN TO         
082900*    MATCH THE REST OF THIS OUTPUT RECORD'S DISPLAY TEXT FIELDS.          
083000     IF       ISSUE-TITLE = SPACES                                        
083100              MOVE "제목 없음"       TO    OUT-TITLE                          
083200     ELSE                                                                 
083300              MOVE ISSUE-TITLE       TO    OUT-TITLE.                     
083400                                                                          
083500     PERFORM  C410-CALC-MVP-DIFFICULTY                                    
083600        THRU  C419-CALC-MVP-DIFFICULTY-EX.                                
083700     PERFORM  C420-CALC-MVP-TIME                                          
083800        THRU  C429-CALC-MVP-TIME-EX.                                      
083900     PERFORM  C430-CALC-POPULARITY                                        
084000        THRU  C439-CALC-POPULARITY-EX.                                    
084100                                                                          
084200     WRITE    OUTPUT-ISSUE-RECORD.                                        
084300     IF       NOT WK-C-SUCCESSFUL                                         
084400              DISPLAY "OSIVDRV - WRITE ERROR - ISSUMSTR"                  
084500              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.                 
084600 C409-BUILD-AND-WRITE-ISSUE-EX.                                           
084700     EXIT.                                                                
084800                                                                          
084900******************************************************************        
085000*  SCORE BAND MATH                                               *        
085100*  WK-MVP-SCORE STARTS AT ZERO AND MOVES IN STEPS OF 10 TO 50 PER*        
085200*  LABEL MATCHED - A SINGLE good first issue LABEL ALONE DRIVES  *        
085300*  THE SCORE TO -50, WELL PAST THE -20 초급 CUTOFF.  AN ISSUE      *        
085400*  CARRYING BOTH bug (+20) AND enhancement (+30) LANDS AT +50,   *        
085500*  PAST THE +20 고급 CUTOFF.  AN ISSUE WITH NO MATCHING LABELS AT  *        
085600*  ALL STAYS AT ZERO AND FALLS INTO THE MIDDLE 중급 BAND.          *        
085700******************************************************************        
085800******************************************************************        
085900*  MVP DIFFICULTY RULE - MUTUALLY-EXCLUSIVE CHAIN PER LABEL      *        
086000*  THRESHOLDS ARE < -20 / < 20 / OTHERWISE - DO NOT MATCH THESE  *        
086100*  TO THE LEGACY THRESHOLDS IN OSIVLEG (0/40) - PRODUCT OWNER HAS*        
086200*  CONFIRMED THE TWO RULE SETS ARE DELIBERATELY DIFFERENT.       *        
086300******************************************************************        
086400 C410-CALC-MVP-DIFFICULTY.                                                
086500     MOVE     ZERO                   TO    WK-MVP-SCORE.                  
086600     IF       ISSUE-LABEL-COUNT = ZERO                                    
086700              MOVE "중급"            TO    OUT-DIFFICULTY-LEVEL             
086800              GO TO C419-CALC-MVP-DIFFICULTY-EX.                          
086900                                                                          
087000     PERFORM  C411-SCORE-ONE-MVP-LABEL                                    
087100        THRU  C411-SCORE-ONE-MVP-LABEL-EX                                 
087200        VARYING ISSUE-LABEL-IDX FROM 1 BY 1                               
087300           UNTIL ISSUE-LABEL-IDX > ISSUE-LABEL-COUNT.                     
087400                                                                          
087500     IF       WK-MVP-SCORE < -20                                          
087600              MOVE "초급"            TO    OUT-DIFFICULTY-LEVEL             
087700     ELSE                                                                 
087800         IF   WK-MVP-SCORE < 20                                           
087900              MOVE "중급"            TO    OUT-DIFFICULTY-LEVEL             
088000         ELSE                                                             
088100              MOVE "고급"            TO    OUT-DIFFICULTY-LEVEL.            
088200 C419-CALC-MVP-DIFFICULTY-EX.                                             
088300     EXIT.                                                                
088400                                                                          
088500*    ONE LABEL OF THE CURRENT ISSUE - FIRST PATTERN MATCHED WINS,         
088600*    SO PATTERN ORDER BELOW IS SIGNIFICANT - EASY MARKERS FIRST,          
088700*    THEN TRIAGE/COMMUNITY/DOCS, THEN HARD MARKERS, THEN THE              
088800*    COMPONENT-TAG PREFIX TEST LAST SINCE IT IS THE LOOSEST MATCH.        
088900 C411-SCORE-ONE-MVP-LABEL.                                                
089000     MOVE     ISSUE-LABELS(ISSUE-LABEL-IDX) TO WK-LC-LABEL.               
089100     INSPECT  WK-LC-LABEL CONVERTING                                      
089200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                
089300           TO "abcdefghijklmnopqrstuvwxyz".                               
089400                                                                          
089500*    good first issue - EASY MARKER, -50                                  
089600     MOVE     0 TO WK-MATCH-CNT.                                          
089700     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
089800              FOR ALL "good first issue".                                 
089900     IF       WK-MATCH-CNT > 0                                            
090000              SUBTRACT 50 FROM WK-MVP-SCORE                               
090100              GO TO C411-SCORE-ONE-MVP-LABEL-EX.                          
090200                                                                          
090300*    beginner - EASY MARKER, -50                                          
090400     MOVE     0 TO WK-MATCH-CNT.                                          
090500     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
090600              FOR ALL "beginner".                                         
090700     IF       WK-MATCH-CNT > 0                                            
090800              SUBTRACT 50 FROM WK-MVP-SCORE                               
090900              GO TO C411-SCORE-ONE-MVP-LABEL-EX.                          
091000                                                                          
091100*    easy - EASY MARKER, -50                                              
091200     MOVE     0 TO WK-MATCH-CNT.                                          
091300     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
091400              FOR ALL "easy".                                             
091500     IF       WK-MATCH-CNT > 0                                            
091600              SUBTRACT 50 FROM WK-MVP-SCORE                               
091700              GO TO C411-SCORE-ONE-MVP-LABEL-EX.                          
091800                                                                          
091900*    waiting-for-triage - TRIAGE-STAGE MARKER, -30                        
092000     MOVE     0 TO WK-MATCH-CNT.                                          
092100     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
092200              FOR ALL "waiting-for-triage".                               
092300     IF       WK-MATCH-CNT > 0                                            
092400              SUBTRACT 30 FROM WK-MVP-SCORE                               
092500              GO TO C411-SCORE-ONE-MVP-LABEL-EX.                          
092600                                                                          
092700*    contribution welcome - COMMUNITY-INVITE MARKER, -30                  
092800     MOVE     0 TO WK-MATCH-CNT.                                          
092900     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
093000              FOR ALL "contribution welcome".                             
093100     IF       WK-MATCH-CNT > 0                                            
093200              SUBTRACT 30 FROM WK-MVP-SCORE                               
093300              GO TO C411-SCORE-ONE-MVP-LABEL-EX.                          
093400                                                                          
093500*    documentation - DOCS MARKER, -30                                     
093600     MOVE     0 TO WK-MATCH-CNT.                                          
093700     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
093800              FOR ALL "documentation".                                    
093900     IF       WK-MATCH-CNT > 0                                            
094000              SUBTRACT 30 FROM WK-MVP-SCORE                               
094100              GO TO C411-SCORE-ONE-MVP-LABEL-EX.                          
094200                                                                          
094300*    bug - DEFECT MARKER, +20                                             
094400     MOVE     0 TO WK-MATCH-CNT.                                          
094500     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
094600              FOR ALL "bug".                                              
094700     IF       WK-MATCH-CNT > 0                                            
094800              ADD  20 TO WK-MVP-SCORE                                     
094900              GO TO C411-SCORE-ONE-MVP-LABEL-EX.                          
095000                                                                          
095100*    performance - HARD-ISSUE MARKER, +40                                 
095200     MOVE     0 TO WK-MATCH-CNT.                                          
095300     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
095400              FOR ALL "performance".                                      
095500     IF       WK-MATCH-CNT > 0                                            
095600              ADD  40 TO WK-MVP-SCORE                                     
095700              GO TO C411-SCORE-ONE-MVP-LABEL-EX.                          
095800                                                                          
095900*    optimization - HARD-ISSUE MARKER, +40                                
096000     MOVE     0 TO WK-MATCH-CNT.                                          
096100     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
096200              FOR ALL "optimization".                                     
096300     IF       WK-MATCH-CNT > 0                                            
096400              ADD  40 TO WK-MVP-SCORE                                     
096500              GO TO C411-SCORE-ONE-MVP-LABEL-EX.                          
096600                                                                          
096700*    refactor - MODERATE-ISSUE MARKER, +30                                
096800     MOVE     0 TO WK-MATCH-CNT.                                          
096900     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
097000              FOR ALL "refactor".                                         
097100     IF       WK-MATCH-CNT > 0                                            
097200              ADD  30 TO WK-MVP-SCORE                                     
097300              GO TO C411-SCORE-ONE-MVP-LABEL-EX.                          
097400                                                                          
097500*    enhancement - MODERATE-ISSUE MARKER, +30                             
097600     MOVE     0 TO WK-MATCH-CNT.                                          
097700     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
097800              FOR ALL "enhancement".                                      
097900     IF       WK-MATCH-CNT > 0                                            
098000              ADD  30 TO WK-MVP-SCORE                                     
098100              GO TO C411-SCORE-ONE-MVP-LABEL-EX.                          
098200                                                                          
098300*    component: - COMPONENT-TAG PREFIX MARKER, +10 - LAST PATTERN         
098400*    IN THE CHAIN, NO GO TO NEEDED SINCE IT FALLS THROUGH TO EXIT.        
098500     MOVE     0 TO WK-MATCH-CNT.                                          
098600     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
098700              FOR ALL "component:".                                       
098800     IF       WK-MATCH-CNT > 0                                            
098900              ADD  10 TO WK-MVP-SCORE.                                    
099000 C411-SCORE-ONE-MVP-LABEL-EX.                                             
099100     EXIT.                                                                
099200                                                                          
099300******************************************************************        
099400*  WHY TWO SEPARATE SCAN PARAGRAPHS                              *        
099500*  C421 AND C425 USED TO BE ONE SINGLE-PASS SCAN OVER THE LABEL  *        
099600*  LIST TESTING BOTH SIZE LABELS AND good first issue TOGETHER - *        
099700*  A 2010-ERA REVIEW OF THE LEGACY PROGRAM'S EQUIVALENT LOGIC    *        
099800*  (SEE OSIVLEG'S OSI006 HISTORY ENTRY) FOUND THAT A SINGLE SCAN *        
099900*  COULD PICK THE WRONG BUCKET WHEN AN ISSUE CARRIED BOTH A SIZE *        
100000*  LABEL AND good first issue, DEPENDING ON WHICH LABEL HAPPENED *        
100100*  TO COME FIRST IN THE FEED'S LABEL ARRAY.  SPLITTING THE SCAN  *        
100200*  SO ALL SIZE LABELS ARE CHECKED BEFORE good first issue IS     *        
100300*  EVER CONSULTED MADE THE RESULT INDEPENDENT OF LABEL ORDER.    *        
100400******************************************************************        
100500******************************************************************        
100600*  PATTERN SYNONYM NOTE                                          *        
100700*  tiny AND small/medium/large ARE ALTERNATE SPELLINGS SOME      *        
100800*  REPOSITORIES USE INSTEAD OF THE GITHUB size/Xx CONVENTION -   *        
100900*  BOTH SPELLINGS ARE TESTED SO THE SAME ESTIMATED-TIME BUCKET   *        
101000*  COMES OUT REGARDLESS OF WHICH NAMING STYLE A GIVEN TARGET     *        
101100*  REPOSITORY HAPPENS TO USE FOR ITS SIZE LABELS.                *        
101200******************************************************************        
101300******************************************************************        
101400*  MVP ESTIMATED-TIME RULE - ALL PATTERNS TESTED PER LABEL, FIRST*        
101500*  HIT ACROSS THE WHOLE LABEL LIST WINS - C421 SCANS THE SIZE-   *        
101600*  LABEL PATTERNS FIRST, THEN C425 FALLS BACK TO THE GOOD-FIRST- *        
101700*  ISSUE PATTERN ONLY IF NO SIZE LABEL WAS FOUND ON ANY LABEL.   *        
101800******************************************************************        
101900 C420-CALC-MVP-TIME.                                                      
102000     MOVE     "N"                    TO    WK-TIME-FOUND-SW.              
102100     MOVE     SPACES                 TO    OUT-ESTIMATED-TIME.            
102200                                                                          
102300     IF       ISSUE-LABEL-COUNT = ZERO                                    
102400              MOVE "1-3시간"         TO    OUT-ESTIMATED-TIME               
102500              GO TO C429-CALC-MVP-TIME-EX.                                
102600                                                                          
102700     PERFORM  C421-SCAN-MVP-TIME-LABEL                                    
102800        THRU  C421-SCAN-MVP-TIME-LABEL-EX                                 
102900        VARYING ISSUE-LABEL-IDX FROM 1 BY 1                               
103000           UNTIL ISSUE-LABEL-IDX > ISSUE-LABEL-COUNT                      
103100              OR WK-TIME-FOUND-SW = "Y".                                  
103200     IF       WK-TIME-FOUND-SW = "Y"                                      
103300              GO TO C429-CALC-MVP-TIME-EX.                                
103400                                                                          
103500     PERFORM  C425-SCAN-GFI-LABEL                                         
103600        THRU  C425-SCAN-GFI-LABEL-EX                                      
103700        VARYING ISSUE-LABEL-IDX FROM 1 BY 1                               
103800           UNTIL ISSUE-LABEL-IDX > ISSUE-LABEL-COUNT                      
103900              OR WK-TIME-FOUND-SW = "Y".                                  
104000     IF       WK-TIME-FOUND-SW = "Y"                                      
104100              GO TO C429-CALC-MVP-TIME-EX.                                
104200                                                                          
104300*    NOTHING MATCHED EITHER SCAN - DEFAULT BUCKET                         
104400     MOVE     "3-8시간"              TO    OUT-ESTIMATED-TIME.              
104500 C429-CALC-MVP-TIME-EX.                                                   
104600     EXIT.                                                                
104700                                                                          
104800*    SIZE-LABEL SCAN - FIRST HIT ACROSS THE WHOLE LABEL LIST WINS         
104900*    - SEE THE BANNER ABOVE C420 FOR WHY THIS RUNS BEFORE C425.           
105000 C421-SCAN-MVP-TIME-LABEL.                                                
105100     MOVE     ISSUE-LABELS(ISSUE-LABEL-IDX) TO WK-LC-LABEL.               
105200     INSPECT  WK-LC-LABEL CONVERTING                                      
105300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                
105400           TO "abcdefghijklmnopqrstuvwxyz".                               
105500                                                                          
105600     MOVE     0 TO WK-MATCH-CNT.                                          
105700     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "size/xs".        
105800     IF       WK-MATCH-CNT > 0                                            
105900              MOVE "1시간 이내"      TO    OUT-ESTIMATED-TIME                 
106000              MOVE "Y"               TO    WK-TIME-FOUND-SW               
106100              GO TO C421-SCAN-MVP-TIME-LABEL-EX.                          
106200                                                                          
106300*    tiny IS A SYNONYM FOR size/xs ON SOME REPOS' LABEL SETS.             
106400     MOVE     0 TO WK-MATCH-CNT.                                          
106500     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "tiny".           
106600     IF       WK-MATCH-CNT > 0                                            
106700              MOVE "1시간 이내"      TO    OUT-ESTIMATED-TIME                 
106800              MOVE "Y"               TO    WK-TIME-FOUND-SW               
106900              GO TO C421-SCAN-MVP-TIME-LABEL-EX.                          
107000                                                                          
107100     MOVE     0 TO WK-MATCH-CNT.                                          
107200     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "size/s".         
107300     IF       WK-MATCH-CNT > 0                                            
107400              MOVE "1-3시간"         TO    OUT-ESTIMATED-TIME               
107500              MOVE "Y"               TO    WK-TIME-FOUND-SW               
107600              GO TO C421-SCAN-MVP-TIME-LABEL-EX.                          
107700                                                                          
107800     MOVE     0 TO WK-MATCH-CNT.                                          
107900     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "small".          
108000     IF       WK-MATCH-CNT > 0                                            
108100              MOVE "1-3시간"         TO    OUT-ESTIMATED-TIME               
108200              MOVE "Y"               TO    WK-TIME-FOUND-SW               
108300              GO TO C421-SCAN-MVP-TIME-LABEL-EX.                          
108400                                                                          
108500     MOVE     0 TO WK-MATCH-CNT.                                          
108600     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "size/m".         
108700     IF       WK-MATCH-CNT > 0                                            
108800              MOVE "3-8시간"         TO    OUT-ESTIMATED-TIME               
108900              MOVE "Y"               TO    WK-TIME-FOUND-SW               
109000              GO TO C421-SCAN-MVP-TIME-LABEL-EX.                          
109100                                                                          
109200     MOVE     0 TO WK-MATCH-CNT.                                          
109300     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "medium".         
109400     IF       WK-MATCH-CNT > 0                                            
109500              MOVE "3-8시간"         TO    OUT-ESTIMATED-TIME               
109600              MOVE "Y"               TO    WK-TIME-FOUND-SW               
109700              GO TO C421-SCAN-MVP-TIME-LABEL-EX.                          
109800                                                                          
109900     MOVE     0 TO WK-MATCH-CNT.                                          
110000     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "size/l".         
110100     IF       WK-MATCH-CNT > 0                                            
110200              MOVE "8시간 이상"      TO    OUT-ESTIMATED-TIME                 
110300              MOVE "Y"               TO    WK-TIME-FOUND-SW               
110400              GO TO C421-SCAN-MVP-TIME-LABEL-EX.                          
110500                                                                          
110600     MOVE     0 TO WK-MATCH-CNT.                                          
110700     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "large".          
110800     IF       WK-MATCH-CNT > 0                                            
110900              MOVE "8시간 이상"      TO    OUT-ESTIMATED-TIME                 
111000              MOVE "Y"               TO    WK-TIME-FOUND-SW               
111100              GO TO C421-SCAN-MVP-TIME-LABEL-EX.                          
111200                                                                          
111300     MOVE     0 TO WK-MATCH-CNT.                                          
111400     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
111500              FOR ALL "documentation".                                    
111600     IF       WK-MATCH-CNT > 0                                            
111700              MOVE "1-3시간"         TO    OUT-ESTIMATED-TIME               
111800              MOVE "Y"               TO    WK-TIME-FOUND-SW               
111900              GO TO C421-SCAN-MVP-TIME-LABEL-EX.                          
112000                                                                          
112100     MOVE     0 TO WK-MATCH-CNT.                                          
112200     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
112300              FOR ALL "type: documentation".                              
112400     IF       WK-MATCH-CNT > 0                                            
112500              MOVE "1-3시간"         TO    OUT-ESTIMATED-TIME               
112600              MOVE "Y"               TO    WK-TIME-FOUND-SW               
112700              GO TO C421-SCAN-MVP-TIME-LABEL-EX.                          
112800                                                                          
112900     MOVE     0 TO WK-MATCH-CNT.                                          
113000     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
113100              FOR ALL "waiting-for-triage".                               
113200     IF       WK-MATCH-CNT > 0                                            
113300              MOVE "1-3시간"         TO    OUT-ESTIMATED-TIME               
113400              MOVE "Y"               TO    WK-TIME-FOUND-SW.              
113500 C421-SCAN-MVP-TIME-LABEL-EX.                                             
113600     EXIT.                                                                
113700                                                                          
113800*    FALLBACK SCAN - ONLY REACHED WHEN C421 FOUND NO SIZE LABEL           
113900*    ANYWHERE ON THE ISSUE - GOOD-FIRST-ISSUE DEFAULTS TO 1-3 HRS         
114000 C425-SCAN-GFI-LABEL.                                                     
114100     MOVE     ISSUE-LABELS(ISSUE-LABEL-IDX) TO WK-LC-LABEL.               
114200     INSPECT  WK-LC-LABEL CONVERTING                                      
114300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                
114400           TO "abcdefghijklmnopqrstuvwxyz".                               
114500                                                                          
114600     MOVE     0 TO WK-MATCH-CNT.                                          
114700     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT                           
114800              FOR ALL "good first issue".                                 
114900     IF       WK-MATCH-CNT > 0                                            
115000              MOVE "1-3시간"         TO    OUT-ESTIMATED-TIME               
115100              MOVE "Y"               TO    WK-TIME-FOUND-SW.              
115200 C425-SCAN-GFI-LABEL-EX.                                                  
115300     EXIT.                                                                
115400                                                                          
115500******************************************************************        
115600*  FORMULA NOTE                                                  *        
115700*  POPULARITY IS DELIBERATELY THE SIMPLEST SCORE IN THE WHOLE    *        
115800*  PROGRAM - A STRAIGHT DOUBLING OF THE FEED'S COMMENT COUNT, NO *        
115900*  CAP AND NO FLOOR.  PRODUCT HAS ASKED TWICE (e-REQ 9140 AND    *        
116000*  AGAIN AROUND OSI-1640) FOR A LOGARITHMIC CURVE INSTEAD SO A   *        
116100*  100-COMMENT THREAD DOES NOT COMPLETELY DROWN OUT EVERYTHING   *        
116200*  ELSE ON THE SUMMARY REPORT, BUT THAT CHANGE HAS NOT BEEN      *        
116300*  SCHEDULED AS OF THIS WRITING.                                 *        
116400******************************************************************        
116500*----------------------------------------------------------------*        
116600*  POPULARITY RULE - COMMENTS TIMES TWO                          *        
116700*----------------------------------------------------------------*        
116800 C430-CALC-POPULARITY.                                                    
116900     COMPUTE  OUT-POPULARITY-SCORE = ISSUE-COMMENTS-COUNT * 2.            
117000 C439-CALC-POPULARITY-EX.                                                 
117100     EXIT.                                                                
117200                                                                          
117300******************************************************************        
117400*  TARGET-LABEL RETENTION - SYMMETRIC SUBSTRING MATCH AGAINST    *        
117500*  THIS REPOSITORY'S CURATED LABEL LIST - EMPTY LIST RETAINS     *        
117600*  NOTHING (VUEJS/VUE)                                           *        
117700******************************************************************        
117800******************************************************************        
117900*  WHY A CURATED LIST AT ALL                                     *        
118000*  NOT EVERY LABEL THE FEED SUPPLIES IS USEFUL TO THE DOWNSTREAM *        
118100*  DASHBOARD - A REPOSITORY'S FULL LABEL SET OFTEN INCLUDES NOISE*        
118200*  LIKE RELEASE-TRAIN TAGS OR CI-STATUS MARKERS THAT HAVE NOTHING*        
118300*  TO DO WITH ISSUE TRIAGE.  THE CURATED LIST PER TARGET ROW IS  *        
118400*  HOW PRODUCT NARROWS LABEL-FILE DOWN TO JUST THE LABELS WORTH  *        
118500*  SHOWING A CONTRIBUTOR.                                        *        
118600******************************************************************        
118700******************************************************************        
118800*  RETENTION NOTE                                                *        
118900*  SYMMETRIC MEANS EITHER DIRECTION OF CONTAINMENT COUNTS AS A   *        
119000*  MATCH - A CURATED ENTRY OF "BUG" MATCHES AN ISSUE LABEL OF    *        
119100*  "CRITICAL-BUG", AND A CURATED ENTRY OF "COMPONENT: STORAGE"   *        
119200*  MATCHES AN ISSUE LABEL OF JUST "STORAGE".  THIS WAS A         *        
119300*  DELIBERATE DESIGN CHOICE AT e-REQ 9140 TIME SO THE CURATED    *        
119400*  LISTS DID NOT HAVE TO BE KEPT IN EXACT SYNC WITH EVERY REPO'S *        
119500*  OWN LABEL-NAMING QUIRKS.                                      *        
119600******************************************************************        
119700 C500-PROCESS-ISSUE-LABELS.                                               
119800     IF       ISSUE-LABEL-COUNT > ZERO                                    
119900              PERFORM C510-CHECK-ONE-LABEL                                
120000                 THRU C519-CHECK-ONE-LABEL-EX                             
120100                 VARYING ISSUE-LABEL-IDX FROM 1 BY 1                      
120200                    UNTIL ISSUE-LABEL-IDX > ISSUE-LABEL-COUNT.            
120300 C509-PROCESS-ISSUE-LABELS-EX.                                            
120400     EXIT.                                                                
120500                                                                          
120600******************************************************************        
120700*  ONE ISSUE LABEL AGAINST THE CURRENT TARGET ROW'S CURATED LIST *        
120800*  C520 IS PERFORMED UNTIL EITHER EVERY CURATED ENTRY FOR THIS   *        
120900*  ROW HAS BEEN TRIED OR ONE OF THEM SETS WK-D-RETAIN-SWITCH TO  *        
121000*  Y - WHICHEVER COMES FIRST - SO A LABEL THAT MATCHES THE FIRST *        
121100*  CURATED ENTRY NEVER BOTHERS TESTING THE REMAINING ONES.       *        
121200******************************************************************        
121300 C510-CHECK-ONE-LABEL.                                                    
121400     MOVE     "N"                    TO    WK-D-RETAIN-SWITCH.            
121500     IF       WK-TARGET-LABEL-COUNT(WK-TGT-IDX) > ZERO                    
121600              PERFORM C520-TEST-CURATED-LABEL                             
121700                 THRU C529-TEST-CURATED-LABEL-EX                          
121800                 VARYING WK-CUR-LBL-IDX FROM 1 BY 1                       
121900                    UNTIL WK-CUR-LBL-IDX >                                
122000                          WK-TARGET-LABEL-COUNT(WK-TGT-IDX)               
122100                       OR WK-D-RETAIN-SWITCH = "Y".                       
122200     IF       WK-D-RETAIN-SWITCH = "Y"                                    
122300              PERFORM C530-WRITE-ONE-LABEL                                
122400                 THRU C539-WRITE-ONE-LABEL-EX.                            
122500 C519-CHECK-ONE-LABEL-EX.                                                 
122600     EXIT.                                                                
122700                                                                          
122800*----------------------------------------------------------------*        
122900*  SYMMETRIC CONTAINS TEST - LABEL-IN-CURATED OR CURATED-IN-LABEL*        
123000*----------------------------------------------------------------*        
123100 C520-TEST-CURATED-LABEL.                                                 
123200     MOVE     ISSUE-LABELS(ISSUE-LABEL-IDX) TO WK-LC-LABEL.               
123300     INSPECT  WK-LC-LABEL CONVERTING                                      
123400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                
123500           TO "abcdefghijklmnopqrstuvwxyz".                               
123600     MOVE     WK-TARGET-LABEL-ENTRY(WK-TGT-IDX,WK-CUR-LBL-IDX)            
123700                                     TO    WK-LC-CURATED.                 
123800     INSPECT  WK-LC-CURATED CONVERTING                                    
123900              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                
124000           TO "abcdefghijklmnopqrstuvwxyz".                               
124100                                                                          
124200     MOVE     WK-LC-LABEL            TO    WK-TRIM-AREA.                  
124300     PERFORM  Z510-COMPUTE-TRIM-LEN                                       
124400        THRU  Z519-COMPUTE-TRIM-LEN-EX.                                   
124500     MOVE     WK-TRIM-LEN            TO    WK-LABEL-TRIM-LEN.             
124600                                                                          
124700     MOVE     WK-LC-CURATED          TO    WK-TRIM-AREA.                  
124800     PERFORM  Z510-COMPUTE-TRIM-LEN                                       
124900        THRU  Z519-COMPUTE-TRIM-LEN-EX.                                   
125000     MOVE     WK-TRIM-LEN            TO    WK-CURATED-TRIM-LEN.           
125100                                                                          
125200     MOVE     0 TO WK-MATCH-CNT.                                          
125300     IF       WK-LABEL-TRIM-LEN > ZERO AND WK-CURATED-TRIM-LEN            
125400                                                      > ZERO              
125500              INSPECT WK-LC-LABEL TALLYING WK-MATCH-CNT                   
125600                  FOR ALL WK-LC-CURATED(1:WK-CURATED-TRIM-LEN)            
125700              IF   WK-MATCH-CNT = 0                                       
125800                   INSPECT WK-LC-CURATED TALLYING WK-MATCH-CNT            
125900                       FOR ALL WK-LC-LABEL(1:WK-LABEL-TRIM-LEN).          
126000                                                                          
126100     IF       WK-MATCH-CNT > 0                                            
126200              MOVE "Y"               TO    WK-D-RETAIN-SWITCH.            
126300 C529-TEST-CURATED-LABEL-EX.                                              
126400     EXIT.                                                                
126500                                                                          
126600******************************************************************        
126700*  LABEL-FILE IS A CHILD TABLE KEYED BY LBL-ISSUE-ID - ONE ROW   *        
126800*  PER RETAINED LABEL, SO AN ISSUE WITH THREE RETAINED LABELS    *        
126900*  WRITES THREE LABEL-FILE ROWS ALL SHARING THE SAME ISSUE ID.   *        
127000*  LBL-COLOR IS ALWAYS BLANKED HERE SINCE THIS FEED DOES NOT     *        
127100*  CARRY A LABEL COLOR FIELD THROUGH TO THIS PROGRAM.            *        
127200******************************************************************        
127300 C530-WRITE-ONE-LABEL.                                                    
127400     MOVE     ISSUE-GITHUB-ID        TO    LBL-ISSUE-ID.                  
127500     MOVE     ISSUE-LABELS(ISSUE-LABEL-IDX) TO LBL-NAME.                  
127600     MOVE     SPACES                 TO    LBL-COLOR.                     
127700     WRITE    OUTPUT-LABEL-RECORD.                                        
127800     IF       NOT WK-L-SUCCESSFUL                                         
127900              DISPLAY "OSIVDRV - WRITE ERROR - LABELFIL"                  
128000              DISPLAY "FILE STATUS IS " WK-L-FILE-STATUS.                 
128100 C539-WRITE-ONE-LABEL-EX.                                                 
128200     EXIT.                                                                
128300                                                                          
128400******************************************************************        
128500*  GENERAL UTILITY - TRIM TRAILING SPACES FROM WK-TRIM-AREA,     *        
128600*  RETURN SIGNIFICANT LENGTH IN WK-TRIM-LEN (0 IF ALL SPACES)    *        
128700*  CALLED TWICE PER CURATED-LABEL COMPARE IN C520 - ONCE FOR THE *        
128800*  ISSUE LABEL, ONCE FOR THE CURATED ENTRY - BECAUSE THE INSPECT *        
128900*  ... FOR ALL TEST BELOW NEEDS THE SIGNIFICANT LENGTH OF EACH   *        
129000*  SIDE SEPARATELY TO SLICE A REFERENCE MODIFICATION OF THE RIGHT*        
129100*  WIDTH OUT OF A 100-BYTE, SPACE-PADDED WORK FIELD.  A NAIVE    *        
129200*  COMPARE OF THE FULL 100-BYTE FIELDS WOULD NEVER MATCH SINCE   *        
129300*  THE TRAILING PAD BYTES ALWAYS DIFFER IN CONTENT.              *        
129400******************************************************************        
129500 Z510-COMPUTE-TRIM-LEN.                                                   
129600     MOVE     100 TO WK-TRIM-LEN.                                         
129700     PERFORM  Z511-BACK-UP-ONE-CHAR                                       
129800        THRU  Z511-BACK-UP-ONE-CHAR-EX                                    
129900        UNTIL WK-TRIM-LEN < 1                                             
130000           OR WK-TRIM-AREA(WK-TRIM-LEN:1) NOT = SPACE.                    
130100 Z519-COMPUTE-TRIM-LEN-EX.                                                
130200     EXIT.                                                                
130300                                                                          
130400 Z511-BACK-UP-ONE-CHAR.                                                   
130500     SUBTRACT 1 FROM WK-TRIM-LEN.                                         
130600 Z511-BACK-UP-ONE-CHAR-EX.                                                
130700     EXIT.                                                                
130800                                                                          
130900*----------------------------------------------------------------*        
131000*  PRINT ONE CONTROL-BREAK DETAIL LINE FOR THIS TARGET REPOSITORY*        
131100*----------------------------------------------------------------*        
131200******************************************************************        
131300*  D100 FIRES ONCE PER TARGET ROW, RIGHT AFTER B100 FINISHES ITS *        
131400*  ISSUE-INPUT-FILE BLOCK FOR THAT ROW - RSL-NEW-ISSUES-COUNT AND*        
131500*  RSL-DUPLICATE-COUNT ARE SNAPSHOTS OF WK-REPO-PROCESSED-CNT AND*        
131600*  WK-REPO-SKIPPED-CNT AT THAT MOMENT, NOT RUNNING TOTALS - THE  *        
131700*  RUNNING TOTALS LIVE IN WK-TOTAL-PROCESSED/WK-TOTAL-SKIPPED AND*        
131800*  ONLY SURFACE ON THE D200 GRAND-TOTAL LINE AT END OF JOB.      *        
131900******************************************************************        
132000 D100-PRINT-SUMMARY-LINE.                                                 
132100     MOVE     SPACES              TO    RUN-SUMMARY-RECORD.               
132200     MOVE     WK-TARGET-FULL-NAME(WK-TGT-IDX)                             
132300                                   TO    RSL-REPOSITORY-FULL-NAME.        
132400     MOVE     WK-REPO-PROCESSED-CNT                                       
132500                                   TO    RSL-NEW-ISSUES-COUNT.            
132600     MOVE     WK-REPO-SKIPPED-CNT  TO    RSL-DUPLICATE-COUNT.             
132700     WRITE    RUN-SUMMARY-RECORD.                                         
132800     IF       NOT WK-R-SUCCESSFUL                                         
132900              DISPLAY "OSIVDRV - WRITE ERROR - RUNSUMRY"                  
133000              DISPLAY "FILE STATUS IS " WK-R-FILE-STATUS.                 
133100 D109-PRINT-SUMMARY-LINE-EX.                                              
133200     EXIT.                                                                
133300                                                                          
133400*----------------------------------------------------------------*        
133500*  PRINT THE RUN-LEVEL GRAND-TOTAL LINE                          *        
133600*----------------------------------------------------------------*        
133700 D200-PRINT-GRAND-TOTAL.                                                  
133800     MOVE     SPACES              TO    RUN-SUMMARY-RECORD.               
133900     MOVE     "GRAND TOTAL - ALL TARGET REPOSITORIES"                     
134000                                   TO    RSL-REPOSITORY-FULL-NAME.        
134100     MOVE     WK-TOTAL-PROCESSED   TO    RSL-NEW-ISSUES-COUNT.            
134200     MOVE     WK-TOTAL-SKIPPED     TO    RSL-DUPLICATE-COUNT.             
134300     MOVE     WK-FAILED-REPO-CNT   TO    RSL-FAILED-REPO-COUNT.           
134400     WRITE    RUN-SUMMARY-RECORD.                                         
134500     IF       NOT WK-R-SUCCESSFUL                                         
134600              DISPLAY "OSIVDRV - WRITE ERROR - RUNSUMRY"                  
134700              DISPLAY "FILE STATUS IS " WK-R-FILE-STATUS.                 
134800 D209-PRINT-GRAND-TOTAL-EX.                                               
134900     EXIT.                                                                
135000                                                                          
135100******************************************************************        
135200*  PROGRAM ABEND HANDLING                                        *        
135300*  UPSI-SWITCH-0 IS SET ON SO THE SUBMITTING JCL/CL STEP CAN TEST*        
135400*  IT AND SKIP DEPENDENT STEPS - OSIVLEG IS NEVER CALLED ON THIS *        
135500*  PATH SINCE THE MVP PASS NEVER GOT FAR ENOUGH TO BE            *        
135600*  TRUSTWORTHY.                                                  *        
135700******************************************************************        
135800******************************************************************        
135900*  WHICH ERRORS ROUTE HERE                                       *        
136000*  ONLY THE FOUR OPEN-FILE CHECKS IN A001 GO TO Y900 - EVERY     *        
136100*  OTHER FILE-STATUS CHECK IN THIS PROGRAM (READS AND WRITES)    *        
136200*  DISPLAYS THE ERROR AND LETS THE RUN CONTINUE, BECAUSE A       *        
136300*  SINGLE BAD RECORD OR A TRANSIENT WRITE ERROR SHOULD NOT STOP  *        
136400*  PROCESSING FOR THE OTHER FOUR TARGET REPOSITORIES STILL TO    *        
136500*  COME.  THIS IS THE SAME SHOP CONVENTION OSXREPO AND OSIVLEG   *        
136600*  BOTH FOLLOW - OPEN FAILURES ABEND THE STEP, EVERYTHING ELSE   *        
136700*  IS LOGGED AND THE RUN PRESSES ON.                             *        
136800******************************************************************        
136900 Y900-ABNORMAL-TERMINATION.                                               
137000     SET      UPSI-SWITCH-0 TO ON.                                        
137100     PERFORM  Z000-END-MVP-PASS                                           
137200        THRU  Z099-END-MVP-PASS-EX.                                       
137300     GOBACK.                                                              
137400                                                                          
137500******************************************************************        
137600*  CLOSE FILES AND SHOW THE OSI101 BLOCK-ACTIVITY COUNTER BEFORE *        
137700*  GOING BACK TO MAIN-MODULE, WHICH THEN CALLS OSIVLEG           *        
137800******************************************************************        
137900******************************************************************        
138000*  MAINTENANCE HISTORY CROSS-REFERENCE                           *        
138100*  OSI090 ADDED WK-FAILED-REPO-CNT SO A PARTIAL-RUN FAILURE ON   *        
138200*  ONE TARGET ROW WOULD SHOW UP ON THE GRAND-TOTAL LINE INSTEAD  *        
138300*  OF LOOKING LIKE A CLEAN RUN WITH FEWER ISSUES THAN EXPECTED.  *        
138400*  OSI097 IS THE READ-AHEAD STALL FIX - SEE THE BANNER ABOVE     *        
138500*  B100 FOR THE FULL EXPLANATION.  OSI101 IS THE MOST RECENT     *        
138600*  CHANGE, THE WK-C-TGT-BLOCK-CTR 77-LEVEL DISPLAYED BELOW.      *        
138700******************************************************************        
138800 Z000-END-MVP-PASS.                                                       
138900*    DISPLAY THE 77-LEVEL BLOCK COUNTER BEFORE THE FILES CLOSE -          
139000*    ADDED PER OSI-2451 SO OPS CAN SEE HOW MANY OF THE 5 TARGET           
139100*    ROWS WERE LIVE THIS RUN, NOT JUST THE RAW ISSUE COUNTS.              
139200     DISPLAY  "OSIVDRV - TARGET REPOSITORY BLOCKS WITH ACTIVITY -"        
139300              WK-C-TGT-BLOCK-CTR.                                         
139400     CLOSE    ISSUE-INPUT-FILE                                            
139500              ISSUE-MASTER-FILE                                           
139600              LABEL-FILE                                                  
139700              REPORT-FILE.                                                
139800                                                                          
139900 Z099-END-MVP-PASS-EX.                                                    
140000     EXIT.                                                                
140100                                                                          
140200******************************************************************        
140300*************** END OF PROGRAM SOURCE - OSIVDRV *****************         
140400******************************************************************        
