000100*----------------------------------------------------------------*
000200* OSIISOR - OUTPUT ISSUE RECORD - ISSUE-MASTER-FILE              *
000300*           ONE ROW PER NEW ISSUE ACCEPTED BY EITHER INGESTION   *
000400*           PASS.  APPEND ONLY - THE BATCH NEVER RE-SYNCS AN     *
000500*           ISSUE ALREADY ON FILE.                               *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        OSIISOR 
000800*----------------------------------------------------------------*OSIISOR 
000900* OSI001  19/06/2009 RSNG    - INITIAL COPYBOOK, GHI FEED PROJECT.OSIISOR 
001000* OSI041  11/09/2017 KWLIM   - ADDED OUT-DIFFICULTY-LEVEL, OUT-   OSIISOR 
001100*                              ESTIMATED-TIME, OUT-POPULARITY-    OSIISOR 
001200*                              SCORE FOR THE MVP SCORING PROJECT. OSIISOR 
001300*----------------------------------------------------------------*OSIISOR 
001400 01  OUTPUT-ISSUE-AREA                  PIC X(1120).              
001500 01  OUTPUT-ISSUE-RECORD REDEFINES OUTPUT-ISSUE-AREA.             
001600     05  OUT-GITHUB-ISSUE-ID            PIC 9(18).                
001700*                                DEDUP KEY - UNIQUE               
001800     05  OUT-REPO-GITHUB-ID             PIC 9(18).                
001900*                                FOREIGN KEY TO REPOSITORY MASTER 
002000     05  OUT-TITLE                      PIC X(500).               
002100*                                ISSUE TITLE OR "NO TITLE" FALLBK 
002200*                                ("JEMOK EOBSEUM" IN THE UI)      
002300     05  OUT-GITHUB-URL                 PIC X(500).               
002400*                                ISSUE GITHUB URL                 
002500     05  OUT-CREATED-AT.                                          
002600         10  OUT-CREATED-DATE           PIC 9(08).                
002700         10  OUT-CREATED-TIME           PIC 9(06).                
002800     05  OUT-CREATED-DATE-V REDEFINES OUT-CREATED-AT.             
002900         10  OUT-CREATED-CCYY           PIC 9(04).                
003000         10  OUT-CREATED-MM             PIC 9(02).                
003100         10  OUT-CREATED-DD             PIC 9(02).                
003200         10  FILLER                     PIC 9(06).                
003300     05  OUT-DIFFICULTY-LEVEL           PIC X(20).                
003400*                                BEGINNER / INTERMEDIATE / ADVANCD
003500     05  OUT-ESTIMATED-TIME             PIC X(30).                
003600*                                CONTRIBUTOR TIME-TO-RESOLVE BAND 
003700     05  OUT-POPULARITY-SCORE           PIC 9(09).                
003800*                                COMMENTS-COUNT TIMES TWO         
003900     05  FILLER                         PIC X(011).               
