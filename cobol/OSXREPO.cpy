000100*----------------------------------------------------------------*
000200* OSXREPO - LINKAGE RECORD FOR THE OSXREPO REPOSITORY UPSERT     *
000300*           SUBROUTINE.  ONE RECORD CARRIES BOTH CALLING UNITS'  *
000400*           INPUT (MVP AND LEGACY) AND THE SUBROUTINE'S OUTPUT.  *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                        OSXREPO 
000700*----------------------------------------------------------------*OSXREPO 
000800* OSI041  11/09/2017 KWLIM   - INITIAL LINKAGE RECORD, SHARED BY  OSXREPO 
000900*                              OSIVDRV AND OSIVLEG PER e-REQ 9140.OSXREPO 
001000* OSI058  02/05/2019 KWLIM   - ADDED WK-XREPO-MODE SO ONE ROUTINE OSXREPO 
001100*                              CAN SERVE BOTH CALLING UNITS.      OSXREPO 
001200*----------------------------------------------------------------*OSXREPO 
001300 01  WK-XREPO-RECORD.                                             
001400     05  WK-XREPO-INPUT.                                          
001500         10  WK-XREPO-MODE              PIC X(03).                
001600             88  WK-XREPO-MVP-MODE             VALUE "MVP".       
001700             88  WK-XREPO-LEG-MODE             VALUE "LEG".       
001800         10  WK-XREPO-REPO-GITHUB-ID    PIC 9(18).                
001900         10  WK-XREPO-FULL-NAME         PIC X(140).               
002000         10  WK-XREPO-LANGUAGE          PIC X(050).               
002100         10  WK-XREPO-URL               PIC X(500).               
002200         10  WK-XREPO-STARS             PIC 9(09).                
002300         10  WK-XREPO-TARGET-LANGUAGE   PIC X(020).               
002400     05  WK-XREPO-OUTPUT.                                         
002500         10  WK-XREPO-OWNER             PIC X(070).               
002600         10  WK-XREPO-NAME              PIC X(070).               
002700         10  WK-XREPO-FINAL-LANGUAGE    PIC X(050).               
002800         10  WK-XREPO-NEW-RECORD-SW     PIC X(01).                
002900             88  WK-XREPO-WAS-NEW              VALUE "Y".         
003000             88  WK-XREPO-WAS-EXISTING         VALUE "N".         
003100         10  WK-XREPO-ERROR-CD          PIC X(07) VALUE SPACES.   
003200     05  FILLER                         PIC X(10) VALUE SPACES.   
