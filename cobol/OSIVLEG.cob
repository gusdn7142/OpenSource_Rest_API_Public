000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OSIVLEG.
000500 AUTHOR.         RSNG.
000600 INSTALLATION.   OPEN SOURCE ISSUE BATCH SUBSYSTEM.
000700 DATE-WRITTEN.   12 JUL 1984.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  LEGACY SINGLE-PASS ISSUE INGESTION ENGINE.
001200*               CALLED BY OSIVDRV AFTER THE MVP PASS COMPLETES.
001300*               RE-READS ISSUE-INPUT-FILE FROM THE TOP WITH NO
001400*               REPOSITORY SCOPING AND NO TARGET-LABEL FILTER -
001500*               THIS IS THE ORIGINAL GHI FEED SCORING LOGIC, KEPT
001600*               IN SERVICE AFTER THE MVP PROJECT STOOD UP ITS OWN
001700*               PARALLEL RULE SET.  DO NOT MERGE THE TWO RULE
001800*               SETS - PRODUCT OWNER HAS CONFIRMED BOTH REMAIN
001900*               LIVE (SEE OSI-2290 INCIDENT NOTES).
002000*
002100*               INPUT  - ISSUE-INPUT-FILE (THE SAME GHI FEED THE
002200*                        MVP PASS READS, FROM RECORD ONE).
002300*               OUTPUT - ISSUE-MASTER-FILE (SHARED WITH THE MVP
002400*                        PASS), LABEL-FILE (APPENDED TO), AND A
002500*                        CALL TO OSXREPO FOR EACH DISTINCT REPO.
002600*               THIS PASS RUNS SECOND IN THE NIGHTLY CHAIN SO
002700*               B300 CAN DEDUP AGAINST ROWS THE MVP PASS ALREADY
002800*               WROTE THIS SAME RUN.
002900*______________________________________________________________
003000* HISTORY OF MODIFICATION:                                        OSIVLEG 
003100*================================================================ OSIVLEG 
003200* OSI001  19/06/2009 RSNG    - INITIAL VERSION - GHI FEED SCORING OSIVLEG 
003300*                              ENGINE, SINGLE GLOBAL RULE SET.    OSIVLEG 
003400*----------------------------------------------------------------*OSIVLEG 
003500* OSI014  09/11/2012 TCHAN   - ADDED ISSUE-MASTER-FILE DEDUP CHECKOSIVLEG 
003600*                              e-REQ 7715 - SAME ISSUE WAS BEING  OSIVLEG 
003700*                              SCORED TWICE ON RE-RUN.            OSIVLEG 
003800*----------------------------------------------------------------*OSIVLEG 
003900* OSI029  22/01/1999 PLOW    - Y2K REMEDIATION - ISSUE-CREATED-AT OSIVLEG 
004000*                              CONFIRMED CCYYMMDD (8-DIGIT YEAR)  OSIVLEG 
004100*                              THROUGHOUT, NO 2-DIGIT YEAR FIELDS OSIVLEG 
004200*                              FOUND IN THIS PROGRAM. SIGNED OFF. OSIVLEG 
004300*----------------------------------------------------------------*OSIVLEG 
004400* OSI041  11/09/2017 KWLIM   - e-REQ 9140 - REPOSITORY UPSERT NOW OSIVLEG 
004500*                              DELEGATED TO OSXREPO (WK-XREPO-MODEOSIVLEG 
004600*                              = "LEG") SO THE MVP PASS AND THIS  OSIVLEG 
004700*                              PASS SHARE ONE UPSERT ROUTINE.     OSIVLEG 
004800*----------------------------------------------------------------*OSIVLEG 
004900* OSI058  02/05/2019 KWLIM   - e-REQ 11206 - LABEL-FILE NOW OPENS OSIVLEG 
005000*                              EXTEND WITH A FALLBACK TO OUTPUT ONOSIVLEG 
005100*                              FILE STATUS 35 - FIRST RUN OF A    OSIVLEG 
005200*                              NEW ENVIRONMENT HAD NO LABEL FILE  OSIVLEG 
005300*                              YET AND THE JOB WAS ABENDING.      OSIVLEG 
005400*----------------------------------------------------------------*OSIVLEG 
005500* OSI079  30/03/2022 TCHAN   - TICKET OSI-1904 - SUMMARY NOW GOES OSIVLEG 
005600*                              TO THE JOB LOG ONLY (DISPLAY) - NO OSIVLEG 
005700*                              PRINTED REPORT FOR THE LEGACY PASS,OSIVLEG 
005800*                              PER PRODUCT OWNER.                 OSIVLEG 
005900*----------------------------------------------------------------*OSIVLEG 
006000* OSI006  03/03/2010 RSNG    - e-REQ 5521 - ESTIMATED-TIME RULE   OSIVLEG 
006100*                              SPLIT INTO TWO SCANS (SIZE LABELS  OSIVLEG 
006200*                              THEN GOOD-FIRST-ISSUE) AFTER A SHOPOSIVLEG 
006300*                              REVIEW FOUND THE ORIGINAL SINGLE   OSIVLEG 
006400*                              SCAN COULD PICK THE WRONG BUCKET   OSIVLEG 
006500*                              WHEN BOTH LABEL TYPES WERE PRESENT.OSIVLEG 
006600*----------------------------------------------------------------*OSIVLEG 
006700* OSI033  14/07/2015 PLOW    - e-REQ 8244 - WK-LEG-WEIGHT-TABLE   OSIVLEG 
006800*                              ADDED AS DOCUMENTATION FOR THE     OSIVLEG 
006900*                              SCORING CHAIN BELOW - NOT WIRED IN OSIVLEG 
007000*                              AS A TABLE SEARCH YET, PENDING THE OSIVLEG 
007100*                              TABLE-DRIVEN REWRITE THAT HAS BEEN OSIVLEG 
007200*                              ON THE BACKLOG SINCE THIS REQUEST. OSIVLEG 
007300*----------------------------------------------------------------*OSIVLEG 
007400* OSI099  09/04/2024 NRAMA   - TICKET OSI-2451 - ADDED A 77-LEVEL OSIVLEG 
007500*                             TOTAL-READ COUNTER, WK-L-TOTAL-READ-OSIVLEG 
007600*                              CTR, TO THE END-OF-JOB DISPLAY SO  OSIVLEG 
007700*                              OPS CAN SEE HOW MANY INPUT RECORDS OSIVLEG 
007800*                              (VALID OR NOT) CAME THROUGH THE    OSIVLEG 
007900*                              LEGACY PASS, NOT JUST HOW MANY WEREOSIVLEG 
008000*                              PROCESSED OR SKIPPED.              OSIVLEG 
008100*----------------------------------------------------------------*OSIVLEG 
008200*----------------------------------------------------------------*OSIVLEG 
008300*  LEGACY vs MVP RULE COMPARISON - FOR WHOEVER GETS PAGED WHEN   *OSIVLEG 
008400*  OPS ASKS "WHY DID THESE TWO PASSES SCORE THE SAME ISSUE      * OSIVLEG 
008500*  DIFFERENTLY" -                                               * OSIVLEG 
008600*    DIFFICULTY THRESHOLDS    LEGACY 0 / 40    MVP -20 / 20      *OSIVLEG 
008700*    LABEL SCAN ORDER         LEGACY: FIRST MATCH WINS PER LABEL *OSIVLEG 
008800*                             MVP: EVERY LABEL TESTED AGAINST    *OSIVLEG 
008900*                             EVERY PATTERN, SCORE ACCUMULATES   *OSIVLEG 
009000*    LANGUAGE FALLBACK        LEGACY: NONE (PASSTHROUGH)         *OSIVLEG 
009100*                             MVP: FALLS BACK TO TARGET LANGUAGE *OSIVLEG 
009200*    LABEL-FILE OUTPUT        LEGACY: EVERY LABEL ON THE ISSUE   *OSIVLEG 
009300*                             MVP: ONLY TARGET-MATCHING LABELS   *OSIVLEG 
009400*    REPOSITORY SCOPE         LEGACY: WHOLE FEED                 *OSIVLEG 
009500*                             MVP: TARGET-REPOSITORY LIST ONLY   *OSIVLEG 
009600*  NONE OF THIS IS A BUG IN EITHER PROGRAM - BOTH RULE SETS ARE  *OSIVLEG 
009700*  INTENTIONALLY SEPARATE PER PRODUCT OWNER (SEE OSI-2290 NOTES).*OSIVLEG 
009800*----------------------------------------------------------------*OSIVLEG 
009900 EJECT                                                            OSIVLEG 
010000**********************                                            OSIVLEG 
010100 ENVIRONMENT DIVISION.                                            OSIVLEG 
010200**********************                                            OSIVLEG 
010300******************************************************************OSIVLEG 
010400*  NO DEVICE-DEPENDENT SETTINGS NEEDED HERE BEYOND THE STANDARD  *OSIVLEG 
010500*  UPSI-0 ABEND SWITCH USED BY THIS SUBSYSTEM - SEE Y900 BELOW.  *OSIVLEG 
010600******************************************************************OSIVLEG 
010700 CONFIGURATION SECTION.                                           OSIVLEG 
010800 SOURCE-COMPUTER.  IBM-AS400.                                     OSIVLEG 
010900 OBJECT-COMPUTER.  IBM-AS400.                                     OSIVLEG 
011000 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                        OSIVLEG 
011100                       ON  STATUS IS U0-ON                        OSIVLEG 
011200                       OFF STATUS IS U0-OFF.                      OSIVLEG 
011300
011400 INPUT-OUTPUT SECTION.
011500 FILE-CONTROL.
011600*    ISSUE-INPUT-FILE - THE FULL GHI FEED EXTRACT, READ FROM THE
011700*    TOP WITH NO REPOSITORY SCOPING, UNLIKE THE MVP PASS IN
011800*    OSIVDRV WHICH ONLY WALKS A TARGET-REPOSITORY SUBSET.
011900     SELECT ISSUE-INPUT-FILE ASSIGN TO ISSINFIL
012000            ORGANIZATION      IS LINE SEQUENTIAL
012100            FILE STATUS       IS WK-C-FILE-STATUS.
012200
012300*    ISSUE-MASTER-FILE - SAME SCORED-ISSUE OUTPUT FILE THE MVP
012400*    PASS WRITES TO - KEYED ON GITHUB ISSUE ID SO THIS PASS CAN
012500*    DEDUP AGAINST ANYTHING THE MVP PASS ALREADY WROTE THIS RUN.
012600     SELECT ISSUE-MASTER-FILE ASSIGN TO ISSUMSTR
012700            ORGANIZATION      IS INDEXED
012800            ACCESS MODE       IS DYNAMIC
012900            RECORD KEY        IS OUT-GITHUB-ISSUE-ID
013000            FILE STATUS       IS WK-C-FILE-STATUS.
013100
013200*    LABEL-FILE - EVERY LABEL ON EVERY PROCESSED ISSUE, NO TARGET-
013300*    LABEL FILTER (THE LEGACY PASS HAS NEVER HAD ONE) - OPENED
013400*   EXTEND SO THIS PASS APPENDS AFTER WHATEVER THE MVP PASS WROTE.
013500     SELECT LABEL-FILE ASSIGN TO LABELFIL
013600            ORGANIZATION      IS LINE SEQUENTIAL
013700            FILE STATUS       IS WK-L-FILE-STATUS.
013800
013900*----------------------------------------------------------------*
014000*  FILE STATUS VALUES THIS PROGRAM TESTS FOR -                   *
014100*    00 - SUCCESSFUL COMPLETION                                  *
014200*    10 - END OF FILE ON SEQUENTIAL READ                         *
014300*    23 - RECORD NOT FOUND ON INDEXED READ (ISSUE-MASTER-FILE)   *
014400*    35 - FILE DOES NOT EXIST - FIRST RUN OF A NEW ENVIRONMENT,  *
014500*         HANDLED BY FALLING BACK TO OPEN OUTPUT (SEE A001)      *
014600*  ANY OTHER VALUE IS TREATED AS A GENUINE I/O ERROR AND LOGGED  *
014700*  TO THE JOB LOG VIA DISPLAY - THIS PROGRAM DOES NOT ABEND ON   *
014800*  A SINGLE RECORD-LEVEL ERROR, ONLY ON A FILE-LEVEL OPEN ERROR. *
014900*----------------------------------------------------------------*
015000***************
015100 DATA DIVISION.
015200***************
015300 FILE SECTION.
015400***************
015500*    INPUT RECORD LAYOUT - SEE OSIISSR FOR THE FULL ISSUE FEED
015600*    RECORD (GITHUB ID, REPO FIELDS, LABEL TABLE, TIMESTAMPS).
015700 FD  ISSUE-INPUT-FILE
015800     LABEL RECORDS ARE STANDARD.
015900     COPY OSIISSR.
016000
016100*    FIELDS OF OSIISSR THIS PROGRAM ACTUALLY TOUCHES -
016200*      ISSUE-GITHUB-ID        KEY - MUST BE NON-ZERO (B100)
016300*      ISSUE-REPO-GITHUB-ID   KEY - MUST BE NON-ZERO (B100)
016400*      ISSUE-REPO-FULL-NAME   MUST BE NON-BLANK (B100)
016500*      ISSUE-REPO-LANGUAGE    PASSED TO OSXREPO AS-IS (B200)
016600*      ISSUE-REPO-STARS       PASSED TO OSXREPO AS-IS (B200)
016700*      ISSUE-TITLE            DEFAULTED IF BLANK (B400)
016800*      ISSUE-CREATED-DATE/-TIME  COPIED STRAIGHT THROUGH (B400)
016900*      ISSUE-LABEL-COUNT/-LABELS  DRIVE B410/B420/B500 (SEE BELOW)
017000*      ISSUE-COMMENTS-COUNT   DRIVES B430 (SEE BELOW)
017100*      ISSUE-HTML-URL         COPIED STRAIGHT THROUGH (B400)
017200
017300*    SCORED OUTPUT RECORD - SEE OSIISOR - SAME LAYOUT THE MVP
017400*    PASS USES, SINCE BOTH PASSES SHARE ONE OUTPUT MASTER.
017500 FD  ISSUE-MASTER-FILE
017600     LABEL RECORDS ARE STANDARD.
017700     COPY OSIISOR.
017800
017900*    FIELDS OF OSIISOR THIS PROGRAM SETS -
018000*      OUT-GITHUB-ISSUE-ID    RECORD KEY - ALSO USED AS THE READ
018100*                             KEY IN B300'S DEDUP CHECK
018200*      OUT-REPO-GITHUB-ID, OUT-GITHUB-URL, OUT-CREATED-DATE,
018300*      OUT-CREATED-TIME, OUT-TITLE   COPIED OR DEFAULTED IN B400
018400*      OUT-DIFFICULTY-LEVEL   SET BY B410/B411
018500*      OUT-ESTIMATED-TIME     SET BY B420/B421/B425
018600*      OUT-POPULARITY-SCORE   SET BY B430
018700
018800*    ONE OUTPUT ROW PER ISSUE/LABEL PAIR - SEE OSILBLR.
018900 FD  LABEL-FILE
019000     LABEL RECORDS ARE STANDARD.
019100     COPY OSILBLR.
019200
019300*    FIELDS OF OSILBLR THIS PROGRAM SETS, IN B510 -
019400*      LBL-ISSUE-ID           THE OWNING ISSUE'S GITHUB ID
019500*      LBL-NAME               ONE LABEL TEXT, ORIGINAL CASE
019600*      LBL-COLOR              ALWAYS BLANK - NOT ON THE LEGACY
019700*                             FEED LAYOUT, UNLIKE THE MVP FEED
019800
019900*************************
020000 WORKING-STORAGE SECTION.
020100*************************
020200 01  FILLER                         PIC X(24) VALUE
020300     "** PROGRAM OSIVLEG   **".
020400
020500* ------------------ PROGRAM WORKING STORAGE --------------------*
020600* WK-C-COMMON PULLS IN THE SHOP-STANDARD FILE-STATUS FIELD AND
020700* 88-LEVEL SUCCESS/FAILURE CONDITIONS SHARED ACROSS THE SUBSYSTEM.
020800 01  WK-C-COMMON.
020900     COPY OSCMWS.
021000
021100* STANDALONE RUN COUNTER - 77-LEVEL - COUNTS EVERY INPUT RECORD
021200* THIS PASS READ, VALID OR NOT, ADDED PER TICKET OSI-2451.
021300 77  WK-L-TOTAL-READ-CTR            PIC S9(07) COMP VALUE ZERO.
021400*                              BUMPED ONCE PER ITERATION OF B000 -
021500*                              SHOWN ON THE Z000 END-OF-JOB
021600*                              DISPLAY ALONGSIDE PROCESSED/SKIPPED
021700*                              SO OPS CAN SEE TOTAL FEED VOLUME.
021800
021900* WK-L-FILE-STATUS IS SEPARATE FROM WK-C-FILE-STATUS SINCE LABEL-
022000* FILE IS A SEQUENTIAL FILE WITH ITS OWN STATUS CODES, DISTINCT
022100* FROM THE INDEXED ISSUE-MASTER-FILE'S STATUS VALUES.
022200 01  WK-L-FILE-STATUS                PIC X(02) VALUE "00".
022300     88  WK-L-SUCCESSFUL                        VALUE "00".
022400
022500* EOF/VALID SWITCHES DRIVE THE MAIN PROCESSING LOOP IN B000 AND
022600* THE VALIDATE PARAGRAPH IN B100 - WK-TIME-FOUND-SW IS A SEPARATE
022700* ONE-SHOT SWITCH USED ONLY INSIDE THE ESTIMATED-TIME SCAN.
022800 01  WK-L-WORK-SWITCHES.
022900     05  WK-L-EOF-SWITCH              PIC X(01) VALUE "N".
023000         88  WK-L-END-OF-INPUT                  VALUE "Y".
023100     05  WK-L-VALID-SWITCH            PIC X(01) VALUE "N".
023200         88  WK-L-ISSUE-VALID                   VALUE "Y".
023300     05  WK-TIME-FOUND-SW             PIC X(01) VALUE "N".
023400*                              Y ONCE B420 HAS SETTLED ON AN
023500*                             ESTIMATED-TIME BUCKET FOR THIS ISSUE
023600     05  FILLER                       PIC X(07) VALUE SPACES.
023700
023800* RUN TOTALS DISPLAYED ON THE Z000 END-OF-JOB MESSAGE - KEPT AS A
023900* GROUP SINCE ALL THREE ARE SHOWN TOGETHER ON ONE DISPLAY LINE.
024000 01  WK-L-COUNTERS.
024100     05  WK-L-PROCESSED-COUNT         PIC S9(07) COMP VALUE ZERO.
024200     05  WK-L-SKIPPED-COUNT           PIC S9(07) COMP VALUE ZERO.
024300     05  WK-L-LABEL-WRITE-COUNT       PIC S9(07) COMP VALUE ZERO.
024400     05  FILLER                       PIC X(10)  VALUE SPACES.
024500
024600* WK-LEG-SCORE ACCUMULATES THE MUTUALLY-EXCLUSIVE PER-LABEL
024700* DIFFICULTY ADJUSTMENTS IN B410/B411; WK-MATCH-CNT IS THE TALLY
024800* FIELD REUSED BY EVERY INSPECT ... TALLYING TEST IN THIS PROGRAM.
024900 01  WK-LEG-SCORE                     PIC S9(05) COMP VALUE ZERO.
025000 01  WK-MATCH-CNT                     PIC S9(03) COMP VALUE ZERO.
025100* WK-LC-LABEL HOLDS ONE LOWER-CASED LABEL NAME FOR THE SUBSTRING
025200* TESTS - THE REDEFINE BELOW EXPOSES JUST THE FIRST 30 BYTES FOR
025300* TRACE DISPLAYS, SINCE MOST LABEL TEXT NEVER RUNS PAST THAT.
025400 01  WK-LC-LABEL                      PIC X(100) VALUE SPACES.
025500 01  WK-LC-LABEL-X REDEFINES WK-LC-LABEL.
025600     05  WK-LC-LABEL-FIRST30           PIC X(30).
025700     05  FILLER                        PIC X(70).
025800
025900* ---- LEGACY LABEL-WEIGHT REFERENCE TABLE (DifficultyConfig) ---*
026000* LOADED FOR DOCUMENTATION / FUTURE TABLE-DRIVEN REWRITE ONLY -  *
026100* THE SCORING LOGIC BELOW WALKS THE SAME PATTERNS DIRECTLY SO    *
026200* THE MUTUALLY-EXCLUSIVE PER-LABEL CHAIN IS EASY TO FOLLOW.      *
026300 01  WK-LEG-WEIGHT-TABLE.
026400     05  WK-LEG-WEIGHT-ENTRY OCCURS 10 TIMES
026500                             INDEXED BY WK-LEG-WT-IDX.
026600         10  WK-LEG-WT-PATTERN        PIC X(30).
026700         10  WK-LEG-WT-WEIGHT         PIC S9(03).
026800
026900* WK-L-ISSUE-LINE-AREA/REDEFINE - CARRIED FORWARD FROM THE PRE-
027000* e-REQ 7715 RELEASE WHEN THIS PROGRAM BUILT A PRINT LINE HERE;
027100* THE PRINTED REPORT WAS DROPPED UNDER OSI-1904 BUT THE ONE-BYTE
027200* AREA WAS LEFT IN PLACE RATHER THAN RENUMBER EVERY FIELD BELOW.
027300 01  WK-L-ISSUE-LINE-AREA             PIC X(01) VALUE SPACE.
027400 01  WK-L-ISSUE-LINE-AREA-X REDEFINES WK-L-ISSUE-LINE-AREA.
027500     05  WK-L-ISSUE-LINE-SPARE        PIC X(01).
027600
027700* WK-L-DATE-AREA/REDEFINE SPLITS THE RUN DATE ACCEPTED BELOW INTO
027800* CCYY/MM/DD - NOT CURRENTLY MOVED TO ANY OUTPUT FIELD, KEPT FOR
027900* A FUTURE RUN-DATE STAMP ON THE LABEL FILE.
028000 01  WK-L-DATE-AREA.
028100     05  WK-L-RUN-DATE                PIC 9(08) VALUE ZERO.
028200 01  WK-L-DATE-AREA-X REDEFINES WK-L-DATE-AREA.
028300     05  WK-L-RUN-CCYY                PIC 9(04).
028400     05  WK-L-RUN-MM                  PIC 9(02).
028500     05  WK-L-RUN-DD                  PIC 9(02).
028600
028700* ---- AREA PASSED TO THE SHARED OSXREPO UPSERT SUBROUTINE ------*
028800* WK-XREPO-MODE IS SET TO "LEG" BELOW SO OSXREPO KNOWS THIS
028900* CALLER SKIPS THE MVP LANGUAGE-FALLBACK RULE.
029000     COPY OSXREPO.
029100
029200*----------------------------------------------------------------*
029300*  WORKING-STORAGE PREFIX KEY FOR THIS PROGRAM -                 *
029400*    WK-C-    SHOP-STANDARD FIELDS SHARED ACROSS THE SUBSYSTEM   *
029500*    WK-L-    FIELDS LOCAL TO THIS LEGACY PASS ONLY              *
029600*    WK-LEG-  LEGACY SCORING WORK FIELDS (SCORE, MATCH COUNT)    *
029700*    WK-LC-   LOWER-CASE LABEL WORK AREA USED BY BOTH SCORING    *
029800*             PARAGRAPHS AND THE ESTIMATED-TIME SCAN             *
029900*    WK-XREPO-FIELDS OF THE LINKAGE AREA SHARED WITH OSXREPO     *
030000*  THIS KEY IS REPEATED FROM THE OSIVDRV HEADER SO A MAINTAINER  *
030100*  WORKING ONLY THIS PROGRAM DOES NOT NEED TO CROSS-REFERENCE    *
030200*  THE OTHER SOURCE MEMBER.                                      *
030300*----------------------------------------------------------------*
030400*----------------------------------------------------------------*
030500*  PARAGRAPH INDEX - LEGACY PASS                                 *
030600*----------------------------------------------------------------*
030700*  MAIN-MODULE ............. DRIVES THE WHOLE PASS TO EOF        *
030800*  A001-INITIALIZE-LEGACY-PASS  OPEN FILES, LOAD TABLE, PRIME READ
030900*  A005-LOAD-WEIGHT-TABLE ... BUILDS WK-LEG-WEIGHT-TABLE         *
031000*  B000-PROCESS-LEGACY-PASS . ONE ISSUE RECORD PER ITERATION     *
031100*  B100-VALIDATE-ISSUE ...... KEY-FIELD PRESENCE CHECK           *
031200*  B200-UPSERT-REPOSITORY ... DELEGATES TO OSXREPO, MODE LEG     *
031300*  B300-CHECK-DUPLICATE-ISSUE  DEDUP AGAINST ISSUE-MASTER-FILE   *
031400*  B400-BUILD-AND-WRITE-ISSUE  SCORES AND WRITES THE OUTPUT ROW  *
031500*  B410-CALC-LEGACY-DIFFICULTY CHAIN OF PER-LABEL ADJUSTMENTS    *
031600*  B411-SCORE-ONE-LEGACY-LABEL ONE LABEL, MUTUALLY EXCLUSIVE TEST*
031700*  B420-CALC-LEGACY-TIME .... SIZE-LABEL SCAN, THEN GFI FALLBACK *
031800*  B421-SCAN-SIZE-LABEL ..... ONE LABEL, SIZE/EFFORT TEST        *
031900*  B425-SCAN-GFI-LABEL ...... ONE LABEL, GOOD-FIRST-ISSUE TEST   *
032000*  B430-CALC-POPULARITY ..... COMMENTS-COUNT TIMES TWO           *
032100*  B500-PROCESS-ISSUE-LABELS  WRITES EVERY LABEL, NO FILTER      *
032200*  B510-WRITE-ONE-LABEL ..... ONE LABEL-FILE OUTPUT ROW          *
032300*  Y900-ABNORMAL-TERMINATION  SETS UPSI-0 AND CLOSES DOWN        *
032400*  Z000-END-PROGRAM-ROUTINE . TOTALS, CLOSE, SIGNAL OSXREPO END  *
032500*----------------------------------------------------------------*
032600***********************************************
032700 PROCEDURE DIVISION.
032800***********************************************
032900******************************************************************
033000*  MAIN LINE - INITIALIZE, DRIVE THE LEGACY PASS TO END OF FILE, *
033100*  THEN CLOSE EVERYTHING AND TELL OSXREPO THE RUN IS OVER.       *
033200******************************************************************
033300 MAIN-MODULE.
033400     PERFORM A001-INITIALIZE-LEGACY-PASS
033500        THRU A009-INITIALIZE-LEGACY-PASS-EX.
033600     PERFORM B000-PROCESS-LEGACY-PASS
033700        THRU B099-PROCESS-LEGACY-PASS-EX
033800        UNTIL WK-L-END-OF-INPUT.
033900     PERFORM Z000-END-PROGRAM-ROUTINE
034000        THRU Z099-END-PROGRAM-ROUTINE-EX.
034100     GOBACK.
034200
034300******************************************************************
034400*  OPEN FILES, LOAD THE WEIGHT TABLE, PRIME THE FIRST RECORD     *
034500******************************************************************
034600 A001-INITIALIZE-LEGACY-PASS.
034700*    RUN DATE IS ACCEPTED BUT NOT YET WRITTEN TO ANY FILE - SEE
034800*    WK-L-DATE-AREA ABOVE.
034900     ACCEPT   WK-L-RUN-DATE FROM DATE YYYYMMDD.
035000
035100     OPEN     INPUT ISSUE-INPUT-FILE.
035200     IF       NOT WK-C-SUCCESSFUL
035300              DISPLAY "OSIVLEG - OPEN FILE ERROR - ISSINFIL"
035400              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035500              GO TO Y900-ABNORMAL-TERMINATION.
035600
035700*    FALL BACK TO OUTPUT WHEN THE MASTER DOES NOT EXIST YET -
035800*    EXPECTED ON A BRAND NEW ENVIRONMENT'S FIRST RUN.
035900     OPEN     I-O ISSUE-MASTER-FILE.
036000     IF       NOT WK-C-SUCCESSFUL
036100         IF   WK-C-FILE-STATUS = "35"
036200              OPEN     OUTPUT ISSUE-MASTER-FILE
036300              CLOSE    ISSUE-MASTER-FILE
036400              OPEN     I-O ISSUE-MASTER-FILE
036500         ELSE
036600              DISPLAY "OSIVLEG - OPEN FILE ERROR - ISSUMSTR"
036700              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036800              GO TO Y900-ABNORMAL-TERMINATION.
036900
037000*    LABEL-FILE OPENS EXTEND SO THIS PASS APPENDS TO WHATEVER
037100*    THE MVP PASS ALREADY WROTE - FALLS BACK TO OUTPUT ON A
037200*    FIRST-EVER RUN, PER e-REQ 11206.
037300     OPEN     EXTEND LABEL-FILE.
037400     IF       NOT WK-L-SUCCESSFUL
037500         IF   WK-L-FILE-STATUS = "35"
037600              OPEN     OUTPUT LABEL-FILE
037700         ELSE
037800              DISPLAY "OSIVLEG - OPEN FILE ERROR - LABELFIL"
037900              DISPLAY "FILE STATUS IS " WK-L-FILE-STATUS
038000              GO TO Y900-ABNORMAL-TERMINATION.
038100
038200     PERFORM  A005-LOAD-WEIGHT-TABLE
038300        THRU  A005-LOAD-WEIGHT-TABLE-EX.
038400
038500     READ     ISSUE-INPUT-FILE
038600         AT END SET WK-L-END-OF-INPUT TO TRUE.
038700
038800 A009-INITIALIZE-LEGACY-PASS-EX.
038900     EXIT.
039000
039100*----------------------------------------------------------------*
039200*  TESTING NOTE - WHEN RUNNING THIS PASS STANDALONE (OUTSIDE THE *
039300*  OSIVDRV CHAIN) FOR A FIX VERIFICATION, ISSUE-MASTER-FILE MUST *
039400*  STILL BE PRIMED BY THE MVP PASS FIRST OR B300'S DEDUP CHECK   *
039500*  WILL NEVER FIND A MATCH - THAT IS EXPECTED, NOT A DEFECT, IF  *
039600*  YOU ARE DELIBERATELY TESTING THE LEGACY PASS IN ISOLATION.    *
039700*----------------------------------------------------------------*
039800******************************************************************
039900*  REFERENCE COPY OF THE LEGACY PATTERN/WEIGHT LIST - SEE ALSO   *
040000*  B411-SCORE-ONE-LEGACY-LABEL, WHICH APPLIES THE SAME PATTERNS  *
040100******************************************************************
040200 A005-LOAD-WEIGHT-TABLE.
040300*    NEGATIVE WEIGHTS MAKE AN ISSUE EASIER, POSITIVE WEIGHTS
040400*    MAKE IT HARDER - SAME CONVENTION AS THE MVP TABLE IN OSIVDRV,
040500*    JUST WITH DIFFERENT MAGNITUDES PER PRODUCT OWNER'S RULES.
040600*    ENTRY 1 - HEAVIEST EASY-SIGNAL PATTERN.
040700     MOVE "good first issue"       TO WK-LEG-WT-PATTERN(1).
040800     MOVE -50                      TO WK-LEG-WT-WEIGHT(1).
040900*    ENTRY 2 - SAME WEIGHT AS ENTRY 1, DIFFERENT WORDING.
041000     MOVE "beginner"               TO WK-LEG-WT-PATTERN(2).
041100     MOVE -50                      TO WK-LEG-WT-WEIGHT(2).
041200*    ENTRY 3 - SAME WEIGHT AGAIN, THIRD WORDING FOR THE SAME IDEA.
041300     MOVE "easy"                   TO WK-LEG-WT-PATTERN(3).
041400     MOVE -50                      TO WK-LEG-WT-WEIGHT(3).
041500*    ENTRY 4 - DOCS-STYLE LABELS ARE EASIER BUT NOT AS EASY AS
041600*    ENTRIES 1-3.
041700     MOVE "documentation"          TO WK-LEG-WT-PATTERN(4).
041800     MOVE -30                      TO WK-LEG-WT-WEIGHT(4).
041900*    ENTRY 5 - SHORT FORM OF ENTRY 4'S PATTERN.
042000     MOVE "docs"                   TO WK-LEG-WT-PATTERN(5).
042100     MOVE -30                      TO WK-LEG-WT-WEIGHT(5).
042200*    ENTRY 6 - FIRST HARDER-NOT-EASIER PATTERN IN THE TABLE.
042300     MOVE "bug"                    TO WK-LEG-WT-PATTERN(6).
042400     MOVE 20                       TO WK-LEG-WT-WEIGHT(6).
042500*    ENTRY 7 - PROFILING-STYLE WORK, WEIGHTED HEAVIER THAN A BUG.
042600     MOVE "performance"            TO WK-LEG-WT-PATTERN(7).
042700     MOVE 40                       TO WK-LEG-WT-WEIGHT(7).
042800*    ENTRY 8 - SAME WEIGHT AS ENTRY 7, DIFFERENT WORDING.
042900     MOVE "optimization"           TO WK-LEG-WT-PATTERN(8).
043000     MOVE 40                       TO WK-LEG-WT-WEIGHT(8).
043100*    ENTRY 9 - LIGHTER THAN PERFORMANCE/OPTIMIZATION.
043200     MOVE "refactor"               TO WK-LEG-WT-PATTERN(9).
043300     MOVE 30                       TO WK-LEG-WT-WEIGHT(9).
043400*    ENTRY 10 - LAST ENTRY - SAME WEIGHT AS ENTRY 9.
043500     MOVE "enhancement"            TO WK-LEG-WT-PATTERN(10).
043600     MOVE 30                       TO WK-LEG-WT-WEIGHT(10).
043700 A005-LOAD-WEIGHT-TABLE-EX.
043800     EXIT.
043900
044000******************************************************************
044100*  ONE ISSUE RECORD PER ITERATION - VALIDATE, SCORE, WRITE, READ *
044200******************************************************************
044300 B000-PROCESS-LEGACY-PASS.
044400*    BUMP THE 77-LEVEL TOTAL-READ COUNTER ONCE PER RECORD THIS
044500*    PASS TAKES OFF THE INPUT FILE - VALID OR NOT - PER OSI-2451.
044600     ADD      1 TO WK-L-TOTAL-READ-CTR.
044700
044800     PERFORM B100-VALIDATE-ISSUE
044900        THRU B109-VALIDATE-ISSUE-EX.
045000     IF       WK-L-ISSUE-VALID
045100              PERFORM B200-UPSERT-REPOSITORY
045200                 THRU B209-UPSERT-REPOSITORY-EX
045300              PERFORM B300-CHECK-DUPLICATE-ISSUE
045400                 THRU B309-CHECK-DUPLICATE-ISSUE-EX
045500              IF   NOT WK-C-DUPLICATE-KEY
045600                   PERFORM B400-BUILD-AND-WRITE-ISSUE
045700                      THRU B409-BUILD-AND-WRITE-ISSUE-EX
045800                   PERFORM B500-PROCESS-ISSUE-LABELS
045900                      THRU B509-PROCESS-ISSUE-LABELS-EX
046000                   ADD  1 TO WK-L-PROCESSED-COUNT
046100              ELSE
046200                   ADD  1 TO WK-L-SKIPPED-COUNT
046300     ELSE
046400              ADD      1 TO WK-L-SKIPPED-COUNT.
046500
046600     READ     ISSUE-INPUT-FILE
046700         AT END SET WK-L-END-OF-INPUT TO TRUE.
046800
046900 B099-PROCESS-LEGACY-PASS-EX.
047000     EXIT.
047100
047200******************************************************************
047300*  SKIP THE RECORD IF EITHER KEY FIELD IS MISSING                *
047400******************************************************************
047500 B100-VALIDATE-ISSUE.
047600*    A VALID RECORD NEEDS A NON-ZERO ISSUE ID, A NON-ZERO REPO ID,
047700*    AND A NON-BLANK REPO FULL NAME - SAME THREE-FIELD TEST THE
047800*    MVP PASS USES IN OSIVDRV, KEPT IDENTICAL DELIBERATELY.
047900     MOVE     "N"                    TO    WK-L-VALID-SWITCH.
048000     IF       ISSUE-GITHUB-ID NOT = ZERO
048100          AND ISSUE-REPO-GITHUB-ID NOT = ZERO
048200          AND ISSUE-REPO-FULL-NAME NOT = SPACES
048300              SET  WK-L-ISSUE-VALID TO TRUE
048400     ELSE
048500              DISPLAY "OSIVLEG - SKIPPED - MISSING KEY DATA - "
048600                      "ISSUE " ISSUE-GITHUB-ID.
048700 B109-VALIDATE-ISSUE-EX.
048800     EXIT.
048900
049000******************************************************************
049100*  DELEGATE THE "REPOSITORY CREATION" RULE TO OSXREPO - LEG MODE *
049200******************************************************************
049300 B200-UPSERT-REPOSITORY.
049400*    MODE "LEG" TELLS OSXREPO TO SKIP THE MVP LANGUAGE-FALLBACK
049500*    RULE AND PASS WK-XREPO-LANGUAGE THROUGH UNCHANGED, BLANK OR
049600*  NOT - THIS PASS HAS NO TARGET-REPOSITORY TABLE TO FALL BACK TO.
049700     MOVE     "LEG"                  TO    WK-XREPO-MODE.
049800     MOVE     ISSUE-REPO-GITHUB-ID   TO
049900                                       WK-XREPO-REPO-GITHUB-ID.
050000     MOVE     ISSUE-REPO-FULL-NAME   TO    WK-XREPO-FULL-NAME.
050100     MOVE     ISSUE-REPO-LANGUAGE    TO    WK-XREPO-LANGUAGE.
050200     MOVE     SPACES                 TO    WK-XREPO-URL.
050300     MOVE     ISSUE-REPO-STARS       TO    WK-XREPO-STARS.
050400     MOVE     SPACES                 TO
050500                                       WK-XREPO-TARGET-LANGUAGE.
050600     CALL     "OSXREPO" USING WK-XREPO-RECORD.
050700     IF       WK-XREPO-ERROR-CD NOT = SPACES
050800              DISPLAY "OSIVLEG - REPOSITORY UPSERT FAILED - "
050900                      WK-XREPO-ERROR-CD.
051000 B209-UPSERT-REPOSITORY-EX.
051100     EXIT.
051200
051300*    MVP-MODE BIT IN WK-XREPO-RECORD IS LEFT AT ITS DEFAULT (OFF)
051400*    HERE SINCE THIS CALLER NEVER SETS IT - OSXREPO ONLY CHECKS
051500*    WK-XREPO-MVP-MODE WHEN WK-XREPO-MODE IS NOT "LEG".
051600******************************************************************
051700*  DEDUP CHECK AGAINST ISSUE-MASTER-FILE BY GITHUB ISSUE ID      *
051800******************************************************************
051900 B300-CHECK-DUPLICATE-ISSUE.
052000*    ADDED UNDER e-REQ 7715 AFTER THE SAME ISSUE WAS SCORED TWICE
052100*    ON A RE-RUN - A FOUND KEY MEANS SOME EARLIER PASS (MVP OR
052200*    LEGACY) THIS RUN ALREADY WROTE THE ROW.
052300     MOVE     ISSUE-GITHUB-ID        TO    OUT-GITHUB-ISSUE-ID.
052400     READ     ISSUE-MASTER-FILE.
052500     IF       WK-C-SUCCESSFUL
052600              SET  WK-C-DUPLICATE-KEY TO TRUE
052700     ELSE
052800              IF   WK-C-RECORD-NOT-FOUND
052900                   CONTINUE
053000              ELSE
053100                   DISPLAY "OSIVLEG - READ FILE ERROR - ISSUMSTR"
053200                   DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
053300 B309-CHECK-DUPLICATE-ISSUE-EX.
053400     EXIT.
053500
053600*----------------------------------------------------------------*
053700*  WHY READ, NOT START - AN INDEXED READ BY FULL KEY IS SIMPLER  *
053800*  THAN A START/READ-NEXT PAIR AND THIS CHECK NEVER NEEDS TO     *
053900*  POSITION ANYWHERE BUT THE EXACT GITHUB ISSUE ID - A START WAS *
054000*  CONSIDERED UNDER e-REQ 7715 AND REJECTED AS UNNECESSARY.      *
054100*----------------------------------------------------------------*
054200******************************************************************
054300*  SCORE, DEFAULT THE TITLE, AND WRITE THE NEW ISSUE ROW         *
054400******************************************************************
054500 B400-BUILD-AND-WRITE-ISSUE.
054600     MOVE     ISSUE-GITHUB-ID        TO    OUT-GITHUB-ISSUE-ID.
054700     MOVE     ISSUE-REPO-GITHUB-ID   TO    OUT-REPO-GITHUB-ID.
054800     MOVE     ISSUE-HTML-URL         TO    OUT-GITHUB-URL.
054900     MOVE     ISSUE-CREATED-DATE     TO    OUT-CREATED-DATE.
055000     MOVE     ISSUE-CREATED-TIME     TO    OUT-CREATED-TIME.
055100
055200*    A BLANK TITLE GETS THE SAME KOREAN PLACEHOLDER THE MVP PASS
055300*    USES, SO DOWNSTREAM REPORTS NEVER SEE AN EMPTY TITLE COLUMN.
055400     IF       ISSUE-TITLE = SPACES
055500              MOVE "제목 없음"       TO    OUT-TITLE
055600     ELSE
055700              MOVE ISSUE-TITLE       TO    OUT-TITLE.
055800
055900     PERFORM  B410-CALC-LEGACY-DIFFICULTY
056000        THRU  B419-CALC-LEGACY-DIFFICULTY-EX.
056100     PERFORM  B420-CALC-LEGACY-TIME
056200        THRU  B429-CALC-LEGACY-TIME-EX.
056300     PERFORM  B430-CALC-POPULARITY
056400        THRU  B439-CALC-POPULARITY-EX.
056500
056600     WRITE    OUTPUT-ISSUE-RECORD.
056700     IF       NOT WK-C-SUCCESSFUL
056800              DISPLAY "OSIVLEG - WRITE ERROR - ISSUMSTR"
056900              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
057000 B409-BUILD-AND-WRITE-ISSUE-EX.
057100     EXIT.
057200
057300******************************************************************
057400*  LEGACY DIFFICULTY RULE - MUTUALLY-EXCLUSIVE CHAIN PER LABEL   *
057500*  THRESHOLDS ARE < 0 / < 40 / OTHERWISE - DO NOT MATCH THESE TO *
057600*  THE MVP THRESHOLDS IN OSIVDRV (-20/20) - PRODUCT OWNER HAS    *
057700*  CONFIRMED THE TWO RULE SETS ARE DELIBERATELY DIFFERENT.       *
057800******************************************************************
057900 B410-CALC-LEGACY-DIFFICULTY.
058000*    NO LABELS AT ALL IS A SHORT-CIRCUIT - ALWAYS MEDIUM, THE
058100*    WEIGHT TABLE IS NEVER CONSULTED.
058200     MOVE     ZERO                   TO    WK-LEG-SCORE.
058300     IF       ISSUE-LABEL-COUNT = ZERO
058400              MOVE "중급"            TO    OUT-DIFFICULTY-LEVEL
058500              GO TO B419-CALC-LEGACY-DIFFICULTY-EX.
058600
058700     PERFORM  B411-SCORE-ONE-LEGACY-LABEL
058800        THRU  B411-SCORE-ONE-LEGACY-LABEL-EX
058900        VARYING ISSUE-LABEL-IDX FROM 1 BY 1
059000           UNTIL ISSUE-LABEL-IDX > ISSUE-LABEL-COUNT.
059100
059200     IF       WK-LEG-SCORE < 0
059300              MOVE "초급"            TO    OUT-DIFFICULTY-LEVEL
059400     ELSE
059500         IF   WK-LEG-SCORE < 40
059600              MOVE "중급"            TO    OUT-DIFFICULTY-LEVEL
059700         ELSE
059800              MOVE "고급"            TO    OUT-DIFFICULTY-LEVEL.
059900 B419-CALC-LEGACY-DIFFICULTY-EX.
060000     EXIT.
060100
060200*    ONE LABEL PER CALL - LOWER-CASE IT, THEN TEST EACH PATTERN
060300*    IN TABLE ORDER, FIRST MATCH WINS (MUTUALLY EXCLUSIVE PER
060400*    LABEL) - A LABEL CAN MATCH AT MOST ONE WEIGHT.
060500 B411-SCORE-ONE-LEGACY-LABEL.
060600     MOVE     ISSUE-LABELS(ISSUE-LABEL-IDX) TO WK-LC-LABEL.
060700     INSPECT  WK-LC-LABEL CONVERTING
060800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
060900           TO "abcdefghijklmnopqrstuvwxyz".
061000
061100*    SUBSTRING TEST - "GOOD FIRST ISSUE" ANYWHERE IN THE LABEL.
061200     MOVE     0 TO WK-MATCH-CNT.
061300     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT
061400              FOR ALL "good first issue".
061500     IF       WK-MATCH-CNT > 0
061600              SUBTRACT 50 FROM WK-LEG-SCORE
061700              GO TO B411-SCORE-ONE-LEGACY-LABEL-EX.
061800
061900     MOVE     0 TO WK-MATCH-CNT.
062000     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT
062100              FOR ALL "beginner".
062200     IF       WK-MATCH-CNT > 0
062300              SUBTRACT 50 FROM WK-LEG-SCORE
062400              GO TO B411-SCORE-ONE-LEGACY-LABEL-EX.
062500
062600     MOVE     0 TO WK-MATCH-CNT.
062700     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT
062800              FOR ALL "easy".
062900     IF       WK-MATCH-CNT > 0
063000              SUBTRACT 50 FROM WK-LEG-SCORE
063100              GO TO B411-SCORE-ONE-LEGACY-LABEL-EX.
063200
063300*    DOCUMENTATION-STYLE LABELS SUBTRACT A SMALLER AMOUNT THAN
063400*    THE BEGINNER-STYLE LABELS ABOVE.
063500     MOVE     0 TO WK-MATCH-CNT.
063600     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT
063700              FOR ALL "documentation".
063800     IF       WK-MATCH-CNT > 0
063900              SUBTRACT 30 FROM WK-LEG-SCORE
064000              GO TO B411-SCORE-ONE-LEGACY-LABEL-EX.
064100
064200     MOVE     0 TO WK-MATCH-CNT.
064300     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT
064400              FOR ALL "docs".
064500     IF       WK-MATCH-CNT > 0
064600              SUBTRACT 30 FROM WK-LEG-SCORE
064700              GO TO B411-SCORE-ONE-LEGACY-LABEL-EX.
064800
064900*    FROM HERE DOWN, MATCHING LABELS ADD TO THE SCORE INSTEAD OF
065000*   SUBTRACTING - THESE PATTERNS MAKE AN ISSUE HARDER, NOT EASIER.
065100     MOVE     0 TO WK-MATCH-CNT.
065200     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT
065300              FOR ALL "bug".
065400     IF       WK-MATCH-CNT > 0
065500              ADD  20 TO WK-LEG-SCORE
065600              GO TO B411-SCORE-ONE-LEGACY-LABEL-EX.
065700
065800     MOVE     0 TO WK-MATCH-CNT.
065900     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT
066000              FOR ALL "performance".
066100     IF       WK-MATCH-CNT > 0
066200              ADD  40 TO WK-LEG-SCORE
066300              GO TO B411-SCORE-ONE-LEGACY-LABEL-EX.
066400
066500     MOVE     0 TO WK-MATCH-CNT.
066600     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT
066700              FOR ALL "optimization".
066800     IF       WK-MATCH-CNT > 0
066900              ADD  40 TO WK-LEG-SCORE
067000              GO TO B411-SCORE-ONE-LEGACY-LABEL-EX.
067100
067200     MOVE     0 TO WK-MATCH-CNT.
067300     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT
067400              FOR ALL "refactor".
067500     IF       WK-MATCH-CNT > 0
067600              ADD  30 TO WK-LEG-SCORE
067700              GO TO B411-SCORE-ONE-LEGACY-LABEL-EX.
067800
067900*    LAST PATTERN IN THE CHAIN - NO GO TO NEEDED, FALLS THROUGH
068000*    TO THE EXIT PARAGRAPH EITHER WAY.
068100     MOVE     0 TO WK-MATCH-CNT.
068200     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT
068300              FOR ALL "enhancement".
068400     IF       WK-MATCH-CNT > 0
068500              ADD  30 TO WK-LEG-SCORE.
068600 B411-SCORE-ONE-LEGACY-LABEL-EX.
068700     EXIT.
068800
068900******************************************************************
069000*  LEGACY ESTIMATED-TIME RULE - SIZE PASS THEN GOOD-FIRST-ISSUE  *
069100******************************************************************
069200 B420-CALC-LEGACY-TIME.
069300*    NO LABELS AT ALL DEFAULTS TO THE MIDDLE BUCKET, SAME AS
069400*    THE DIFFICULTY RULE'S NO-LABEL SHORT-CIRCUIT ABOVE.
069500     MOVE     "N"                    TO    WK-TIME-FOUND-SW.
069600     MOVE     SPACES                 TO    OUT-ESTIMATED-TIME.
069700
069800     IF       ISSUE-LABEL-COUNT = ZERO
069900              MOVE "1-3시간"         TO    OUT-ESTIMATED-TIME
070000              GO TO B429-CALC-LEGACY-TIME-EX.
070100
070200*    FIRST PASS - SCAN ALL LABELS FOR A SIZE/EFFORT LABEL.
070300     PERFORM  B421-SCAN-SIZE-LABEL
070400        THRU  B421-SCAN-SIZE-LABEL-EX
070500        VARYING ISSUE-LABEL-IDX FROM 1 BY 1
070600           UNTIL ISSUE-LABEL-IDX > ISSUE-LABEL-COUNT
070700              OR WK-TIME-FOUND-SW = "Y".
070800     IF       WK-TIME-FOUND-SW = "Y"
070900              GO TO B429-CALC-LEGACY-TIME-EX.
071000
071100*    SECOND PASS - ONLY REACHED IF NO SIZE LABEL WAS FOUND - SCAN
071200*    AGAIN FOR "GOOD FIRST ISSUE", WHICH BUCKETS 1-3 HOURS HERE
071300*    EVEN THOUGH IT ALSO AFFECTS THE DIFFICULTY SCORE ABOVE.
071400     PERFORM  B425-SCAN-GFI-LABEL
071500        THRU  B425-SCAN-GFI-LABEL-EX
071600        VARYING ISSUE-LABEL-IDX FROM 1 BY 1
071700           UNTIL ISSUE-LABEL-IDX > ISSUE-LABEL-COUNT
071800              OR WK-TIME-FOUND-SW = "Y".
071900     IF       WK-TIME-FOUND-SW = "Y"
072000              GO TO B429-CALC-LEGACY-TIME-EX.
072100
072200*    NEITHER PASS FOUND A MATCH - DEFAULT TO THE MIDDLE BUCKET.
072300     MOVE     "3-8시간"              TO    OUT-ESTIMATED-TIME.
072400 B429-CALC-LEGACY-TIME-EX.
072500     EXIT.
072600
072700*    SIZE/EFFORT LABEL SCAN - XS/TINY AND S/SMALL ARE THE SHORTEST
072800*    BUCKETS, L/LARGE THE LONGEST - FIRST MATCH STOPS THE SCAN.
072900 B421-SCAN-SIZE-LABEL.
073000     MOVE     ISSUE-LABELS(ISSUE-LABEL-IDX) TO WK-LC-LABEL.
073100     INSPECT  WK-LC-LABEL CONVERTING
073200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
073300           TO "abcdefghijklmnopqrstuvwxyz".
073400
073500*    XS/TINY IS THE SHORTEST BUCKET - UNDER ONE HOUR.
073600     MOVE     0 TO WK-MATCH-CNT.
073700     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "size/xs".
073800     IF       WK-MATCH-CNT > 0
073900              MOVE "1시간 이내"      TO    OUT-ESTIMATED-TIME
074000              MOVE "Y"               TO    WK-TIME-FOUND-SW
074100              GO TO B421-SCAN-SIZE-LABEL-EX.
074200
074300*    TINY IS A SYNONYM FOR SIZE/XS ON SOME REPOS LABEL SETS.
074400     MOVE     0 TO WK-MATCH-CNT.
074500     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "tiny".
074600     IF       WK-MATCH-CNT > 0
074700              MOVE "1시간 이내"      TO    OUT-ESTIMATED-TIME
074800              MOVE "Y"               TO    WK-TIME-FOUND-SW
074900              GO TO B421-SCAN-SIZE-LABEL-EX.
075000
075100*    S/SMALL IS THE SECOND-SHORTEST BUCKET.
075200     MOVE     0 TO WK-MATCH-CNT.
075300     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "size/s".
075400     IF       WK-MATCH-CNT > 0
075500              MOVE "1-3시간"         TO    OUT-ESTIMATED-TIME
075600              MOVE "Y"               TO    WK-TIME-FOUND-SW
075700              GO TO B421-SCAN-SIZE-LABEL-EX.
075800
075900*    SMALL IS A SYNONYM FOR SIZE/S.
076000     MOVE     0 TO WK-MATCH-CNT.
076100     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "small".
076200     IF       WK-MATCH-CNT > 0
076300              MOVE "1-3시간"         TO    OUT-ESTIMATED-TIME
076400              MOVE "Y"               TO    WK-TIME-FOUND-SW
076500              GO TO B421-SCAN-SIZE-LABEL-EX.
076600
076700*    M/MEDIUM SPLITS THE DIFFERENCE BETWEEN SMALL AND LARGE.
076800     MOVE     0 TO WK-MATCH-CNT.
076900     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "size/m".
077000     IF       WK-MATCH-CNT > 0
077100              MOVE "3-8시간"         TO    OUT-ESTIMATED-TIME
077200              MOVE "Y"               TO    WK-TIME-FOUND-SW
077300              GO TO B421-SCAN-SIZE-LABEL-EX.
077400
077500*    MEDIUM IS A SYNONYM FOR SIZE/M.
077600     MOVE     0 TO WK-MATCH-CNT.
077700     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "medium".
077800     IF       WK-MATCH-CNT > 0
077900              MOVE "3-8시간"         TO    OUT-ESTIMATED-TIME
078000              MOVE "Y"               TO    WK-TIME-FOUND-SW
078100              GO TO B421-SCAN-SIZE-LABEL-EX.
078200
078300*    L/LARGE IS THE LONGEST BUCKET - EIGHT HOURS OR MORE.
078400     MOVE     0 TO WK-MATCH-CNT.
078500     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "size/l".
078600     IF       WK-MATCH-CNT > 0
078700              MOVE "8시간 이상"      TO    OUT-ESTIMATED-TIME
078800              MOVE "Y"               TO    WK-TIME-FOUND-SW
078900              GO TO B421-SCAN-SIZE-LABEL-EX.
079000
079100*    LARGE IS A SYNONYM FOR SIZE/L.
079200     MOVE     0 TO WK-MATCH-CNT.
079300     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT FOR ALL "large".
079400     IF       WK-MATCH-CNT > 0
079500              MOVE "8시간 이상"      TO    OUT-ESTIMATED-TIME
079600              MOVE "Y"               TO    WK-TIME-FOUND-SW.
079700 B421-SCAN-SIZE-LABEL-EX.
079800     EXIT.
079900
080000*    SECOND-PASS SCAN - ONLY RUNS WHEN NO SIZE LABEL MATCHED ON
080100*    THE FIRST PASS ABOVE.
080200 B425-SCAN-GFI-LABEL.
080300     MOVE     ISSUE-LABELS(ISSUE-LABEL-IDX) TO WK-LC-LABEL.
080400     INSPECT  WK-LC-LABEL CONVERTING
080500              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
080600           TO "abcdefghijklmnopqrstuvwxyz".
080700
080800     MOVE     0 TO WK-MATCH-CNT.
080900     INSPECT  WK-LC-LABEL TALLYING WK-MATCH-CNT
081000              FOR ALL "good first issue".
081100     IF       WK-MATCH-CNT > 0
081200              MOVE "1-3시간"         TO    OUT-ESTIMATED-TIME
081300              MOVE "Y"               TO    WK-TIME-FOUND-SW.
081400 B425-SCAN-GFI-LABEL-EX.
081500     EXIT.
081600
081700******************************************************************
081800*  POPULARITY RULE - COMMENTS TIMES TWO                          *
081900******************************************************************
082000 B430-CALC-POPULARITY.
082100*    SAME FORMULA AS THE MVP PASS - KEPT IDENTICAL SINCE NEITHER
082200*    RULE DOCUMENT EVER CALLED OUT A LEGACY-SPECIFIC MULTIPLIER.
082300     COMPUTE  OUT-POPULARITY-SCORE = ISSUE-COMMENTS-COUNT * 2.
082400 B439-CALC-POPULARITY-EX.
082500     EXIT.
082600
082700*----------------------------------------------------------------*
082800*  FORMULA NOTE - POPULARITY IS A SIMPLE PROXY METRIC, NOT A     *
082900*  WEIGHTED SCORE - PRODUCT OWNER HAS ASKED TWICE (MOST RECENTLY *
083000*  DURING OSI-2290) WHETHER REACTIONS SHOULD COUNT TOWARD THIS   *
083100*  FIGURE TOO, BUT NO e-REQ HAS BEEN RAISED FOR IT YET - FLAG TO *
083200*  WHOEVER PICKS THAT UP THAT THE MVP PASS USES THE SAME FORMULA *
083300*  AND WOULD NEED THE SAME CHANGE TO STAY IN SYNC.               *
083400*----------------------------------------------------------------*
083500******************************************************************
083600*  LEGACY LABEL WRITE - EVERY LABEL ON THE ISSUE, NO FILTER      *
083700******************************************************************
083800 B500-PROCESS-ISSUE-LABELS.
083900*    UNLIKE THE MVP PASS, WHICH ONLY WRITES LABELS THAT SURVIVE
084000*    THE TARGET-LABEL RETENTION TEST, THIS PASS WRITES EVERY
084100*    LABEL ON THE ISSUE - THE LEGACY FEED HAS NO RETENTION RULE.
084200     IF       ISSUE-LABEL-COUNT > ZERO
084300              PERFORM B510-WRITE-ONE-LABEL
084400                 THRU B510-WRITE-ONE-LABEL-EX
084500                 VARYING ISSUE-LABEL-IDX FROM 1 BY 1
084600                    UNTIL ISSUE-LABEL-IDX > ISSUE-LABEL-COUNT.
084700 B509-PROCESS-ISSUE-LABELS-EX.
084800     EXIT.
084900
085000*----------------------------------------------------------------*
085100*  RETENTION NOTE - THIS PASS NEVER DELETES A ROW FROM LABEL-FILE*
085200*  OR ISSUE-MASTER-FILE, EVEN ON A RE-RUN - B300'S DEDUP CHECK   *
085300*  ONLY SKIPS A RE-WRITE, IT DOES NOT REFRESH AN EXISTING ROW.   *
085400*  IF THE SOURCE ISSUE CHANGES ON GITHUB BETWEEN RUNS, THE       *
085500*  ORIGINAL SCORED ROW IS WHAT STAYS ON FILE UNTIL A MANUAL      *
085600*  REBUILD - THIS HAS BEEN THE BEHAVIOR SINCE THE ORIGINAL       *
085700*  RELEASE AND IS UNCHANGED BY ANY e-REQ SO FAR.                 *
085800*----------------------------------------------------------------*
085900*    COLOR IS NOT CARRIED ON THE LEGACY FEED LAYOUT - LEFT BLANK
086000*    RATHER THAN GUESSED.
086100 B510-WRITE-ONE-LABEL.
086200     MOVE     ISSUE-GITHUB-ID        TO    LBL-ISSUE-ID.
086300     MOVE     ISSUE-LABELS(ISSUE-LABEL-IDX) TO LBL-NAME.
086400     MOVE     SPACES                 TO    LBL-COLOR.
086500     WRITE    OUTPUT-LABEL-RECORD.
086600     IF       NOT WK-L-SUCCESSFUL
086700              DISPLAY "OSIVLEG - WRITE ERROR - LABELFIL"
086800              DISPLAY "FILE STATUS IS " WK-L-FILE-STATUS
086900     ELSE
087000              ADD  1 TO WK-L-LABEL-WRITE-COUNT.
087100 B510-WRITE-ONE-LABEL-EX.
087200     EXIT.
087300
087400******************************************************************
087500*  PROGRAM ABEND HANDLING                                        *
087600*  UPSI-SWITCH-0 IS SET ON SO THE SUBMITTING JCL/CL CAN TEST IT  *
087700*  AND SKIP DEPENDENT STEPS.                                     *
087800******************************************************************
087900 Y900-ABNORMAL-TERMINATION.
088000     SET      UPSI-SWITCH-0 TO ON.
088100     PERFORM  Z000-END-PROGRAM-ROUTINE
088200        THRU  Z099-END-PROGRAM-ROUTINE-EX.
088300     GOBACK.
088400
088500******************************************************************
088600*  CLOSE FILES, REPORT RUN TOTALS, SIGNAL OSXREPO TO CLOSE       *
088700******************************************************************
088800 Z000-END-PROGRAM-ROUTINE.
088900*    TOTAL-READ-CTR IS THE 77-LEVEL ADDED UNDER OSI-2451 - SHOWN
089000*    FIRST SO OPS CAN COMPARE IT AGAINST PROCESSED + SKIPPED.
089100     DISPLAY  "OSIVLEG - TOTAL ISSUES READ - "
089200              WK-L-TOTAL-READ-CTR.
089300     DISPLAY  "OSIVLEG - LEGACY PASS COMPLETE - PROCESSED = "
089400              WK-L-PROCESSED-COUNT " SKIPPED = "
089500              WK-L-SKIPPED-COUNT " LABELS WRITTEN = "
089600              WK-L-LABEL-WRITE-COUNT.
089700     CLOSE    ISSUE-INPUT-FILE
089800              ISSUE-MASTER-FILE
089900              LABEL-FILE.
090000
090100*        OSIVLEG IS THE LAST UNIT TO RUN IN THE NIGHTLY CHAIN -
090200*        TELL OSXREPO TO CLOSE REPOSITORY-MASTER-FILE, SINCE
090300*        NEITHER INGESTION PASS OWNS THAT FD ITSELF.
090400     MOVE     "END"                  TO    WK-XREPO-MODE.
090500     CALL     "OSXREPO" USING WK-XREPO-RECORD.
090600
090700 Z099-END-PROGRAM-ROUTINE-EX.
090800     EXIT.
090900
091000*----------------------------------------------------------------*
091100*  DEBUGGING TIP - IF THE NIGHTLY JOB LOG SHOWS THIS PROGRAM'S   *
091200*  PROCESSED COUNT LOWER THAN EXPECTED, CHECK THE SKIPPED COUNT  *
091300*  FIRST (MOST OFTEN A KEY-FIELD PROBLEM CAUGHT BY B100) BEFORE  *
091400*  ASSUMING THE INPUT FEED ITSELF IS SHORT - COMPARE AGAINST THE *
091500*  NEW TOTAL-READ-CTR DISPLAY LINE ADDED UNDER OSI-2451 TO SEE   *
091600*  WHETHER THE FEED WAS SHORT OR THE VALIDATION REJECTED ROWS.   *
091700*----------------------------------------------------------------*
091800*----------------------------------------------------------------*
091900*  KNOWN LIMITATIONS / OPEN ITEMS - CARRIED FORWARD FOR WHOEVER  *
092000*  PICKS UP THE NEXT e-REQ AGAINST THIS PROGRAM -                *
092100*    1. WK-LEG-WEIGHT-TABLE (A005) IS LOADED BUT NEVER SEARCHED -*
092200*       B411 STILL WALKS A HARD-CODED INSPECT CHAIN.  TABLE-     *
092300*       DRIVEN REWRITE HAS BEEN ON THE BACKLOG SINCE e-REQ 8244. *
092400*    2. WK-L-DATE-AREA IS ACCEPTED BUT NEVER WRITTEN TO OUTPUT - *
092500*       NO CURRENT REQUIREMENT CALLS FOR A RUN-DATE STAMP ON THE *
092600*       LABEL FILE, BUT THE FIELD IS HELD READY IN CASE ONE DOES.*
092700*    3. WK-L-ISSUE-LINE-AREA IS A LEFTOVER FROM THE PRE-OSI-1904 *
092800*       PRINTED-REPORT VERSION OF THIS PROGRAM - HARMLESS, NOT   *
092900*       WORTH A SEPARATE e-REQ TO REMOVE ON ITS OWN.             *
093000*    4. THE LEGACY AND MVP DIFFICULTY THRESHOLDS (0/40 HERE VS.  *
093100*       -20/20 IN OSIVDRV) ARE DELIBERATELY DIFFERENT - DO NOT   *
093200*       ALIGN THEM WITHOUT PRODUCT OWNER SIGN-OFF.               *
093300*----------------------------------------------------------------*
093400******************************************************************
093500*************** END OF PROGRAM SOURCE - OSIVLEG *****************
093600******************************************************************
