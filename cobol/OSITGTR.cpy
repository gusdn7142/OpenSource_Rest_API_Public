000100*----------------------------------------------------------------*
000200* OSITGTR - TARGET REPOSITORY TABLE - MVP REPOSITORY CONFIG      *
000300*           FIXED LIST OF REPOSITORIES THE MVP INGESTION PASS    *
000400*           SCORES AGAINST ITS OWN PER-REPOSITORY LABEL RULES.   *
000500*           NO FILE I-O - TABLE IS BUILT BY A050-LOAD-TARGET-    *
000600*           TABLE IN OSIVDRV AT THE START OF EVERY RUN.          *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                        OSITGTR 
000900*----------------------------------------------------------------*OSITGTR 
001000* OSI041  11/09/2017 KWLIM   - INITIAL TABLE, 5 REPOSITORIES FOR  OSITGTR 
001100*                              THE MVP PILOT (e-REQ 9140).        OSITGTR 
001200* OSI058  02/05/2019 KWLIM   - VUEJS/VUE CARRIES NO CURATED LABEL OSITGTR 
001300*                              LIST - CONFIRMED WITH PRODUCT OWNEROSITGTR 
001400*                              THAT ALL ITS LABELS ARE DROPPED.   OSITGTR 
001500*----------------------------------------------------------------*OSITGTR 
001600 01  WK-TARGET-REPO-TABLE.                                        
001700     05  WK-TARGET-REPO-ENTRY OCCURS 5 TIMES                      
001800                               INDEXED BY WK-TGT-IDX.             
001900         10  WK-TARGET-FULL-NAME        PIC X(140).               
002000         10  WK-TARGET-FULL-NAME-V REDEFINES                      
002100                               WK-TARGET-FULL-NAME.               
002200             15  WK-TARGET-OWNER-VIEW   PIC X(070).               
002300             15  WK-TARGET-NAME-VIEW    PIC X(070).               
002400         10  WK-TARGET-LANGUAGE         PIC X(020).               
002500         10  WK-TARGET-LABEL-COUNT      PIC 9(002).               
002600         10  WK-TARGET-LABEL-ENTRY OCCURS 5 TIMES                 
002700                               PIC X(100).                        
002800     05  FILLER                         PIC X(01) VALUE SPACE.    
