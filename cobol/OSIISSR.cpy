000100*----------------------------------------------------------------*
000200* OSIISSR - INPUT ISSUE RECORD LAYOUT - ISSUE-INPUT-FILE         *
000300*           ONE GITHUB ISSUE AS COLLECTED BY THE UPSTREAM FEED   *
000400*           JOB AND HANDED TO THE NIGHTLY INGESTION BATCH.       *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                        OSIISSR 
000700*----------------------------------------------------------------*OSIISSR 
000800* OSI001  19/06/2009 RSNG    - INITIAL COPYBOOK, GHI FEED PROJECT.OSIISSR 
000900* OSI033  04/02/2013 TCHAN   - EXPANDED ISSUE-LABELS FROM 20 TO 50OSIISSR 
001000*                              OCCURRENCES PER e-REQ 8842.        OSIISSR 
001100* OSI041  11/09/2017 KWLIM   - ADDED ISSUE-REPO-STARS AND         OSIISSR 
001200*                              ISSUE-REPO-LANGUAGE FOR THE MVP    OSIISSR 
001300*                              DIFFICULTY SCORING PROJECT.        OSIISSR 
001400*----------------------------------------------------------------*OSIISSR 
001500 01  ISSUE-INPUT-AREA                   PIC X(6300).              
001600 01  ISSUE-INPUT-RECORD REDEFINES ISSUE-INPUT-AREA.               
001700     05  ISSUE-GITHUB-ID                PIC 9(18).                
001800*                                GITHUB ISSUE NUMBER - DEDUP KEY  
001900     05  ISSUE-TITLE                    PIC X(500).               
002000*                                ISSUE TITLE                      
002100     05  ISSUE-HTML-URL                 PIC X(500).               
002200*                                ISSUE GITHUB URL                 
002300     05  ISSUE-CREATED-AT.                                        
002400         10  ISSUE-CREATED-DATE         PIC 9(08).                
002500*                                ISSUE CREATED DATE - CCYYMMDD    
002600         10  ISSUE-CREATED-TIME         PIC 9(06).                
002700*                                ISSUE CREATED TIME - HHMMSS      
002800     05  ISSUE-CREATED-DATE-V REDEFINES ISSUE-CREATED-AT.         
002900         10  ISSUE-CREATED-CCYY         PIC 9(04).                
003000         10  ISSUE-CREATED-MM           PIC 9(02).                
003100         10  ISSUE-CREATED-DD           PIC 9(02).                
003200         10  FILLER                     PIC 9(06).                
003300     05  ISSUE-COMMENTS-COUNT           PIC 9(09).                
003400*                                NUMBER OF COMMENTS - 0 IF ABSENT 
003500     05  ISSUE-LABEL-COUNT              PIC 9(03).                
003600*                                NUMBER OF LABELS ATTACHED (0-50) 
003700     05  ISSUE-LABEL-TABLE OCCURS 50 TIMES                        
003800                            INDEXED BY ISSUE-LABEL-IDX.           
003900         10  ISSUE-LABELS               PIC X(100).               
004000*                                LABEL NAME - PADDED WITH SPACES  
004100     05  ISSUE-REPO-GITHUB-ID           PIC 9(18).                
004200*                                OWNING REPOSITORY GITHUB ID      
004300     05  ISSUE-REPO-FULL-NAME           PIC X(140).               
004400*                                OWNING REPOSITORY "OWNER/NAME"   
004500     05  ISSUE-REPO-LANGUAGE            PIC X(050).               
004600*                                OWNING REPOSITORY PRIMARY LANGUAG
004700     05  ISSUE-REPO-STARS               PIC 9(09).                
004800*                                OWNING REPOSITORY STAR COUNT     
004900     05  FILLER                         PIC X(039).               
